000100****************************************************************  00000100
000200* FMNTREC -- FLIGHT-MAINTENANCE TRANSACTION RECORD LAYOUT         00000200
000300*            ONE CARD PER ADD OR DELETE REQUEST AGAINST THE       00000300
000400*            FLIGHT MASTER.  READ BY FLTFMNT.                     00000400
000500****************************************************************  00000500
000600 01  FMT-RECORD.                                                  00000600
000700     05  FMT-ACTION                 PIC X(6).                     00000700
000800         88  FMT-ADD                VALUE 'ADD   '.               00000800
000900         88  FMT-DELETE             VALUE 'DELETE'.               00000900
001000     05  FMT-FLIGHT-ID              PIC X(8).                     00001000
001100     05  FMT-AIRLINE                PIC X(20).                    00001100
001200     05  FMT-SOURCE                 PIC X(20).                    00001200
001300     05  FMT-DESTINATION            PIC X(20).                    00001300
001400     05  FMT-DEPARTURE-TS           PIC 9(14).                    00001400
001500     05  FMT-ARRIVAL-TS             PIC 9(14).                    00001500
001600     05  FMT-BASE-PRICE             PIC S9(7)V99.                 00001600
001700     05  FMT-TOTAL-SEATS            PIC 9(3).                     00001700
001800*                                                                 00001800
001900*        SPARE -- RESERVED FOR FUTURE MAINTENANCE-CARD GROWTH     00001900
002000     05  FILLER                     PIC X(06).                    00002000
