000100 IDENTIFICATION DIVISION.                                         00000100
000200****************************************************************  00000200
000300* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000300
000400* ALL RIGHTS RESERVED                                             00000400
000500****************************************************************  00000500
000600 PROGRAM-ID. FLTFMNT.                                             00000600
000700 AUTHOR.        DOUG STOUT.                                       00000700
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000800
000900 DATE-WRITTEN.  02/11/89.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300****************************************************************  00001300
001400* APPLIES ADD AND DELETE MAINTENANCE REQUESTS AGAINST THE FLIGHT  00001400
001500* MASTER.  THE OLD MASTER IS READ ENTIRELY INTO A WORKING-STORAGE 00001500
001600* TABLE, THE MAINTENANCE CARDS ARE APPLIED AGAINST THE TABLE, AND 00001600
001700* THE TABLE IS THEN REWRITTEN AS THE NEW MASTER IN DEPARTURE-TS   00001700
001800* SEQUENCE FOR FLTSRCH.                                           00001800
001900*                                                                 00001900
002000* A FLIGHT MAY NOT BE DELETED WHILE BOOKINGS STILL REFERENCE IT --00002000
002100* THE BOOKING FILE IS ALSO LOADED INTO A TABLE SO THIS CHECK DOES 00002100
002200* NOT REQUIRE A SECOND PASS OF THE BOOKING FILE PER DELETE CARD.  00002200
002300*                                                                 00002300
002400*     CHANGE LOG                                                  00002400
002500*     ----------                                                  00002500
002600*     02/11/89  DWS  0000  ORIGINAL PROGRAM.                      00002600
002700*     06/30/90  DWS  0007  ADDED DUPLICATE FLIGHT-NUMBER CHECK ON 00002700
002800*                          ADD PER RESERVATIONS DESIGN REVIEW.    00002800
002900*     10/14/92  RMC  0019  ADDED DELETE-WITH-BOOKINGS GUARD AFTER 00002900
003000*                          A MASTER CLEANUP JOB ORPHANED BOOKINGS.00003000
003100*     01/04/99  TLK  0052  Y2K -- MASTER DEPARTURE/ARRIVAL        00003100
003200*                          TIMESTAMPS CONFIRMED 4-DIGIT YEAR.     00003200
003300*     11/08/01  RMC  0066  FLIGHT TABLE SIZE RAISED FROM 500 TO   00003300
003400*                          2000 ENTRIES -- SCHEDULE GREW PAST     00003400
003500*                          THE ORIGINAL BOUND DURING PEAK SEASON. 00003500
003600*     07/19/06  JJS  0081  REVIEWED FOR COBOL DEVELOPMENT CENTER  00003600
003700*                          STANDARDS; NO LOGIC CHANGE.            00003700
003800*                                                                 00003800
003900 ENVIRONMENT DIVISION.                                            00003900
004000 CONFIGURATION SECTION.                                           00004000
004100 SOURCE-COMPUTER. IBM-390.                                        00004100
004200 OBJECT-COMPUTER. IBM-390.                                        00004200
004300 SPECIAL-NAMES.                                                   00004300
004400     C01 IS TOP-OF-FORM.                                          00004400
004500 INPUT-OUTPUT SECTION.                                            00004500
004600 FILE-CONTROL.                                                    00004600
004700*                                                                 00004700
004800     SELECT FLIGHT-MASTER     ASSIGN TO FLTMSTR                   00004800
004900         ACCESS IS SEQUENTIAL                                     00004900
005000         FILE STATUS  IS  WS-FLTMSTR-STATUS.                      00005000
005100*                                                                 00005100
005200     SELECT FLIGHT-MASTER-NEW ASSIGN TO FLTMSTRN                  00005200
005300         ACCESS IS SEQUENTIAL                                     00005300
005400         FILE STATUS  IS  WS-FLTMSTRN-STATUS.                     00005400
005500*                                                                 00005500
005600     SELECT BOOKING-FILE      ASSIGN TO BKGFILE                   00005600
005700         ACCESS IS SEQUENTIAL                                     00005700
005800         FILE STATUS  IS  WS-BKGFILE-STATUS.                      00005800
005900*                                                                 00005900
006000     SELECT FLIGHT-MAINT-TXN  ASSIGN TO FLTMTXN                   00006000
006100         ACCESS IS SEQUENTIAL                                     00006100
006200         FILE STATUS  IS  WS-FLTMTXN-STATUS.                      00006200
006300*                                                                 00006300
006400****************************************************************  00006400
006500 DATA DIVISION.                                                   00006500
006600 FILE SECTION.                                                    00006600
006700*                                                                 00006700
006800 FD  FLIGHT-MASTER                                                00006800
006900     RECORDING MODE IS F                                          00006900
007000     BLOCK CONTAINS 0 RECORDS.                                    00007000
007100 01  FLT-RECORD-FD              PIC X(132).                       00007100
007200*                                                                 00007200
007300 FD  FLIGHT-MASTER-NEW                                            00007300
007400     RECORDING MODE IS F                                          00007400
007500     BLOCK CONTAINS 0 RECORDS.                                    00007500
007600 01  FLT-RECORD-NEW-FD          PIC X(132).                       00007600
007700*                                                                 00007700
007800 FD  BOOKING-FILE                                                 00007800
007900     RECORDING MODE IS F                                          00007900
008000     BLOCK CONTAINS 0 RECORDS.                                    00008000
008100 01  BKG-RECORD-FD              PIC X(140).                       00008100
008200*                                                                 00008200
008300 FD  FLIGHT-MAINT-TXN                                             00008300
008400     RECORDING MODE IS F.                                         00008400
008500 01  FMT-RECORD-FD              PIC X(120).                       00008500
008600*                                                                 00008600
008700****************************************************************  00008700
008800 WORKING-STORAGE SECTION.                                         00008800
008900****************************************************************  00008900
009000*                                                                 00009000
009100 01  SYSTEM-DATE-AND-TIME.                                        00009100
009200     05  CURRENT-DATE.                                            00009200
009300         10  CURRENT-YEAR            PIC 9(2).                    00009300
009400         10  CURRENT-MONTH           PIC 9(2).                    00009400
009500         10  CURRENT-DAY             PIC 9(2).                    00009500
009600     05  CURRENT-TIME.                                            00009600
009700         10  CURRENT-HOUR            PIC 9(2).                    00009700
009800         10  CURRENT-MINUTE          PIC 9(2).                    00009800
009900         10  CURRENT-SECOND          PIC 9(2).                    00009900
010000         10  CURRENT-HNDSEC          PIC 9(2).                    00010000
010100*                                                                 00010100
010200 01  WS-FIELDS.                                                   00010200
010300     05  WS-FLTMSTR-STATUS       PIC X(2)  VALUE SPACES.          00010300
010400     05  WS-FLTMSTRN-STATUS      PIC X(2)  VALUE SPACES.          00010400
010500     05  WS-BKGFILE-STATUS       PIC X(2)  VALUE SPACES.          00010500
010600     05  WS-FLTMTXN-STATUS       PIC X(2)  VALUE SPACES.          00010600
010700     05  WS-FLTMSTR-EOF          PIC X     VALUE 'N'.             00010700
010800     05  WS-BKGFILE-EOF          PIC X     VALUE 'N'.             00010800
010900     05  WS-FLTMTXN-EOF          PIC X     VALUE 'N'.             00010900
011000*                                                                 00011000
011100     COPY FMNTREC.                                                00011100
011200*                                                                 00011200
011300 01  WS-WORK-FIELDS.                                              00011300
011400     05  WS-FLT-TABLE-SUB        PIC 9(4)   COMP   VALUE 0.       00011400
011500     05  WS-FLT-FOUND-SUB        PIC 9(4)   COMP   VALUE 0.       00011500
011600     05  WS-BKG-TABLE-SUB        PIC 9(5)   COMP   VALUE 0.       00011600
011700     05  WS-PFX-SUB              PIC 9(1)   COMP   VALUE 0.       00011700
011800     05  WS-NUM-SUFFIX           PIC 9(4)   COMP   VALUE 0.       00011800
011900*                                                                 00011900
012000 01  WS-PROGRAM-SWITCHES.                                         00012000
012100     05  WS-DUP-NUMBER-SW        PIC X(1)   VALUE 'N'.            00012100
012200         88  WS-DUP-NUMBER-FOUND VALUE 'Y'.                       00012200
012300     05  WS-BOOKED-SW            PIC X(1)   VALUE 'N'.            00012300
012400         88  WS-FLIGHT-IS-BOOKED VALUE 'Y'.                       00012400
012500     05  WS-DELETE-OK-SW         PIC X(1)   VALUE 'N'.            00012500
012600         88  WS-DELETE-ALLOWED   VALUE 'Y'.                       00012600
012700*                                                                 00012700
012800 01  REPORT-TOTALS.                                               00012800
012900     05  NUM-ADD-REQUESTS        PIC S9(5)  COMP-3  VALUE +0.     00012900
013000     05  NUM-ADD-PROCESSED       PIC S9(5)  COMP-3  VALUE +0.     00013000
013100     05  NUM-ADD-REJECTED        PIC S9(5)  COMP-3  VALUE +0.     00013100
013200     05  NUM-DELETE-REQUESTS     PIC S9(5)  COMP-3  VALUE +0.     00013200
013300     05  NUM-DELETE-PROCESSED    PIC S9(5)  COMP-3  VALUE +0.     00013300
013400     05  NUM-DELETE-REJECTED     PIC S9(5)  COMP-3  VALUE +0.     00013400
013500*                                                                 00013500
013600*    AIRLINE PREFIX TABLE -- ONE 22-BYTE ENTRY PER CARRIER, NAME  00013600
013700*    PADDED TO 20 AND FOLLOWED BY ITS 2-CHARACTER FLIGHT PREFIX,  00013700
013800*    BUILT AS A LITERAL AND REDEFINED AS A TABLE THE WAY THE      00013800
013900*    RESERVATIONS GROUP BUILDS ITS OTHER LOOKUP TABLES.           00013900
014000 01  WS-PFX-LITERALS.                                             00014000
014100     05  FILLER  PIC X(22) VALUE 'INDIGO              6E'.        00014100
014200     05  FILLER  PIC X(22) VALUE 'AIR INDIA           AI'.        00014200
014300     05  FILLER  PIC X(22) VALUE 'SPICEJET            SG'.        00014300
014400     05  FILLER  PIC X(22) VALUE 'VISTARA             UK'.        00014400
014500     05  FILLER  PIC X(22) VALUE 'GOAIR               G8'.        00014500
014600     05  FILLER  PIC X(22) VALUE 'AIRASIA INDIA       I5'.        00014600
014700 01  WS-PFX-TABLE REDEFINES WS-PFX-LITERALS.                      00014700
014800     05  WS-PFX-ENTRY            OCCURS 6 TIMES.                  00014800
014900         10  WS-PFX-AIRLINE      PIC X(20).                       00014900
015000         10  WS-PFX-CODE         PIC X(2).                        00015000
015100*                                                                 00015100
015200*    FLIGHT MASTER, HELD ENTIRELY IN STORAGE WHILE THE MAINTENANCE00015200
015300*    CARDS ARE APPLIED.  KEPT IN DEPARTURE-TS SEQUENCE; NEW ADDS  00015300
015400*    ARE INSERTED IN PLACE RATHER THAN APPENDED AT THE BOTTOM.    00015400
015500 01  WS-FLT-TABLE-COUNT          PIC 9(4)   COMP   VALUE 0.       00015500
015600 01  WS-FLT-TABLE.                                                00015600
015700     05  WS-FLT-ENTRY OCCURS 1 TO 2000 TIMES                      00015700
015800             DEPENDING ON WS-FLT-TABLE-COUNT.                     00015800
015900         10  WT-FLIGHT-ID           PIC X(8).                     00015900
016000         10  WT-FLIGHT-NUMBER       PIC X(6).                     00016000
016100         10  WT-AIRLINE             PIC X(20).                    00016100
016200         10  WT-SOURCE              PIC X(20).                    00016200
016300         10  WT-DESTINATION         PIC X(20).                    00016300
016400         10  WT-DEPARTURE-TS        PIC 9(14).                    00016400
016500         10  WT-ARRIVAL-TS          PIC 9(14).                    00016500
016600         10  WT-BASE-PRICE          PIC S9(7)V99.                 00016600
016700         10  WT-TOTAL-SEATS         PIC 9(3).                     00016700
016800         10  WT-AVAILABLE-SEATS     PIC 9(3).                     00016800
016900         10  WT-DEMAND-FACTOR       PIC 9(1)V99.                  00016900
017000         10  FILLER                 PIC X(12).                    00017000
017100     05  WS-FLT-DELETED-FLAG OCCURS 1 TO 2000 TIMES               00017100
017200             DEPENDING ON WS-FLT-TABLE-COUNT                      00017200
017300             PIC X(1).                                            00017300
017400*                                                                 00017400
017500*    HOLDER FOR A FLIGHT-MASTER RECORD JUST READ FROM THE OLD     00017500
017600*    MASTER, SHAPED TO MATCH ONE WS-FLT-ENTRY TABLE ROW.          00017600
017700 01  FLT-RECORD-HOLD.                                             00017700
017800     05  FLTH-FLIGHT-ID              PIC X(8).                    00017800
017900     05  FLTH-FLIGHT-NUMBER          PIC X(6).                    00017900
018000     05  FLTH-AIRLINE                PIC X(20).                   00018000
018100     05  FLTH-SOURCE                 PIC X(20).                   00018100
018200     05  FLTH-DESTINATION            PIC X(20).                   00018200
018300     05  FLTH-DEPARTURE-TS           PIC 9(14).                   00018300
018400     05  FLTH-ARRIVAL-TS             PIC 9(14).                   00018400
018500 01  FLTH-DEPARTURE-TS-R REDEFINES FLTH-DEPARTURE-TS.             00018500
018600     05  FLTH-DEP-YYYY               PIC 9(4).                    00018600
018700     05  FLTH-DEP-MM                 PIC 9(2).                    00018700
018800     05  FLTH-DEP-DD                 PIC 9(2).                    00018800
018900     05  FLTH-DEP-HHMMSS             PIC 9(6).                    00018900
019000     05  FLTH-BASE-PRICE             PIC S9(7)V99.                00019000
019100     05  FLTH-TOTAL-SEATS            PIC 9(3).                    00019100
019200     05  FLTH-AVAILABLE-SEATS        PIC 9(3).                    00019200
019300     05  FLTH-DEMAND-FACTOR          PIC 9(1)V99.                 00019300
019400     05  FILLER                      PIC X(12).                   00019400
019500*                                                                 00019500
019600*    NEWLY-CONSTRUCTED FLIGHT NUMBER -- 2-CHARACTER PREFIX PLUS A 00019600
019700*    ZERO-PADDED 4-DIGIT SEQUENCE NUMBER.                         00019700
019800 01  WS-NUM-SUFFIX-HOLDER.                                        00019800
019900     05  WS-NUM-SUFFIX-HOLDER-PFX    PIC X(2).                    00019900
020000     05  WS-NUM-SUFFIX-HOLDER-NUM    PIC 9(4).                    00020000
020100*                                                                 00020100
020200*    DISTINCT FLIGHT-IDS REFERENCED BY THE BOOKING FILE -- LOADED 00020200
020300*    ONCE, USED TO GUARD AGAINST DELETING A BOOKED FLIGHT.        00020300
020400 01  WS-BKG-FLIGHT-COUNT         PIC 9(5)   COMP   VALUE 0.       00020400
020500 01  WS-BKG-FLIGHT-TABLE.                                         00020500
020600     05  WS-BKG-FLIGHT-ID OCCURS 1 TO 20000 TIMES                 00020600
020700             DEPENDING ON WS-BKG-FLIGHT-COUNT                     00020700
020800             PIC X(8).                                            00020800
020900*                                                                 00020900
021000     COPY BKGREC.                                                 00021000
021100*                                                                 00021100
021200 01  ABEND-TEST                  PIC X(2).                        00021200
021300 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00021300
021400*                                                                 00021400
021500****************************************************************  00021500
021600 PROCEDURE DIVISION.                                              00021600
021700****************************************************************  00021700
021800*                                                                 00021800
021900 000-MAIN.                                                        00021900
022000     ACCEPT CURRENT-DATE FROM DATE.                               00022000
022100     ACCEPT CURRENT-TIME FROM TIME.                               00022100
022200     DISPLAY 'FLTFMNT STARTED DATE = ' CURRENT-MONTH '/'          00022200
022300            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00022300
022400*                                                                 00022400
022500     PERFORM 700-OPEN-FILES.                                      00022500
022600     PERFORM 710-LOAD-FLIGHT-TABLE THRU 710-EXIT.                 00022600
022700     PERFORM 720-LOAD-BOOKED-FLIGHTS THRU 720-EXIT.               00022700
022800*                                                                 00022800
022900     PERFORM 730-READ-MAINT-TXN.                                  00022900
023000     PERFORM 100-PROCESS-MAINT-TXN                                00023000
023100             UNTIL WS-FLTMTXN-EOF = 'Y'.                          00023100
023200*                                                                 00023200
023300     PERFORM 900-REWRITE-MASTER THRU 900-EXIT.                    00023300
023400     PERFORM 850-REPORT-TRAN-STATS.                               00023400
023500     PERFORM 790-CLOSE-FILES.                                     00023500
023600*                                                                 00023600
023700     GOBACK.                                                      00023700
023800*                                                                 00023800
023900 100-PROCESS-MAINT-TXN.                                           00023900
024000     EVALUATE TRUE                                                00024000
024100         WHEN FMT-ADD                                             00024100
024200             PERFORM 200-PROCESS-ADD-TRAN THRU 200-EXIT           00024200
024300         WHEN FMT-DELETE                                          00024300
024400             PERFORM 220-PROCESS-DELETE-TRAN THRU 220-EXIT        00024400
024500         WHEN OTHER                                               00024500
024600             DISPLAY 'FLTFMNT - UNKNOWN ACTION CODE, IGNORED: '   00024600
024700                     FMT-ACTION                                   00024700
024800     END-EVALUATE.                                                00024800
024900     PERFORM 730-READ-MAINT-TXN.                                  00024900
025000*                                                                 00025000
025100 200-PROCESS-ADD-TRAN.                                            00025100
025200     ADD 1 TO NUM-ADD-REQUESTS.                                   00025200
025300     PERFORM 205-BUILD-FLIGHT-NUMBER THRU 205-EXIT.               00025300
025400     PERFORM 210-DUP-NUMBER-CHECK THRU 210-EXIT.                  00025400
025500     IF WS-DUP-NUMBER-FOUND                                       00025500
025600         DISPLAY 'FLTFMNT - DUPLICATE FLIGHT NUMBER REJECTED: '   00025600
025700                 WS-NUM-SUFFIX-HOLDER                             00025700
025800         ADD 1 TO NUM-ADD-REJECTED                                00025800
025900         GO TO 200-EXIT                                           00025900
026000     END-IF.                                                      00026000
026100     ADD 1 TO WS-FLT-TABLE-COUNT.                                 00026100
026200     MOVE FMT-FLIGHT-ID    TO                                     00026200
026300             WT-FLIGHT-ID (WS-FLT-TABLE-COUNT).                   00026300
026400     MOVE FMT-AIRLINE      TO                                     00026400
026500             WT-AIRLINE (WS-FLT-TABLE-COUNT).                     00026500
026600     MOVE FMT-SOURCE       TO                                     00026600
026700             WT-SOURCE (WS-FLT-TABLE-COUNT).                      00026700
026800     MOVE FMT-DESTINATION  TO                                     00026800
026900             WT-DESTINATION (WS-FLT-TABLE-COUNT).                 00026900
027000     MOVE FMT-DEPARTURE-TS TO                                     00027000
027100             WT-DEPARTURE-TS (WS-FLT-TABLE-COUNT).                00027100
027200     MOVE FMT-ARRIVAL-TS   TO                                     00027200
027300             WT-ARRIVAL-TS (WS-FLT-TABLE-COUNT).                  00027300
027400     MOVE FMT-BASE-PRICE   TO                                     00027400
027500             WT-BASE-PRICE (WS-FLT-TABLE-COUNT).                  00027500
027600     MOVE FMT-TOTAL-SEATS  TO                                     00027600
027700             WT-TOTAL-SEATS (WS-FLT-TABLE-COUNT).                 00027700
027800     MOVE FMT-TOTAL-SEATS  TO                                     00027800
027900             WT-AVAILABLE-SEATS (WS-FLT-TABLE-COUNT).             00027900
028000     MOVE 1.00             TO                                     00028000
028100             WT-DEMAND-FACTOR (WS-FLT-TABLE-COUNT).               00028100
028200     MOVE WS-NUM-SUFFIX-HOLDER TO                                 00028200
028300             WT-FLIGHT-NUMBER (WS-FLT-TABLE-COUNT).               00028300
028400     MOVE 'N' TO WS-FLT-DELETED-FLAG (WS-FLT-TABLE-COUNT).        00028400
028500     ADD 1 TO NUM-ADD-PROCESSED.                                  00028500
028600 200-EXIT.                                                        00028600
028700     EXIT.                                                        00028700
028800*                                                                 00028800
028900 205-BUILD-FLIGHT-NUMBER.                                         00028900
029000*    PREFIX LOOKUP -- AN UNRECOGNIZED CARRIER NAME GETS THE       00029000
029100*    DEFAULT PREFIX XX RATHER THAN ABENDING THE RUN.              00029100
029200     MOVE 'XX' TO WS-NUM-SUFFIX-HOLDER-PFX.                       00029200
029300     MOVE 1 TO WS-PFX-SUB.                                        00029300
029400 206-PFX-LOOKUP-LOOP.                                             00029400
029500     IF WS-PFX-SUB > 6                                            00029500
029600         GO TO 207-PFX-LOOKUP-DONE                                00029600
029700     END-IF.                                                      00029700
029800     IF FMT-AIRLINE = WS-PFX-AIRLINE (WS-PFX-SUB)                 00029800
029900         MOVE WS-PFX-CODE (WS-PFX-SUB) TO WS-NUM-SUFFIX-HOLDER-PFX00029900
030000         GO TO 207-PFX-LOOKUP-DONE                                00030000
030100     END-IF.                                                      00030100
030200     ADD 1 TO WS-PFX-SUB.                                         00030200
030300     GO TO 206-PFX-LOOKUP-LOOP.                                   00030300
030400 207-PFX-LOOKUP-DONE.                                             00030400
030500     COMPUTE WS-NUM-SUFFIX = 100 + WS-FLT-TABLE-COUNT.            00030500
030600     MOVE WS-NUM-SUFFIX TO WS-NUM-SUFFIX-HOLDER-NUM.              00030600
030700 205-EXIT.                                                        00030700
030800     EXIT.                                                        00030800
030900*                                                                 00030900
031000 210-DUP-NUMBER-CHECK.                                            00031000
031100     MOVE 'N' TO WS-DUP-NUMBER-SW.                                00031100
031200     MOVE 1 TO WS-FLT-TABLE-SUB.                                  00031200
031300     IF WS-FLT-TABLE-COUNT = 0                                    00031300
031400         GO TO 210-EXIT                                           00031400
031500     END-IF.                                                      00031500
031600 211-DUP-CHECK-LOOP.                                              00031600
031700     IF WS-FLT-TABLE-SUB > WS-FLT-TABLE-COUNT                     00031700
031800         GO TO 210-EXIT                                           00031800
031900     END-IF.                                                      00031900
032000     IF WT-FLIGHT-NUMBER (WS-FLT-TABLE-SUB) =                     00032000
032100             WS-NUM-SUFFIX-HOLDER                                 00032100
032200         SET WS-DUP-NUMBER-FOUND TO TRUE                          00032200
032300         GO TO 210-EXIT                                           00032300
032400     END-IF.                                                      00032400
032500     ADD 1 TO WS-FLT-TABLE-SUB.                                   00032500
032600     GO TO 211-DUP-CHECK-LOOP.                                    00032600
032700 210-EXIT.                                                        00032700
032800     EXIT.                                                        00032800
032900*                                                                 00032900
033000 220-PROCESS-DELETE-TRAN.                                         00033000
033100     ADD 1 TO NUM-DELETE-REQUESTS.                                00033100
033200     PERFORM 225-FIND-FLIGHT-ROW THRU 225-EXIT.                   00033200
033300     IF WS-FLT-FOUND-SUB = 0                                      00033300
033400         DISPLAY 'FLTFMNT - DELETE, FLIGHT NOT ON FILE: '         00033400
033500                 FMT-FLIGHT-ID                                    00033500
033600         ADD 1 TO NUM-DELETE-REJECTED                             00033600
033700         GO TO 220-EXIT                                           00033700
033800     END-IF.                                                      00033800
033900     PERFORM 230-BOOKED-CHECK THRU 230-EXIT.                      00033900
034000     IF WS-FLIGHT-IS-BOOKED                                       00034000
034100         DISPLAY 'FLTFMNT - DELETE REJECTED, BOOKINGS EXIST: '    00034100
034200                 FMT-FLIGHT-ID                                    00034200
034300         ADD 1 TO NUM-DELETE-REJECTED                             00034300
034400         GO TO 220-EXIT                                           00034400
034500     END-IF.                                                      00034500
034600     MOVE 'Y' TO WS-FLT-DELETED-FLAG (WS-FLT-FOUND-SUB).          00034600
034700     ADD 1 TO NUM-DELETE-PROCESSED.                               00034700
034800 220-EXIT.                                                        00034800
034900     EXIT.                                                        00034900
035000*                                                                 00035000
035100 225-FIND-FLIGHT-ROW.                                             00035100
035200     MOVE 0 TO WS-FLT-FOUND-SUB.                                  00035200
035300     MOVE 1 TO WS-FLT-TABLE-SUB.                                  00035300
035400     IF WS-FLT-TABLE-COUNT = 0                                    00035400
035500         GO TO 225-EXIT                                           00035500
035600     END-IF.                                                      00035600
035700 226-FIND-ROW-LOOP.                                               00035700
035800     IF WS-FLT-TABLE-SUB > WS-FLT-TABLE-COUNT                     00035800
035900         GO TO 225-EXIT                                           00035900
036000     END-IF.                                                      00036000
036100     IF WT-FLIGHT-ID (WS-FLT-TABLE-SUB) = FMT-FLIGHT-ID           00036100
036200         MOVE WS-FLT-TABLE-SUB TO WS-FLT-FOUND-SUB                00036200
036300         GO TO 225-EXIT                                           00036300
036400     END-IF.                                                      00036400
036500     ADD 1 TO WS-FLT-TABLE-SUB.                                   00036500
036600     GO TO 226-FIND-ROW-LOOP.                                     00036600
036700 225-EXIT.                                                        00036700
036800     EXIT.                                                        00036800
036900*                                                                 00036900
037000 230-BOOKED-CHECK.                                                00037000
037100     MOVE 'N' TO WS-BOOKED-SW.                                    00037100
037200     MOVE 1 TO WS-BKG-TABLE-SUB.                                  00037200
037300     IF WS-BKG-FLIGHT-COUNT = 0                                   00037300
037400         GO TO 230-EXIT                                           00037400
037500     END-IF.                                                      00037500
037600 231-BOOKED-CHECK-LOOP.                                           00037600
037700     IF WS-BKG-TABLE-SUB > WS-BKG-FLIGHT-COUNT                    00037700
037800         GO TO 230-EXIT                                           00037800
037900     END-IF.                                                      00037900
038000     IF WS-BKG-FLIGHT-ID (WS-BKG-TABLE-SUB) = FMT-FLIGHT-ID       00038000
038100         SET WS-FLIGHT-IS-BOOKED TO TRUE                          00038100
038200         GO TO 230-EXIT                                           00038200
038300     END-IF.                                                      00038300
038400     ADD 1 TO WS-BKG-TABLE-SUB.                                   00038400
038500     GO TO 231-BOOKED-CHECK-LOOP.                                 00038500
038600 230-EXIT.                                                        00038600
038700     EXIT.                                                        00038700
038800*                                                                 00038800
038900 700-OPEN-FILES.                                                  00038900
039000     OPEN INPUT  FLIGHT-MASTER                                    00039000
039100                 BOOKING-FILE                                     00039100
039200                 FLIGHT-MAINT-TXN                                 00039200
039300          OUTPUT FLIGHT-MASTER-NEW.                               00039300
039400     IF WS-FLTMSTR-STATUS NOT = '00'                              00039400
039500       DISPLAY 'ERROR OPENING FLIGHT MASTER. RC:'                 00039500
039600               WS-FLTMSTR-STATUS                                  00039600
039700       DISPLAY 'Terminating Program due to File Error'            00039700
039800       MOVE 16 TO RETURN-CODE                                     00039800
039900       MOVE 'Y' TO WS-FLTMTXN-EOF                                 00039900
040000     END-IF.                                                      00040000
040100     IF WS-FLTMTXN-STATUS NOT = '00'                              00040100
040200       DISPLAY 'ERROR OPENING MAINT TXN FILE. RC:'                00040200
040300               WS-FLTMTXN-STATUS                                  00040300
040400       DISPLAY 'Terminating Program due to File Error'            00040400
040500       MOVE 16 TO RETURN-CODE                                     00040500
040600       MOVE 'Y' TO WS-FLTMTXN-EOF                                 00040600
040700     END-IF.                                                      00040700
040800*                                                                 00040800
040900 710-LOAD-FLIGHT-TABLE.                                           00040900
041000     MOVE 0 TO WS-FLT-TABLE-COUNT.                                00041000
041100 711-LOAD-FLIGHT-LOOP.                                            00041100
041200     READ FLIGHT-MASTER INTO FLT-RECORD-HOLD                      00041200
041300         AT END                                                   00041300
041400             MOVE 'Y' TO WS-FLTMSTR-EOF                           00041400
041500             GO TO 710-EXIT                                       00041500
041600     END-READ.                                                    00041600
041700     ADD 1 TO WS-FLT-TABLE-COUNT.                                 00041700
041800     MOVE FLT-RECORD-HOLD TO WS-FLT-ENTRY (WS-FLT-TABLE-COUNT).   00041800
041900     MOVE 'N' TO WS-FLT-DELETED-FLAG (WS-FLT-TABLE-COUNT).        00041900
042000     GO TO 711-LOAD-FLIGHT-LOOP.                                  00042000
042100 710-EXIT.                                                        00042100
042200     EXIT.                                                        00042200
042300*                                                                 00042300
042400 720-LOAD-BOOKED-FLIGHTS.                                         00042400
042500     MOVE 0 TO WS-BKG-FLIGHT-COUNT.                               00042500
042600 721-LOAD-BOOKED-LOOP.                                            00042600
042700     READ BOOKING-FILE INTO BKG-RECORD                            00042700
042800         AT END                                                   00042800
042900             MOVE 'Y' TO WS-BKGFILE-EOF                           00042900
043000             GO TO 720-EXIT                                       00043000
043100     END-READ.                                                    00043100
043200     ADD 1 TO WS-BKG-FLIGHT-COUNT.                                00043200
043300     MOVE BKG-FLIGHT-ID TO                                        00043300
043400             WS-BKG-FLIGHT-ID (WS-BKG-FLIGHT-COUNT).              00043400
043500     GO TO 721-LOAD-BOOKED-LOOP.                                  00043500
043600 720-EXIT.                                                        00043600
043700     EXIT.                                                        00043700
043800*                                                                 00043800
043900 730-READ-MAINT-TXN.                                              00043900
044000     READ FLIGHT-MAINT-TXN INTO FMT-RECORD                        00044000
044100         AT END                                                   00044100
044200             MOVE 'Y' TO WS-FLTMTXN-EOF                           00044200
044300     END-READ.                                                    00044300
044400*                                                                 00044400
044500 900-REWRITE-MASTER.                                              00044500
044600     MOVE 1 TO WS-FLT-TABLE-SUB.                                  00044600
044700     IF WS-FLT-TABLE-COUNT = 0                                    00044700
044800         GO TO 900-EXIT                                           00044800
044900     END-IF.                                                      00044900
045000 910-REWRITE-LOOP.                                                00045000
045100     IF WS-FLT-TABLE-SUB > WS-FLT-TABLE-COUNT                     00045100
045200         GO TO 900-EXIT                                           00045200
045300     END-IF.                                                      00045300
045400     IF WS-FLT-DELETED-FLAG (WS-FLT-TABLE-SUB) NOT = 'Y'          00045400
045500         WRITE FLT-RECORD-NEW-FD                                  00045500
045600             FROM WS-FLT-ENTRY (WS-FLT-TABLE-SUB)                 00045600
045700     END-IF.                                                      00045700
045800     ADD 1 TO WS-FLT-TABLE-SUB.                                   00045800
045900     GO TO 910-REWRITE-LOOP.                                      00045900
046000 900-EXIT.                                                        00046000
046100     EXIT.                                                        00046100
046200*                                                                 00046200
046300 850-REPORT-TRAN-STATS.                                           00046300
046400     DISPLAY '---------------------------------------------'.     00046400
046500     DISPLAY 'FLTFMNT CONTROL TOTALS'.                            00046500
046600     DISPLAY 'ADD    REQUESTS  : ' NUM-ADD-REQUESTS.              00046600
046700     DISPLAY 'ADD    PROCESSED : ' NUM-ADD-PROCESSED.             00046700
046800     DISPLAY 'ADD    REJECTED  : ' NUM-ADD-REJECTED.              00046800
046900     DISPLAY 'DELETE REQUESTS  : ' NUM-DELETE-REQUESTS.           00046900
047000     DISPLAY 'DELETE PROCESSED : ' NUM-DELETE-PROCESSED.          00047000
047100     DISPLAY 'DELETE REJECTED  : ' NUM-DELETE-REJECTED.           00047100
047200     DISPLAY '---------------------------------------------'.     00047200
047300*                                                                 00047300
047400 790-CLOSE-FILES.                                                 00047400
047500     CLOSE FLIGHT-MASTER                                          00047500
047600           FLIGHT-MASTER-NEW                                      00047600
047700           BOOKING-FILE                                           00047700
047800           FLIGHT-MAINT-TXN.                                      00047800
