000100 IDENTIFICATION DIVISION.                                         00000100
000200****************************************************************  00000200
000300* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000300
000400* ALL RIGHTS RESERVED                                             00000400
000500****************************************************************  00000500
000600 PROGRAM-ID.    FLTPRIC.                                          00000600
000700 AUTHOR.        JON SAYLES.                                       00000700
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000800
000900 DATE-WRITTEN.  03/14/88.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300****************************************************************  00001300
001400* FLTPRIC COMPUTES THE DYNAMIC FARE FOR ONE FLIGHT.  CALLED       00001400
001500* FROM FLTMAIN (SEAT SELECTION AND DEMAND RE-PRICING) AND FROM    00001500
001600* FLTSRCH (SEARCH LISTING PRICE).  NO FILES OF ITS OWN -- ALL     00001600
001700* INPUT ARRIVES ON THE LINKAGE SECTION.                           00001700
001800*                                                                 00001800
001900* DYNAMIC PRICE = BASE-PRICE * SEAT-FACTOR * TIME-FACTOR          00001900
002000*                            * DEMAND-FACTOR, ROUNDED HALF-UP.    00002000
002100*                                                                 00002100
002200*     CHANGE LOG                                                  00002200
002300*     ----------                                                  00002300
002400*     03/14/88  JJS  0000  ORIGINAL PROGRAM - FLAT-RATE COST      00002400
002500*                          CALCULATION FOR THE RESERVATIONS       00002500
002600*                          PROJECT.                               00002600
002700*     07/02/88  JJS  0014  ADDED SEAT-AVAILABILITY FACTOR TABLE   00002700
002800*                          PER RESERVATIONS DESIGN REVIEW.        00002800
002900*     11/19/89  DWS  0033  ADDED TIME-TO-DEPARTURE FACTOR BANDS.  00002900
003000*     02/08/91  DWS  0041  FOLDED IN DEMAND-FACTOR MULTIPLIER;    00003000
003100*                          RESULT NOW ROUNDED HALF-UP TO CENTS.   00003100
003200*     06/23/93  RMC  0058  CORRECTED BOUNDARY ON THE 50 PERCENT   00003200
003300*                          SEAT-AVAILABILITY BREAK (WAS > VS >=). 00003300
003400*     01/04/99  TLK  0102  Y2K -- DEPARTURE/ARRIVAL TIMESTAMPS    00003400
003500*                          CONFIRMED 4-DIGIT YEAR END TO END;     00003500
003600*                          NO CENTURY WINDOWING NEEDED HERE.      00003600
003700*     09/17/02  RMC  0119  ALREADY-DEPARTED FLIGHTS NOW PRICE AT  00003700
003800*                          TIME-FACTOR 1.0 INSTEAD OF A NEGATIVE  00003800
003900*                          INTERVAL FALLING THROUGH THE BANDS.    00003900
004000*     04/30/07  JJS  0140  REVIEWED FOR COBOL DEVELOPMENT CENTER  00004000
004100*                          STANDARDS; NO LOGIC CHANGE.            00004100
004200*                                                                 00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER. IBM-390.                                        00004500
004600 OBJECT-COMPUTER. IBM-390.                                        00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM.                                          00004800
004900*                                                                 00004900
005000 DATA DIVISION.                                                   00005000
005100 WORKING-STORAGE SECTION.                                         00005100
005200*                                                                 00005200
005300 01  WS-PROGRAM-SWITCHES.                                         00005300
005400     05  WS-DEPARTED-SW             PIC X(1)   VALUE 'N'.         00005400
005500         88  WS-ALREADY-DEPARTED    VALUE 'Y'.                    00005500
005600*                                                                 00005600
005700 01  WS-WORK-FIELDS.                                              00005700
005800     05  WS-SEAT-FACTOR             PIC 9(1)V99 COMP-3 VALUE 0.   00005800
005900     05  WS-TIME-FACTOR             PIC 9(1)V99 COMP-3 VALUE 0.   00005900
006000     05  WS-SEAT-PCT                PIC S9(5)V99 COMP-3 VALUE 0.  00006000
006100     05  WS-RAW-PRICE               PIC S9(9)V9999 COMP-3 VALUE 0.00006100
006200     05  WS-NOW-DAYS                PIC S9(9)   COMP   VALUE 0.   00006200
006300     05  WS-DEP-DAYS                PIC S9(9)   COMP   VALUE 0.   00006300
006400     05  WS-NOW-MINUTES             PIC S9(9)   COMP   VALUE 0.   00006400
006500     05  WS-DEP-MINUTES             PIC S9(9)   COMP   VALUE 0.   00006500
006600     05  WS-INTERVAL-MINUTES        PIC S9(9)   COMP   VALUE 0.   00006600
006700     05  WS-WHOLE-DAYS              PIC S9(9)   COMP   VALUE 0.   00006700
006800*                                                                 00006800
006900*    ELAPSED-DAYS BREAKOUT OF A YYYYMMDDHHMMSS TIMESTAMP -- USED  00006900
007000*    TWICE BELOW (ONCE FOR "NOW", ONCE FOR DEPARTURE).  MINUTE    00007000
007100*    GRANULARITY IS ALL 200-TIME-FACTOR-RTN NEEDS.                00007100
007200 01  WS-TS-BREAKOUT.                                              00007200
007300     05  WS-TS-YYYY                 PIC 9(4).                     00007300
007400     05  WS-TS-MM                   PIC 9(2).                     00007400
007500     05  WS-TS-DD                   PIC 9(2).                     00007500
007600     05  WS-TS-HH                   PIC 9(2).                     00007600
007700     05  WS-TS-MI                   PIC 9(2).                     00007700
007800     05  WS-TS-SS                   PIC 9(2).                     00007800
007900 01  WS-TS-BREAKOUT-R REDEFINES WS-TS-BREAKOUT                    00007900
008000                                    PIC 9(14).                    00008000
008100*                                                                 00008100
008200*    DAYS-BEFORE-MONTH TABLE, NON-LEAP BASELINE -- A LITERAL      00008200
008300*    STRING REDEFINED AS A TABLE, THE WAY THE AGING REPORTS ON    00008300
008400*    THE BILLING SYSTEM BUILD THEIR CALENDAR TABLES.              00008400
008500 01  WS-CUM-DAYS-LITERALS.                                        00008500
008600     05  FILLER                     PIC 9(3) VALUE 000.           00008600
008700     05  FILLER                     PIC 9(3) VALUE 031.           00008700
008800     05  FILLER                     PIC 9(3) VALUE 059.           00008800
008900     05  FILLER                     PIC 9(3) VALUE 090.           00008900
009000     05  FILLER                     PIC 9(3) VALUE 120.           00009000
009100     05  FILLER                     PIC 9(3) VALUE 151.           00009100
009200     05  FILLER                     PIC 9(3) VALUE 181.           00009200
009300     05  FILLER                     PIC 9(3) VALUE 212.           00009300
009400     05  FILLER                     PIC 9(3) VALUE 243.           00009400
009500     05  FILLER                     PIC 9(3) VALUE 273.           00009500
009600     05  FILLER                     PIC 9(3) VALUE 304.           00009600
009700     05  FILLER                     PIC 9(3) VALUE 334.           00009700
009800 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERALS.            00009800
009900     05  WS-CUM-DAYS                OCCURS 12 TIMES PIC 9(3).     00009900
010000*                                                                 00010000
010100 01  WS-ABS-DAYS                    PIC S9(9)   COMP   VALUE 0.   00010100
010200*                                                                 00010200
010300 01  WS-LEAP-WORK-FIELDS.                                         00010300
010400     05  WS-LEAP-QUOT               PIC S9(9)   COMP   VALUE 0.   00010400
010500     05  WS-LEAP-REM-4              PIC S9(3)   COMP   VALUE 0.   00010500
010600     05  WS-LEAP-REM-100            PIC S9(3)   COMP   VALUE 0.   00010600
010700     05  WS-LEAP-REM-400            PIC S9(3)   COMP   VALUE 0.   00010700
010800*                                                                 00010800
010900*    RAW BYTE VIEW OF THE LEAP-YEAR WORK FIELDS -- ABEND DUMPS ON 00010900
011000*    THIS PROGRAM ARE READ AGAINST THIS LAYOUT, NOT THE COMP      00011000
011100*    FIELDS ABOVE, PER THE OPERATIONS RUNBOOK FOR FLTPRIC.        00011100
011200 01  WS-LEAP-WORK-R REDEFINES WS-LEAP-WORK-FIELDS.                00011200
011300     05  WS-LEAP-WORK-BYTES         PIC X(10).                    00011300
011400*                                                                 00011400
011500 LINKAGE SECTION.                                                 00011500
011600     COPY FLTREC.                                                 00011600
011700 01  LK-CURRENT-TS                  PIC 9(14).                    00011700
011800 01  LK-DYNAMIC-PRICE               PIC S9(7)V99.                 00011800
011900*                                                                 00011900
012000 PROCEDURE DIVISION USING FLT-RECORD, LK-CURRENT-TS,              00012000
012100                           LK-DYNAMIC-PRICE.                      00012100
012200*                                                                 00012200
012300 000-MAIN-RTN.                                                    00012300
012400     PERFORM 100-SEAT-FACTOR-RTN THRU 100-EXIT.                   00012400
012500     PERFORM 200-TIME-FACTOR-RTN THRU 200-EXIT.                   00012500
012600     PERFORM 300-COMPUTE-PRICE-RTN THRU 300-EXIT.                 00012600
012700     GOBACK.                                                      00012700
012800*                                                                 00012800
012900 100-SEAT-FACTOR-RTN.                                             00012900
013000*    SEAT FACTOR FROM AVAILABILITY PERCENTAGE.  ZERO-CAPACITY     00013000
013100*    FLIGHTS (SHOULD NOT OCCUR IN PRACTICE) PRICE AT FACTOR 1.0.  00013100
013200     IF FLT-TOTAL-SEATS OF FLT-RECORD = 0                         00013200
013300         MOVE 1.00 TO WS-SEAT-FACTOR                              00013300
013400         GO TO 100-EXIT                                           00013400
013500     END-IF.                                                      00013500
013600     COMPUTE WS-SEAT-PCT ROUNDED =                                00013600
013700         ( FLT-AVAILABLE-SEATS OF FLT-RECORD /                    00013700
013800           FLT-TOTAL-SEATS OF FLT-RECORD ) * 100.                 00013800
013900     EVALUATE TRUE                                                00013900
014000         WHEN WS-SEAT-PCT > 80                                    00014000
014100             MOVE 1.00 TO WS-SEAT-FACTOR                          00014100
014200         WHEN WS-SEAT-PCT > 50                                    00014200
014300             MOVE 1.20 TO WS-SEAT-FACTOR                          00014300
014400         WHEN WS-SEAT-PCT > 20                                    00014400
014500             MOVE 1.50 TO WS-SEAT-FACTOR                          00014500
014600         WHEN OTHER                                               00014600
014700             MOVE 2.00 TO WS-SEAT-FACTOR                          00014700
014800     END-EVALUATE.                                                00014800
014900 100-EXIT.                                                        00014900
015000     EXIT.                                                        00015000
015100*                                                                 00015100
015200 200-TIME-FACTOR-RTN.                                             00015200
015300     MOVE 'N' TO WS-DEPARTED-SW.                                  00015300
015400     IF FLT-DEPARTURE-TS OF FLT-RECORD NOT > LK-CURRENT-TS        00015400
015500         SET WS-ALREADY-DEPARTED TO TRUE                          00015500
015600         MOVE 1.00 TO WS-TIME-FACTOR                              00015600
015700         GO TO 200-EXIT                                           00015700
015800     END-IF.                                                      00015800
015900*                                                                 00015900
016000     MOVE LK-CURRENT-TS TO WS-TS-BREAKOUT-R.                      00016000
016100     PERFORM 210-DAYS-FROM-TS THRU 210-EXIT.                      00016100
016200     MOVE WS-ABS-DAYS TO WS-NOW-DAYS.                             00016200
016300     COMPUTE WS-NOW-MINUTES =                                     00016300
016400         ( WS-NOW-DAYS * 1440 ) + ( WS-TS-HH * 60 ) + WS-TS-MI.   00016400
016500*                                                                 00016500
016600     MOVE FLT-DEPARTURE-TS OF FLT-RECORD TO WS-TS-BREAKOUT-R.     00016600
016700     PERFORM 210-DAYS-FROM-TS THRU 210-EXIT.                      00016700
016800     MOVE WS-ABS-DAYS TO WS-DEP-DAYS.                             00016800
016900     COMPUTE WS-DEP-MINUTES =                                     00016900
017000         ( WS-DEP-DAYS * 1440 ) + ( WS-TS-HH * 60 ) + WS-TS-MI.   00017000
017100*                                                                 00017100
017200     COMPUTE WS-INTERVAL-MINUTES =                                00017200
017300         WS-DEP-MINUTES - WS-NOW-MINUTES.                         00017300
017400     COMPUTE WS-WHOLE-DAYS = WS-INTERVAL-MINUTES / 1440.          00017400
017500*                                                                 00017500
017600     EVALUATE TRUE                                                00017600
017700         WHEN WS-WHOLE-DAYS > 7                                   00017700
017800             MOVE 1.00 TO WS-TIME-FACTOR                          00017800
017900         WHEN WS-WHOLE-DAYS >= 3                                  00017900
018000             MOVE 1.20 TO WS-TIME-FACTOR                          00018000
018100         WHEN WS-WHOLE-DAYS >= 1                                  00018100
018200             MOVE 1.30 TO WS-TIME-FACTOR                          00018200
018300         WHEN OTHER                                               00018300
018400             MOVE 1.50 TO WS-TIME-FACTOR                          00018400
018500     END-EVALUATE.                                                00018500
018600 200-EXIT.                                                        00018600
018700     EXIT.                                                        00018700
018800*                                                                 00018800
018900 210-DAYS-FROM-TS.                                                00018900
019000*    CONVERTS THE YYYYMMDD PORTION OF WS-TS-BREAKOUT (ALREADY     00019000
019100*    MOVED IN BY THE CALLER) TO AN ABSOLUTE DAY NUMBER USING THE  00019100
019200*    USUAL 4/100/400-YEAR LEAP RULE.                              00019200
019300     COMPUTE WS-ABS-DAYS =                                        00019300
019400         ( WS-TS-YYYY * 365 )                                     00019400
019500         + ( ( WS-TS-YYYY - 1 ) / 4 )                             00019500
019600         - ( ( WS-TS-YYYY - 1 ) / 100 )                           00019600
019700         + ( ( WS-TS-YYYY - 1 ) / 400 )                           00019700
019800         + WS-CUM-DAYS ( WS-TS-MM )                               00019800
019900         + WS-TS-DD.                                              00019900
020000*                                                                 00020000
020100*    LEAP-YEAR TEST BY REMAINDER, NOT BY THE MOD FUNCTION --      00020100
020200*    THIS SHOP'S COMPILER STANDARD DOES NOT PERMIT INTRINSIC      00020200
020300*    FUNCTIONS IN PRODUCTION CODE.                                00020300
020400     DIVIDE WS-TS-YYYY BY 4 GIVING WS-LEAP-QUOT                   00020400
020500         REMAINDER WS-LEAP-REM-4.                                 00020500
020600     DIVIDE WS-TS-YYYY BY 100 GIVING WS-LEAP-QUOT                 00020600
020700         REMAINDER WS-LEAP-REM-100.                               00020700
020800     DIVIDE WS-TS-YYYY BY 400 GIVING WS-LEAP-QUOT                 00020800
020900         REMAINDER WS-LEAP-REM-400.                               00020900
021000     IF WS-LEAP-REM-4 = 0                                         00021000
021100         AND ( WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0 )   00021100
021200         IF WS-TS-MM > 2                                          00021200
021300             ADD 1 TO WS-ABS-DAYS                                 00021300
021400         END-IF                                                   00021400
021500     END-IF.                                                      00021500
021600 210-EXIT.                                                        00021600
021700     EXIT.                                                        00021700
021800*                                                                 00021800
021900 300-COMPUTE-PRICE-RTN.                                           00021900
022000     COMPUTE WS-RAW-PRICE ROUNDED =                               00022000
022100         FLT-BASE-PRICE OF FLT-RECORD                             00022100
022200         * WS-SEAT-FACTOR                                         00022200
022300         * WS-TIME-FACTOR                                         00022300
022400         * FLT-DEMAND-FACTOR OF FLT-RECORD.                       00022400
022500     COMPUTE LK-DYNAMIC-PRICE ROUNDED = WS-RAW-PRICE.             00022500
022600 300-EXIT.                                                        00022600
022700     EXIT.                                                        00022700
