000100****************************************************************  00000100
000200* FARREC  -- FARE-HISTORY RECORD LAYOUT                           00000200
000300*            APPENDED BY FLTMAIN 500-DEMAND-SIM-RTN EACH TIME     00000300
000400*            THE DEMAND SIMULATOR RE-PRICES A FLIGHT, AND READ    00000400
000500*            BACK BY FLTSRCH 360-FARE-HIST-RTN.                   00000500
000600****************************************************************  00000600
000700 01  FAR-RECORD.                                                  00000700
000800     05  FAR-FLIGHT-ID              PIC X(8).                     00000800
000900     05  FAR-PRICE                  PIC S9(7)V99.                 00000900
001000     05  FAR-DEMAND-FACTOR          PIC 9(1)V99.                  00001000
001100     05  FAR-AVAILABLE-SEATS        PIC 9(3).                     00001100
001200     05  FAR-RECORDED-TS            PIC 9(14).                    00001200
001300     05  FAR-RECORDED-TS-R REDEFINES FAR-RECORDED-TS.             00001300
001400         10  FAR-TS-YYYY            PIC 9(4).                     00001400
001500         10  FAR-TS-MM              PIC 9(2).                     00001500
001600         10  FAR-TS-DD              PIC 9(2).                     00001600
001700         10  FAR-TS-HH              PIC 9(2).                     00001700
001800         10  FAR-TS-MI              PIC 9(2).                     00001800
001900         10  FAR-TS-SS              PIC 9(2).                     00001900
002000*                                                                 00002000
002100*        SPARE -- RESERVED FOR FUTURE FARE-HISTORY GROWTH         00002100
002200     05  FILLER                     PIC X(06).                    00002200
