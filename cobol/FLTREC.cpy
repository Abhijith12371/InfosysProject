000100****************************************************************  00000100
000200* FLTREC  -- FLIGHT MASTER RECORD LAYOUT                          00000200
000300*            ONE ENTRY PER SCHEDULED FLIGHT.  KEYED BY            00000300
000400*            FLT-FLIGHT-ID.  MASTER IS KEPT IN DEPARTURE-TS       00000400
000500*            SEQUENCE FOR FLTSRCH; FLTMAIN AND FLTFMNT BUILD AN   00000500
000600*            IN-MEMORY TABLE KEYED BY FLT-FLIGHT-ID (SEE          00000600
000700*            FLT-TABLE IN WORKING-STORAGE OF THOSE PROGRAMS).     00000700
000800****************************************************************  00000800
000900 01  FLT-RECORD.                                                  00000900
001000     05  FLT-KEY.                                                 00001000
001100         10  FLT-FLIGHT-ID          PIC X(8).                     00001100
001200     05  FLT-FLIGHT-NUMBER          PIC X(6).                     00001200
001300     05  FLT-AIRLINE                PIC X(20).                    00001300
001400     05  FLT-SOURCE                 PIC X(20).                    00001400
001500     05  FLT-DESTINATION            PIC X(20).                    00001500
001600     05  FLT-DEPARTURE-TS           PIC 9(14).                    00001600
001700     05  FLT-DEPARTURE-TS-R REDEFINES FLT-DEPARTURE-TS.           00001700
001800         10  FLT-DEP-YYYY           PIC 9(4).                     00001800
001900         10  FLT-DEP-MM             PIC 9(2).                     00001900
002000         10  FLT-DEP-DD             PIC 9(2).                     00002000
002100         10  FLT-DEP-HH             PIC 9(2).                     00002100
002200         10  FLT-DEP-MI             PIC 9(2).                     00002200
002300         10  FLT-DEP-SS             PIC 9(2).                     00002300
002400     05  FLT-ARRIVAL-TS             PIC 9(14).                    00002400
002500     05  FLT-ARRIVAL-TS-R REDEFINES FLT-ARRIVAL-TS.               00002500
002600         10  FLT-ARR-YYYY           PIC 9(4).                     00002600
002700         10  FLT-ARR-MM             PIC 9(2).                     00002700
002800         10  FLT-ARR-DD             PIC 9(2).                     00002800
002900         10  FLT-ARR-HH             PIC 9(2).                     00002900
003000         10  FLT-ARR-MI             PIC 9(2).                     00003000
003100         10  FLT-ARR-SS             PIC 9(2).                     00003100
003200     05  FLT-BASE-PRICE             PIC S9(7)V99.                 00003200
003300     05  FLT-TOTAL-SEATS            PIC 9(3).                     00003300
003400     05  FLT-AVAILABLE-SEATS        PIC 9(3).                     00003400
003500     05  FLT-DEMAND-FACTOR          PIC 9(1)V99.                  00003500
003600*                                                                 00003600
003700*        SPARE -- RESERVED FOR FUTURE FLIGHT-MASTER GROWTH        00003700
003800     05  FILLER                     PIC X(12).                    00003800
