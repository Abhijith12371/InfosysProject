000100 IDENTIFICATION DIVISION.                                         00000100
000200****************************************************************  00000200
000300* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000300
000400* ALL RIGHTS RESERVED                                             00000400
000500****************************************************************  00000500
000600 PROGRAM-ID.    FLTMAIN.                                          00000600
000700 AUTHOR.        DOUG STOUT.                                       00000700
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000800
000900 DATE-WRITTEN.  06/01/89.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300****************************************************************  00001300
001400* FLTMAIN IS THE NIGHTLY BOOKING BATCH.  IT:                      00001400
001500*                                                                 00001500
001600*   1. LOADS THE FLIGHT MASTER AND THE BOOKING FILE INTO STORAGE, 00001600
001700*   2. APPLIES EACH BOOKING-TXN CARD (SELECT/PAXINFO/PAYMENT/     00001700
001800*      CANCEL) AGAINST THEM IN SEQUENCE,                          00001800
001900*   3. RUNS THE DEMAND SIMULATOR OVER EVERY FUTURE FLIGHT AND     00001900
002000*      LOGS RE-PRICED FARES TO FARE-HISTORY,                      00002000
002100*   4. ACCUMULATES THE ADMIN STATISTICS,                          00002100
002200*   5. REWRITES BOTH MASTERS, AND                                 00002200
002300*   6. PRINTS THE SUMMARY REPORT.                                 00002300
002400*                                                                 00002400
002500* THIS IS A SINGLE-RUN BATCH -- THE FLIGHT AND BOOKING MASTERS    00002500
002600* ARE READ WHOLE AND REWRITTEN WHOLE EACH NIGHT, OLD-MASTER/      00002600
002700* NEW-MASTER STYLE, THE SAME AS FLTFMNT.                          00002700
002800*                                                                 00002800
002900*     CHANGE LOG                                                  00002900
003000*     ----------                                                  00003000
003100*     06/01/89  DWS  0000  ORIGINAL PROGRAM.                      00003100
003200*     11/02/90  DWS  0014  ADDED THE "SAME USER, SAME FLIGHT,     00003200
003300*                          STILL PENDING" AUTO-CANCEL RULE AT     00003300
003400*                          SEAT SELECTION PER RESERVATIONS QA.    00003400
003500*     07/19/93  RMC  0033  ADDED THE DEMAND SIMULATOR PASS AND    00003500
003600*                          FARE-HISTORY LOGGING.                  00003600
003700*     01/04/99  TLK  0058  Y2K -- RUN TIMESTAMP NOW WINDOWED FROM 00003700
003800*                          THE 2-DIGIT SYSTEM DATE (50-99 = 19XX, 00003800
003900*                          00-49 = 20XX); CARD EXPIRY CHECK NOW   00003900
004000*                          COMPARES AGAINST THE WINDOWED YEAR.    00004000
004100*     09/30/01  RMC  0071  ADDED THE ADMIN STATISTICS PASS AND    00004100
004200*                          SUMMARY REPORT.                        00004200
004300*     05/14/05  JJS  0089  ADDED PER-TRANSACTION-TYPE REJECT      00004300
004400*                          COUNTS TO THE CONTROL TOTALS PER       00004400
004500*                          OPERATIONS REQUEST -- A SINGLE REJECT  00004500
004600*                          TOTAL WAS NOT ENOUGH TO SPOT A BAD     00004600
004700*                          CARD-FILE RUN AT A GLANCE.             00004700
004800*     02/09/09  JJS  0101  REVIEWED FOR COBOL DEVELOPMENT CENTER  00004800
004900*                          STANDARDS; NO LOGIC CHANGE.            00004900
005000*     03/11/11  KLB  0114  ADDED BOOKING-LOOKUP CARD PROCESSING --00005000
005100*                          BY-PNR (UPPER-CASED BEFORE MATCH) AND  00005100
005200*                          BY-USER (MOST RECENT FIRST), AGAINST   00005200
005300*                          THE IN-MEMORY BOOKING TABLE, PER       00005300
005400*                          RESERVATIONS SERVICE-LAYER REQUEST.    00005400
005500*                                                                 00005500
005600 ENVIRONMENT DIVISION.                                            00005600
005700 CONFIGURATION SECTION.                                           00005700
005800 SOURCE-COMPUTER. IBM-390.                                        00005800
005900 OBJECT-COMPUTER. IBM-390.                                        00005900
006000 SPECIAL-NAMES.                                                   00006000
006100     C01 IS TOP-OF-FORM.                                          00006100
006200 INPUT-OUTPUT SECTION.                                            00006200
006300 FILE-CONTROL.                                                    00006300
006400*                                                                 00006400
006500     SELECT FLIGHT-MASTER      ASSIGN TO FLTMSTR                  00006500
006600         ACCESS IS SEQUENTIAL                                     00006600
006700         FILE STATUS  IS  WS-FLTMSTR-STATUS.                      00006700
006800*                                                                 00006800
006900     SELECT FLIGHT-MASTER-NEW  ASSIGN TO FLTMSTRN                 00006900
007000         ACCESS IS SEQUENTIAL                                     00007000
007100         FILE STATUS  IS  WS-FLTMSTRN-STATUS.                     00007100
007200*                                                                 00007200
007300     SELECT BOOKING-FILE       ASSIGN TO BKGFILE                  00007300
007400         ACCESS IS SEQUENTIAL                                     00007400
007500         FILE STATUS  IS  WS-BKGFILE-STATUS.                      00007500
007600*                                                                 00007600
007700     SELECT BOOKING-FILE-NEW   ASSIGN TO BKGFILEN                 00007700
007800         ACCESS IS SEQUENTIAL                                     00007800
007900         FILE STATUS  IS  WS-BKGFILEN-STATUS.                     00007900
008000*                                                                 00008000
008100     SELECT USER-FILE          ASSIGN TO USRFILE                  00008100
008200         ACCESS IS SEQUENTIAL                                     00008200
008300         FILE STATUS  IS  WS-USRFILE-STATUS.                      00008300
008400*                                                                 00008400
008500     SELECT BOOKING-TXN        ASSIGN TO BKGTXN                   00008500
008600         ACCESS IS SEQUENTIAL                                     00008600
008700         FILE STATUS  IS  WS-BKGTXN-STATUS.                       00008700
008800*                                                                 00008800
008900     SELECT FARE-HISTORY       ASSIGN TO FARHIST                  00008900
009000         ACCESS IS SEQUENTIAL                                     00009000
009100         FILE STATUS  IS  WS-FARHIST-STATUS.                      00009100
009200*                                                                 00009200
009300     SELECT SUMMARY-REPORT     ASSIGN TO SUMRPT                   00009300
009400         ACCESS IS SEQUENTIAL                                     00009400
009500         FILE STATUS  IS  WS-SUMRPT-STATUS.                       00009500
009600*                                                                 00009600
009700     SELECT BOOKING-LOOKUP     ASSIGN TO LKUPIN                   00009700
009800         ACCESS IS SEQUENTIAL                                     00009800
009900         FILE STATUS  IS  WS-LKUPIN-STATUS.                       00009900
010000*                                                                 00010000
010100****************************************************************  00010100
010200 DATA DIVISION.                                                   00010200
010300 FILE SECTION.                                                    00010300
010400*                                                                 00010400
010500 FD  FLIGHT-MASTER                                                00010500
010600     RECORDING MODE IS F                                          00010600
010700     BLOCK CONTAINS 0 RECORDS.                                    00010700
010800 01  FLT-RECORD-FD              PIC X(132).                       00010800
010900*                                                                 00010900
011000 FD  FLIGHT-MASTER-NEW                                            00011000
011100     RECORDING MODE IS F                                          00011100
011200     BLOCK CONTAINS 0 RECORDS.                                    00011200
011300 01  FLT-RECORD-NEW-FD          PIC X(132).                       00011300
011400*                                                                 00011400
011500 FD  BOOKING-FILE                                                 00011500
011600     RECORDING MODE IS F                                          00011600
011700     BLOCK CONTAINS 0 RECORDS.                                    00011700
011800 01  BKG-RECORD-FD              PIC X(140).                       00011800
011900*                                                                 00011900
012000 FD  BOOKING-FILE-NEW                                             00012000
012100     RECORDING MODE IS F                                          00012100
012200     BLOCK CONTAINS 0 RECORDS.                                    00012200
012300 01  BKG-RECORD-NEW-FD          PIC X(140).                       00012300
012400*                                                                 00012400
012500 FD  USER-FILE                                                    00012500
012600     RECORDING MODE IS F                                          00012600
012700     BLOCK CONTAINS 0 RECORDS.                                    00012700
012800 01  USR-RECORD-FD              PIC X(95).                        00012800
012900*                                                                 00012900
013000 FD  BOOKING-TXN                                                  00013000
013100     RECORDING MODE IS F                                          00013100
013200     BLOCK CONTAINS 0 RECORDS.                                    00013200
013300 01  TXN-RECORD-FD              PIC X(130).                       00013300
013400*                                                                 00013400
013500 FD  FARE-HISTORY                                                 00013500
013600     RECORDING MODE IS F                                          00013600
013700     BLOCK CONTAINS 0 RECORDS.                                    00013700
013800 01  FAR-RECORD-FD              PIC X(43).                        00013800
013900*                                                                 00013900
014000 FD  SUMMARY-REPORT                                               00014000
014100     RECORDING MODE IS F.                                         00014100
014200 01  REPORT-RECORD              PIC X(132).                       00014200
014300*                                                                 00014300
014400 FD  BOOKING-LOOKUP                                               00014400
014500     RECORDING MODE IS F.                                         00014500
014600 01  LKP-RECORD-FD               PIC X(20).                       00014600
014700*                                                                 00014700
014800****************************************************************  00014800
014900 WORKING-STORAGE SECTION.                                         00014900
015000****************************************************************  00015000
015100*                                                                 00015100
015200 01  SYSTEM-DATE-AND-TIME.                                        00015200
015300     05  CURRENT-DATE.                                            00015300
015400         10  CURRENT-YEAR            PIC 9(2).                    00015400
015500         10  CURRENT-MONTH           PIC 9(2).                    00015500
015600         10  CURRENT-DAY             PIC 9(2).                    00015600
015700     05  CURRENT-TIME.                                            00015700
015800         10  CURRENT-HOUR            PIC 9(2).                    00015800
015900         10  CURRENT-MINUTE          PIC 9(2).                    00015900
016000         10  CURRENT-SECOND          PIC 9(2).                    00016000
016100         10  CURRENT-HNDSEC          PIC 9(2).                    00016100
016200 01  WS-CENTURY                  PIC 9(2)   VALUE 0.              00016200
016300 01  WS-NOW-TS                   PIC 9(14)  VALUE 0.              00016300
016400 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.                             00016400
016500     05  WS-NOW-YYYY              PIC 9(4).                       00016500
016600     05  WS-NOW-MM                PIC 9(2).                       00016600
016700     05  WS-NOW-DD                PIC 9(2).                       00016700
016800     05  WS-NOW-HH                PIC 9(2).                       00016800
016900     05  WS-NOW-MI                PIC 9(2).                       00016900
017000     05  WS-NOW-SS                PIC 9(2).                       00017000
017100*                                                                 00017100
017200 01  WS-FIELDS.                                                   00017200
017300     05  WS-FLTMSTR-STATUS       PIC X(2)  VALUE SPACES.          00017300
017400     05  WS-FLTMSTRN-STATUS      PIC X(2)  VALUE SPACES.          00017400
017500     05  WS-BKGFILE-STATUS       PIC X(2)  VALUE SPACES.          00017500
017600     05  WS-BKGFILEN-STATUS      PIC X(2)  VALUE SPACES.          00017600
017700     05  WS-USRFILE-STATUS       PIC X(2)  VALUE SPACES.          00017700
017800     05  WS-BKGTXN-STATUS        PIC X(2)  VALUE SPACES.          00017800
017900     05  WS-FARHIST-STATUS       PIC X(2)  VALUE SPACES.          00017900
018000     05  WS-SUMRPT-STATUS        PIC X(2)  VALUE SPACES.          00018000
018100     05  WS-LKUPIN-STATUS        PIC X(2)  VALUE SPACES.          00018100
018200     05  WS-BKGTXN-EOF           PIC X     VALUE 'N'.             00018200
018300     05  WS-LKUPIN-EOF           PIC X     VALUE 'N'.             00018300
018400*                                                                 00018400
018500     COPY USRREC.                                                 00018500
018600*                                                                 00018600
018700     COPY TXNREC.                                                 00018700
018800*                                                                 00018800
018900     COPY BKGREC.                                                 00018900
019000*                                                                 00019000
019100     COPY FARREC.                                                 00019100
019200*                                                                 00019200
019300     COPY LKUPREC.                                                00019300
019400*                                                                 00019400
019500****************************************************************  00019500
019600* WORK FIELDS                                                     00019600
019700****************************************************************  00019700
019800 01  WS-WORK-FIELDS.                                              00019800
019900     05  WS-FLT-TABLE-SUB        PIC 9(4)   COMP   VALUE 0.       00019900
020000     05  WS-FLT-FOUND-SUB        PIC 9(4)   COMP   VALUE 0.       00020000
020100     05  WS-BKG-TABLE-SUB        PIC 9(5)   COMP   VALUE 0.       00020100
020200     05  WS-BKG-FOUND-SUB        PIC 9(5)   COMP   VALUE 0.       00020200
020300     05  WS-OLD-PEND-SUB         PIC 9(5)   COMP   VALUE 0.       00020300
020400     05  WS-USR-TABLE-SUB        PIC 9(5)   COMP   VALUE 0.       00020400
020500     05  WS-PNR-TABLE-SUB        PIC 9(5)   COMP   VALUE 0.       00020500
020600     05  WS-LOOKUP-FLIGHT-ID     PIC X(8)   VALUE SPACES.         00020600
020700     05  WS-LOOKUP-BOOKING-ID    PIC X(8)   VALUE SPACES.         00020700
020800     05  WS-BOOKING-SEQ-DSP      PIC 9(6)   VALUE 0.              00020800
020900     05  WS-DYNAMIC-PRICE        PIC S9(7)V99  VALUE 0.           00020900
021000     05  WS-NEW-PNR              PIC X(6)   VALUE SPACES.         00021000
021100     05  WS-REFUND-AMT           PIC S9(7)V99  VALUE 0.           00021100
021200     05  WS-NAME-LEN             PIC 9(2)   COMP   VALUE 0.       00021200
021300     05  WS-SCAN-SUB             PIC 9(2)   COMP   VALUE 0.       00021300
021400     05  WS-PAY-SEED             PIC S9(9)  COMP   VALUE 0.       00021400
021500     05  WS-PAY-QUOT             PIC S9(9)  COMP   VALUE 0.       00021500
021600     05  WS-PAY-MOD              PIC S9(4)  COMP   VALUE 0.       00021600
021700     05  WS-DEMAND-SEED          PIC S9(9)  COMP   VALUE 0.       00021700
021800     05  WS-DEMAND-QUOT          PIC S9(9)  COMP   VALUE 0.       00021800
021900     05  WS-DEMAND-MOD           PIC S9(4)  COMP   VALUE 0.       00021900
022000     05  WS-DEMAND-ADJUST        PIC S9(1)V99  VALUE 0.           00022000
022100     05  WS-OLD-DEMAND-FACTOR    PIC 9(1)V99  VALUE 0.            00022100
022200     05  WS-NEW-DEMAND-FACTOR    PIC 9(1)V99  VALUE 0.            00022200
022300     05  WS-DEMAND-DIFF          PIC S9(1)V99  VALUE 0.           00022300
022400     05  WS-HOURS-TO-DEP         PIC S9(7)  COMP   VALUE 0.       00022400
022500     05  WS-ABS-MINUTES          PIC S9(9)  COMP   VALUE 0.       00022500
022600     05  WS-NOW-ABS-MIN          PIC S9(9)  COMP   VALUE 0.       00022600
022700     05  WS-DEP-ABS-MIN          PIC S9(9)  COMP   VALUE 0.       00022700
022800     05  WS-REJECT-SW            PIC X(1)   VALUE 'N'.            00022800
022900         88  WS-TXN-REJECTED     VALUE 'Y'.                       00022900
023000     05  WS-REJECT-REASON        PIC X(30)  VALUE SPACES.         00023000
023100     05  WS-DUP-EMAIL-SW         PIC X(1)   VALUE 'N'.            00023100
023200         88  WS-EMAIL-IS-DUP     VALUE 'Y'.                       00023200
023300     05  WS-PAYMENT-OK-SW        PIC X(1)   VALUE 'N'.            00023300
023400         88  WS-PAYMENT-SUCCESS  VALUE 'Y'.                       00023400
023500*                                                                 00023500
023600*    SEAT-NUMBER WORK AREA -- SEAT-NO IS ALWAYS A 3-DIGIT         00023600
023700*    ZERO-FILLED ROW FOLLOWED BY A SINGLE COLUMN LETTER A-F,      00023700
023800*    e.g. "012A", SO THE COLUMN IS ALWAYS THE LAST BYTE.          00023800
023900 01  WS-SEAT-NO-WORK              PIC X(4)   VALUE SPACES.        00023900
024000 01  WS-SEAT-NO-WORK-R REDEFINES WS-SEAT-NO-WORK.                 00024000
024100     05  WS-SEAT-NO-ROW-X         PIC X(3).                       00024100
024200     05  WS-SEAT-NO-COL           PIC X(1).                       00024200
024300 01  WS-SEAT-NO-ROW-N REDEFINES WS-SEAT-NO-ROW-X PIC 9(3).        00024300
024400 01  WS-SEAT-ROW-MAX              PIC 9(3)   COMP   VALUE 0.      00024400
024500 01  WS-SEAT-VALID-SW             PIC X(1)   VALUE 'N'.           00024500
024600     88  WS-SEAT-IS-VALID         VALUE 'Y'.                      00024600
024700 01  WS-SEAT-HELD-SW              PIC X(1)   VALUE 'N'.           00024700
024800     88  WS-SEAT-IS-HELD          VALUE 'Y'.                      00024800
024900 01  WS-CARD-VALID-SW             PIC X(1)   VALUE 'N'.           00024900
025000     88  WS-CARD-IS-VALID         VALUE 'Y'.                      00025000
025100*                                                                 00025100
025200*    USER-ID/EMAIL TABLE, BUILT WHILE THE USER FILE IS LOADED,    00025200
025300*    FOR THE DUPLICATE-EMAIL CHECK.                               00025300
025400 01  WS-USR-TABLE-COUNT           PIC 9(5)   COMP   VALUE 0.      00025400
025500 01  WS-USR-TABLE.                                                00025500
025600     05  WS-USR-ENTRY OCCURS 1 TO 5000 TIMES                      00025600
025700             DEPENDING ON WS-USR-TABLE-COUNT.                     00025700
025800         10  WU-EMAIL               PIC X(40).                    00025800
025900*                                                                 00025900
026000*    HOLDER FOR A FLIGHT-MASTER RECORD JUST READ, SHAPED TO       00026000
026100*    MATCH ONE WS-FLT-ENTRY TABLE ROW -- SAME ARRANGEMENT AS      00026100
026200*    FLTFMNT'S FLT-RECORD-HOLD.                                   00026200
026300 01  FLT-RECORD-HOLD.                                             00026300
026400     05  FLTH-FLIGHT-ID              PIC X(8).                    00026400
026500     05  FLTH-FLIGHT-NUMBER          PIC X(6).                    00026500
026600     05  FLTH-AIRLINE                PIC X(20).                   00026600
026700     05  FLTH-SOURCE                 PIC X(20).                   00026700
026800     05  FLTH-DESTINATION            PIC X(20).                   00026800
026900     05  FLTH-DEPARTURE-TS           PIC 9(14).                   00026900
027000     05  FLTH-ARRIVAL-TS             PIC 9(14).                   00027000
027100     05  FLTH-BASE-PRICE             PIC S9(7)V99.                00027100
027200     05  FLTH-TOTAL-SEATS            PIC 9(3).                    00027200
027300     05  FLTH-AVAILABLE-SEATS        PIC 9(3).                    00027300
027400     05  FLTH-DEMAND-FACTOR          PIC 9(1)V99.                 00027400
027500     05  FILLER                      PIC X(12).                   00027500
027600*                                                                 00027600
027700*    FLIGHT MASTER, HELD IN STORAGE FOR THE DURATION OF THE RUN.  00027700
027800 01  WS-FLT-TABLE-COUNT          PIC 9(4)   COMP   VALUE 0.       00027800
027900 01  WS-FLT-TABLE.                                                00027900
028000     05  WS-FLT-ENTRY OCCURS 1 TO 2000 TIMES                      00028000
028100             DEPENDING ON WS-FLT-TABLE-COUNT.                     00028100
028200         10  WT-FLIGHT-ID           PIC X(8).                     00028200
028300         10  WT-FLIGHT-NUMBER       PIC X(6).                     00028300
028400         10  WT-AIRLINE             PIC X(20).                    00028400
028500         10  WT-SOURCE              PIC X(20).                    00028500
028600         10  WT-DESTINATION         PIC X(20).                    00028600
028700         10  WT-DEPARTURE-TS        PIC 9(14).                    00028700
028800         10  WT-ARRIVAL-TS          PIC 9(14).                    00028800
028900         10  WT-BASE-PRICE          PIC S9(7)V99.                 00028900
029000         10  WT-TOTAL-SEATS         PIC 9(3).                     00029000
029100         10  WT-AVAILABLE-SEATS     PIC 9(3).                     00029100
029200         10  WT-DEMAND-FACTOR       PIC 9(1)V99.                  00029200
029300         10  FILLER                 PIC X(12).                    00029300
029400*                                                                 00029400
029500*    BOOKING TABLE, HELD IN STORAGE AND REWRITTEN WHOLE AT        00029500
029600*    890-REWRITE-BOOKINGS.  NEW BOOKINGS CREATED BY A SELECT      00029600
029700*    TRANSACTION ARE APPENDED TO THE END OF THIS TABLE.           00029700
029800 01  WS-BKG-TABLE-COUNT          PIC 9(5)   COMP   VALUE 0.       00029800
029900 01  WS-BKG-TABLE.                                                00029900
030000     05  WS-BKG-ENTRY OCCURS 1 TO 20000 TIMES                     00030000
030100             DEPENDING ON WS-BKG-TABLE-COUNT.                     00030100
030200         10  BT-BOOKING-ID          PIC X(8).                     00030200
030300         10  BT-PNR                 PIC X(6).                     00030300
030400         10  BT-USER-ID             PIC X(8).                     00030400
030500         10  BT-FLIGHT-ID           PIC X(8).                     00030500
030600         10  BT-SEAT-NO             PIC X(4).                     00030600
030700         10  BT-PASSENGER-NAME      PIC X(30).                    00030700
030800         10  BT-PASSENGER-EMAIL     PIC X(40).                    00030800
030900         10  BT-FINAL-PRICE         PIC S9(7)V99.                 00030900
031000         10  BT-STATUS              PIC X(10).                    00031000
031100             88  BT-PENDING         VALUE 'PENDING   '.           00031100
031200             88  BT-INFO-ADDED      VALUE 'INFO-ADDED'.           00031200
031300             88  BT-CONFIRMED       VALUE 'CONFIRMED '.           00031300
031400             88  BT-CANCELLED       VALUE 'CANCELLED '.           00031400
031500             88  BT-FAILED          VALUE 'FAILED    '.           00031500
031600         10  BT-BOOKING-TS          PIC 9(14).                    00031600
031700         10  FILLER                 PIC X(03).                    00031700
031800*                                                                 00031800
031900*    PNR TABLE -- EVERY PNR ISSUED SO FAR THIS RUN, SEEDED FROM   00031900
032000*    THE BOOKING FILE AT LOAD TIME, PASSED TO FLTPNRG FOR THE     00032000
032100*    COLLISION CHECK.                                             00032100
032200 01  WS-PNR-TABLE-COUNT          PIC 9(5)   COMP   VALUE 0.       00032200
032300 01  WS-PNR-TABLE.                                                00032300
032400     05  WS-PNR-ENTRY OCCURS 1 TO 5000 TIMES                      00032400
032500             DEPENDING ON WS-PNR-TABLE-COUNT                      00032500
032600             PIC X(6).                                            00032600
032700*                                                                 00032700
032800*    BOOKING-LOOKUP WORK FIELDS -- 900-PROCESS-LOOKUP-CARD SCANS  00032800
032900*    WS-BKG-TABLE (ALREADY IN STORAGE) AGAINST EACH LOOKUP CARD;  00032900
033000*    NO SEPARATE KEYED INDEX IS KEPT.                             00033000
033100 01  WS-LKP-PNR-UC                PIC X(6)   VALUE SPACES.        00033100
033200 01  WS-LKP-FOUND-SW              PIC X(1)   VALUE 'N'.           00033200
033300     88  WS-LKP-FOUND             VALUE 'Y'.                      00033300
033400 01  WS-LKP-FOUND-CTR             PIC 9(5)   COMP   VALUE 0.      00033400
033500*                                                                 00033500
033600*    ABSOLUTE-DAY BREAKOUT, USED TWICE BY 510-ABS-MINUTES-RTN     00033600
033700*    (ONCE FOR "NOW", ONCE PER FLIGHT DEPARTURE) -- SAME          00033700
033800*    GREGORIAN-DAY-COUNT METHOD AS FLTPRIC 210-DAYS-FROM-TS.      00033800
033900 01  WS-TS-BREAKOUT.                                              00033900
034000     05  WS-TS-YYYY                 PIC 9(4).                     00034000
034100     05  WS-TS-MM                   PIC 9(2).                     00034100
034200     05  WS-TS-DD                   PIC 9(2).                     00034200
034300     05  WS-TS-HH                   PIC 9(2).                     00034300
034400     05  WS-TS-MI                   PIC 9(2).                     00034400
034500     05  WS-TS-SS                   PIC 9(2).                     00034500
034600 01  WS-CUM-DAYS-LITERALS.                                        00034600
034700     05  FILLER  PIC X(3)  VALUE '000'.                           00034700
034800     05  FILLER  PIC X(3)  VALUE '031'.                           00034800
034900     05  FILLER  PIC X(3)  VALUE '059'.                           00034900
035000     05  FILLER  PIC X(3)  VALUE '090'.                           00035000
035100     05  FILLER  PIC X(3)  VALUE '120'.                           00035100
035200     05  FILLER  PIC X(3)  VALUE '151'.                           00035200
035300     05  FILLER  PIC X(3)  VALUE '181'.                           00035300
035400     05  FILLER  PIC X(3)  VALUE '212'.                           00035400
035500     05  FILLER  PIC X(3)  VALUE '243'.                           00035500
035600     05  FILLER  PIC X(3)  VALUE '273'.                           00035600
035700     05  FILLER  PIC X(3)  VALUE '304'.                           00035700
035800     05  FILLER  PIC X(3)  VALUE '334'.                           00035800
035900 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERALS.            00035900
036000     05  WS-CUM-DAYS  OCCURS 12 TIMES  PIC 9(3).                  00036000
036100 01  WS-ABS-DAYS                  PIC S9(9)  COMP   VALUE 0.      00036100
036200 01  WS-LEAP-QUOT                 PIC S9(9)  COMP   VALUE 0.      00036200
036300 01  WS-LEAP-REM-4                PIC S9(3)  COMP   VALUE 0.      00036300
036400 01  WS-LEAP-REM-100              PIC S9(3)  COMP   VALUE 0.      00036400
036500 01  WS-LEAP-REM-400              PIC S9(3)  COMP   VALUE 0.      00036500
036600*                                                                 00036600
036700*    REPORT CONTROL TOTALS -- DOLLAR FIELDS AND COUNTS KEPT       00036700
036800*    COMP-3, THE SAME AS SAM3ABND'S REPORT-TOTALS GROUP.          00036800
036900 01  REPORT-TOTALS.                                               00036900
037000     05  NUM-TOTAL-USERS          PIC S9(5)    COMP-3  VALUE 0.   00037000
037100     05  NUM-TOTAL-FLIGHTS        PIC S9(5)    COMP-3  VALUE 0.   00037100
037200     05  NUM-TOTAL-BOOKINGS       PIC S9(5)    COMP-3  VALUE 0.   00037200
037300     05  NUM-CONFIRMED-BOOKINGS   PIC S9(5)    COMP-3  VALUE 0.   00037300
037400     05  NUM-PENDING-BOOKINGS     PIC S9(5)    COMP-3  VALUE 0.   00037400
037500     05  TOTAL-REVENUE            PIC S9(9)V99 COMP-3  VALUE 0.   00037500
037600     05  NUM-TXN-READ             PIC S9(5)    COMP-3  VALUE 0.   00037600
037700     05  NUM-TXN-ACCEPTED         PIC S9(5)    COMP-3  VALUE 0.   00037700
037800     05  NUM-TXN-REJECTED         PIC S9(5)    COMP-3  VALUE 0.   00037800
037900     05  NUM-REJ-SELECT           PIC S9(5)    COMP-3  VALUE 0.   00037900
038000     05  NUM-REJ-PAXINFO          PIC S9(5)    COMP-3  VALUE 0.   00038000
038100     05  NUM-REJ-PAYMENT          PIC S9(5)    COMP-3  VALUE 0.   00038100
038200     05  NUM-REJ-CANCEL           PIC S9(5)    COMP-3  VALUE 0.   00038200
038300     05  NUM-PAYMENT-FAILED       PIC S9(5)    COMP-3  VALUE 0.   00038300
038400     05  NUM-SEATS-SOLD           PIC S9(5)    COMP-3  VALUE 0.   00038400
038500     05  NUM-SEATS-RELEASED       PIC S9(5)    COMP-3  VALUE 0.   00038500
038600     05  REVENUE-CONFIRMED-RUN    PIC S9(9)V99 COMP-3  VALUE 0.   00038600
038700     05  NUM-FLIGHTS-EXAMINED     PIC S9(5)    COMP-3  VALUE 0.   00038700
038800     05  NUM-FLIGHTS-REPRICED     PIC S9(5)    COMP-3  VALUE 0.   00038800
038900     05  NUM-FAREHIST-WRITTEN     PIC S9(5)    COMP-3  VALUE 0.   00038900
039000*                                                                 00039000
039100****************************************************************  00039100
039200* REPORT LINE LAYOUTS                                             00039200
039300****************************************************************  00039300
039400 01  RPT-HEADER1.                                                 00039400
039500     05  FILLER                     PIC X(40)                     00039500
039600               VALUE 'FLIGHT BOOKING BATCH - SUMMARY REPORT  '.   00039600
039700     05  FILLER                     PIC X(7) VALUE 'DATE: '.      00039700
039800     05  RPT-MM                     PIC 99.                       00039800
039900     05  FILLER                     PIC X     VALUE '/'.          00039900
040000     05  RPT-DD                     PIC 99.                       00040000
040100     05  FILLER                     PIC X     VALUE '/'.          00040100
040200     05  RPT-YY                     PIC 99.                       00040200
040300     05  FILLER                     PIC X(20)                     00040300
040400                    VALUE ' (mm/dd/yy)   TIME: '.                 00040400
040500     05  RPT-HH                     PIC 99.                       00040500
040600     05  FILLER                     PIC X     VALUE ':'.          00040600
040700     05  RPT-MIN                    PIC 99.                       00040700
040800     05  FILLER                     PIC X     VALUE ':'.          00040800
040900     05  RPT-SS                     PIC 99.                       00040900
041000     05  FILLER                     PIC X(32) VALUE SPACES.       00041000
041100*                                                                 00041100
041200 01  RPT-BLANK-LINE.                                              00041200
041300     05  FILLER                     PIC X(132) VALUE SPACES.      00041300
041400*                                                                 00041400
041500 01  RPT-STATS-HDR.                                               00041500
041600     05  FILLER PIC X(30) VALUE 'ADMIN STATISTICS:             '. 00041600
041700     05  FILLER PIC X(102) VALUE SPACES.                          00041700
041800*                                                                 00041800
041900 01  RPT-STATS-DETAIL.                                            00041900
042000     05  RPT-STATS-LABEL            PIC X(20).                    00042000
042100     05  RPT-STATS-VALUE            PIC ZZZ,ZZZ,ZZ9.              00042100
042200     05  FILLER                     PIC X(105) VALUE SPACES.      00042200
042300*                                                                 00042300
042400 01  RPT-REVENUE-DETAIL.                                          00042400
042500     05  RPT-REV-LABEL              PIC X(20) VALUE               00042500
042600                   'TOTAL REVENUE'.                               00042600
042700     05  RPT-REV-VALUE              PIC ZZZ,ZZZ,ZZ9.99.           00042700
042800     05  FILLER                     PIC X(99) VALUE SPACES.       00042800
042900*                                                                 00042900
043000 01  RPT-BOOKING-HDR.                                             00043000
043100     05  FILLER PIC X(30) VALUE 'BOOKING-BATCH CONTROL TOTALS: '. 00043100
043200     05  FILLER PIC X(102) VALUE SPACES.                          00043200
043300*                                                                 00043300
043400 01  RPT-DEMAND-HDR.                                              00043400
043500     05  FILLER PIC X(30) VALUE 'DEMAND-SIMULATION TOTALS:     '. 00043500
043600     05  FILLER PIC X(102) VALUE SPACES.                          00043600
043700*                                                                 00043700
043800 LINKAGE SECTION.                                                 00043800
043900*    (NOT USED -- FLTMAIN IS A STAND-ALONE BATCH STEP.)           00043900
044000*                                                                 00044000
044100****************************************************************  00044100
044200 PROCEDURE DIVISION.                                              00044200
044300****************************************************************  00044300
044400*                                                                 00044400
044500 000-MAIN.                                                        00044500
044600     ACCEPT CURRENT-DATE FROM DATE.                               00044600
044700     ACCEPT CURRENT-TIME FROM TIME.                               00044700
044800     PERFORM 050-BUILD-NOW-TS THRU 050-EXIT.                      00044800
044900     DISPLAY 'FLTMAIN STARTED DATE = ' CURRENT-MONTH '/'          00044900
045000            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00045000
045100*                                                                 00045100
045200     PERFORM 700-OPEN-FILES.                                      00045200
045300     PERFORM 710-LOAD-FLIGHT-TABLE THRU 710-EXIT.                 00045300
045400     PERFORM 720-LOAD-BOOKING-TABLE THRU 720-EXIT.                00045400
045500     PERFORM 730-LOAD-USER-TABLE THRU 730-EXIT.                   00045500
045600*                                                                 00045600
045700     PERFORM 740-READ-TXN-FILE.                                   00045700
045800     PERFORM 100-PROCESS-TRANSACTIONS                             00045800
045900             UNTIL WS-BKGTXN-EOF = 'Y'.                           00045900
046000*                                                                 00046000
046100     PERFORM 940-READ-LOOKUP-CARD.                                00046100
046200     PERFORM 900-PROCESS-LOOKUP-CARD                              00046200
046300             UNTIL WS-LKUPIN-EOF = 'Y'.                           00046300
046400*                                                                 00046400
046500     PERFORM 500-DEMAND-SIM-RTN THRU 500-EXIT.                    00046500
046600     PERFORM 600-ADMIN-STATS-RTN THRU 600-EXIT.                   00046600
046700*                                                                 00046700
046800     PERFORM 880-REWRITE-FLIGHTS THRU 880-EXIT.                   00046800
046900     PERFORM 890-REWRITE-BOOKINGS THRU 890-EXIT.                  00046900
047000*                                                                 00047000
047100     PERFORM 800-INIT-REPORT.                                     00047100
047200     PERFORM 650-PRINT-SUMMARY-RTN.                               00047200
047300     PERFORM 850-PRINT-BOOKING-TOTALS-RTN.                        00047300
047400     PERFORM 860-PRINT-DEMAND-TOTALS-RTN.                         00047400
047500*                                                                 00047500
047600     PERFORM 790-CLOSE-FILES.                                     00047600
047700     GOBACK.                                                      00047700
047800*                                                                 00047800
047900 050-BUILD-NOW-TS.                                                00047900
048000*    Y2K CENTURY WINDOW -- SYSTEM CLOCK STILL RETURNS A 2-DIGIT   00048000
048100*    YEAR.  50-99 IS TAKEN AS 19XX, 00-49 AS 20XX.                00048100
048200     IF CURRENT-YEAR < 50                                         00048200
048300         MOVE 20 TO WS-CENTURY                                    00048300
048400     ELSE                                                         00048400
048500         MOVE 19 TO WS-CENTURY                                    00048500
048600     END-IF.                                                      00048600
048700     COMPUTE WS-NOW-YYYY = ( WS-CENTURY * 100 ) + CURRENT-YEAR.   00048700
048800     MOVE CURRENT-MONTH  TO WS-NOW-MM.                            00048800
048900     MOVE CURRENT-DAY    TO WS-NOW-DD.                            00048900
049000     MOVE CURRENT-HOUR   TO WS-NOW-HH.                            00049000
049100     MOVE CURRENT-MINUTE TO WS-NOW-MI.                            00049100
049200     MOVE CURRENT-SECOND TO WS-NOW-SS.                            00049200
049300     COMPUTE WS-PAY-SEED = WS-NOW-YYYY + ( WS-NOW-MM * 31 ) +     00049300
049400             WS-NOW-DD + WS-NOW-HH + WS-NOW-MI + WS-NOW-SS.       00049400
049500     MOVE WS-PAY-SEED TO WS-DEMAND-SEED.                          00049500
049600 050-EXIT.                                                        00049600
049700     EXIT.                                                        00049700
049800*                                                                 00049800
049900****************************************************************  00049900
050000* TRANSACTION DISPATCH                                            00050000
050100****************************************************************  00050100
050200 100-PROCESS-TRANSACTIONS.                                        00050200
050300     ADD 1 TO NUM-TXN-READ.                                       00050300
050400     MOVE 'N' TO WS-REJECT-SW.                                    00050400
050500     MOVE SPACES TO WS-REJECT-REASON.                             00050500
050600     EVALUATE TRUE                                                00050600
050700         WHEN TXN-SELECT                                          00050700
050800             PERFORM 200-PROCESS-SELECT-TXN THRU 200-EXIT         00050800
050900         WHEN TXN-PAXINFO                                         00050900
051000             PERFORM 210-PROCESS-PAXINFO-TXN THRU 210-EXIT        00051000
051100         WHEN TXN-PAYMENT                                         00051100
051200             PERFORM 220-PROCESS-PAYMENT-TXN THRU 220-EXIT        00051200
051300         WHEN TXN-CANCEL                                          00051300
051400             PERFORM 230-PROCESS-CANCEL-TXN THRU 230-EXIT         00051400
051500         WHEN OTHER                                               00051500
051600             MOVE 'Y' TO WS-REJECT-SW                             00051600
051700             MOVE 'UNKNOWN TRANSACTION TYPE' TO WS-REJECT-REASON  00051700
051800     END-EVALUATE.                                                00051800
051900     IF WS-TXN-REJECTED                                           00051900
052000         ADD 1 TO NUM-TXN-REJECTED                                00052000
052100         DISPLAY 'REJECTED ' TXN-TYPE ' ' TXN-USER-ID ' - '       00052100
052200                 WS-REJECT-REASON                                 00052200
052300     ELSE                                                         00052300
052400         ADD 1 TO NUM-TXN-ACCEPTED                                00052400
052500     END-IF.                                                      00052500
052600     PERFORM 740-READ-TXN-FILE.                                   00052600
052700*                                                                 00052700
052800****************************************************************  00052800
052900* SELECT -- SEAT RESERVATION                                      00052900
053000****************************************************************  00053000
053100 200-PROCESS-SELECT-TXN.                                          00053100
053200     MOVE TXN-FLIGHT-ID TO WS-LOOKUP-FLIGHT-ID.                   00053200
053300     PERFORM 240-FIND-FLIGHT-ROW THRU 240-EXIT.                   00053300
053400     IF WS-FLT-FOUND-SUB = 0                                      00053400
053500         MOVE 'Y' TO WS-REJECT-SW                                 00053500
053600         MOVE 'FLIGHT NOT FOUND' TO WS-REJECT-REASON              00053600
053700         ADD 1 TO NUM-REJ-SELECT                                  00053700
053800         GO TO 200-EXIT                                           00053800
053900     END-IF.                                                      00053900
054000     IF WT-DEPARTURE-TS (WS-FLT-FOUND-SUB) NOT > WS-NOW-TS        00054000
054100         MOVE 'Y' TO WS-REJECT-SW                                 00054100
054200         MOVE 'FLIGHT ALREADY DEPARTED' TO WS-REJECT-REASON       00054200
054300         ADD 1 TO NUM-REJ-SELECT                                  00054300
054400         GO TO 200-EXIT                                           00054400
054500     END-IF.                                                      00054500
054600     IF WT-AVAILABLE-SEATS (WS-FLT-FOUND-SUB) = 0                 00054600
054700         MOVE 'Y' TO WS-REJECT-SW                                 00054700
054800         MOVE 'NO SEATS AVAILABLE' TO WS-REJECT-REASON            00054800
054900         ADD 1 TO NUM-REJ-SELECT                                  00054900
055000         GO TO 200-EXIT                                           00055000
055100     END-IF.                                                      00055100
055200     PERFORM 260-VALIDATE-SEAT-NO THRU 260-EXIT.                  00055200
055300     IF NOT WS-SEAT-IS-VALID                                      00055300
055400         MOVE 'Y' TO WS-REJECT-SW                                 00055400
055500         MOVE 'INVALID SEAT NUMBER' TO WS-REJECT-REASON           00055500
055600         ADD 1 TO NUM-REJ-SELECT                                  00055600
055700         GO TO 200-EXIT                                           00055700
055800     END-IF.                                                      00055800
055900     PERFORM 270-SEAT-HELD-CHECK THRU 270-EXIT.                   00055900
056000     IF WS-SEAT-IS-HELD                                           00056000
056100         MOVE 'Y' TO WS-REJECT-SW                                 00056100
056200         MOVE 'SEAT ALREADY HELD' TO WS-REJECT-REASON             00056200
056300         ADD 1 TO NUM-REJ-SELECT                                  00056300
056400         GO TO 200-EXIT                                           00056400
056500     END-IF.                                                      00056500
056600*                                                                 00056600
056700     PERFORM 245-CANCEL-OLD-PENDING THRU 245-EXIT.                00056700
056800*                                                                 00056800
056900     CALL 'FLTPRIC' USING WS-FLT-ENTRY (WS-FLT-FOUND-SUB),        00056900
057000                           WS-NOW-TS, WS-DYNAMIC-PRICE.           00057000
057100     ADD 1 TO WS-BKG-TABLE-COUNT.                                 00057100
057200     MOVE WS-BKG-TABLE-COUNT TO WS-BKG-FOUND-SUB.                 00057200
057300     MOVE WS-BKG-TABLE-COUNT TO WS-BOOKING-SEQ-DSP.               00057300
057400     STRING 'BK' DELIMITED BY SIZE                                00057400
057500            WS-BOOKING-SEQ-DSP DELIMITED BY SIZE                  00057500
057600            INTO BT-BOOKING-ID (WS-BKG-FOUND-SUB).                00057600
057700     MOVE SPACES       TO BT-PNR            (WS-BKG-FOUND-SUB).   00057700
057800     MOVE TXN-USER-ID   TO BT-USER-ID        (WS-BKG-FOUND-SUB).  00057800
057900     MOVE TXN-FLIGHT-ID TO BT-FLIGHT-ID      (WS-BKG-FOUND-SUB).  00057900
058000     MOVE WS-SEAT-NO-WORK TO BT-SEAT-NO      (WS-BKG-FOUND-SUB).  00058000
058100     MOVE SPACES       TO BT-PASSENGER-NAME  (WS-BKG-FOUND-SUB).  00058100
058200     MOVE SPACES       TO BT-PASSENGER-EMAIL (WS-BKG-FOUND-SUB).  00058200
058300     MOVE WS-DYNAMIC-PRICE                                        00058300
058400                       TO BT-FINAL-PRICE     (WS-BKG-FOUND-SUB).  00058400
058500     MOVE 'PENDING   ' TO BT-STATUS          (WS-BKG-FOUND-SUB).  00058500
058600     MOVE 0            TO BT-BOOKING-TS      (WS-BKG-FOUND-SUB).  00058600
058700     SUBTRACT 1 FROM WT-AVAILABLE-SEATS (WS-FLT-FOUND-SUB).       00058700
058800     ADD 1 TO NUM-SEATS-SOLD.                                     00058800
058900     DISPLAY 'SELECT ACCEPTED - BOOKING '                         00058900
059000             BT-BOOKING-ID (WS-BKG-FOUND-SUB)                     00059000
059100             ' PRICE=' WS-DYNAMIC-PRICE.                          00059100
059200 200-EXIT.                                                        00059200
059300     EXIT.                                                        00059300
059400*                                                                 00059400
059500 245-CANCEL-OLD-PENDING.                                          00059500
059600*    A USER MAY ONLY HOLD ONE PENDING SEAT ON A GIVEN FLIGHT AT   00059600
059700*    A TIME -- AN EARLIER PENDING BOOKING ON THE SAME FLIGHT IS   00059700
059800*    AUTO-CANCELLED (AND ITS SEAT RELEASED) BEFORE THE NEW ONE    00059800
059900*    IS CREATED.                                                  00059900
060000     MOVE 0 TO WS-OLD-PEND-SUB.                                   00060000
060100     MOVE 1 TO WS-BKG-TABLE-SUB.                                  00060100
060200     IF WS-BKG-TABLE-COUNT = 0                                    00060200
060300         GO TO 245-EXIT                                           00060300
060400     END-IF.                                                      00060400
060500 246-OLD-PEND-LOOP.                                               00060500
060600     IF WS-BKG-TABLE-SUB > WS-BKG-TABLE-COUNT                     00060600
060700         GO TO 247-OLD-PEND-DONE                                  00060700
060800     END-IF.                                                      00060800
060900     IF BT-USER-ID (WS-BKG-TABLE-SUB) = TXN-USER-ID               00060900
061000       AND BT-FLIGHT-ID (WS-BKG-TABLE-SUB) = TXN-FLIGHT-ID        00061000
061100       AND BT-PENDING (WS-BKG-TABLE-SUB)                          00061100
061200         MOVE WS-BKG-TABLE-SUB TO WS-OLD-PEND-SUB                 00061200
061300         GO TO 247-OLD-PEND-DONE                                  00061300
061400     END-IF.                                                      00061400
061500     ADD 1 TO WS-BKG-TABLE-SUB.                                   00061500
061600     GO TO 246-OLD-PEND-LOOP.                                     00061600
061700 247-OLD-PEND-DONE.                                               00061700
061800     IF WS-OLD-PEND-SUB = 0                                       00061800
061900         GO TO 245-EXIT                                           00061900
062000     END-IF.                                                      00062000
062100     MOVE 'CANCELLED ' TO BT-STATUS (WS-OLD-PEND-SUB).            00062100
062200     ADD 1 TO WT-AVAILABLE-SEATS (WS-FLT-FOUND-SUB).              00062200
062300     ADD 1 TO NUM-SEATS-RELEASED.                                 00062300
062400 245-EXIT.                                                        00062400
062500     EXIT.                                                        00062500
062600*                                                                 00062600
062700****************************************************************  00062700
062800* PAXINFO -- PASSENGER DETAIL CAPTURE                             00062800
062900****************************************************************  00062900
063000 210-PROCESS-PAXINFO-TXN.                                         00063000
063100     MOVE TXN-BOOKING-ID TO WS-LOOKUP-BOOKING-ID.                 00063100
063200     PERFORM 250-FIND-BOOKING-ROW THRU 250-EXIT.                  00063200
063300     IF WS-BKG-FOUND-SUB = 0                                      00063300
063400         MOVE 'Y' TO WS-REJECT-SW                                 00063400
063500         MOVE 'BOOKING NOT FOUND' TO WS-REJECT-REASON             00063500
063600         ADD 1 TO NUM-REJ-PAXINFO                                 00063600
063700         GO TO 210-EXIT                                           00063700
063800     END-IF.                                                      00063800
063900     IF BT-USER-ID (WS-BKG-FOUND-SUB) NOT = TXN-USER-ID           00063900
064000         MOVE 'Y' TO WS-REJECT-SW                                 00064000
064100         MOVE 'NOT THE BOOKING OWNER' TO WS-REJECT-REASON         00064100
064200         ADD 1 TO NUM-REJ-PAXINFO                                 00064200
064300         GO TO 210-EXIT                                           00064300
064400     END-IF.                                                      00064400
064500     IF NOT BT-PENDING (WS-BKG-FOUND-SUB)                         00064500
064600         MOVE 'Y' TO WS-REJECT-SW                                 00064600
064700         MOVE 'BOOKING NOT PENDING' TO WS-REJECT-REASON           00064700
064800         ADD 1 TO NUM-REJ-PAXINFO                                 00064800
064900         GO TO 210-EXIT                                           00064900
065000     END-IF.                                                      00065000
065100     PERFORM 265-NAME-LENGTH-RTN THRU 265-EXIT.                   00065100
065200     IF WS-NAME-LEN < 2                                           00065200
065300         MOVE 'Y' TO WS-REJECT-SW                                 00065300
065400         MOVE 'PASSENGER NAME TOO SHORT' TO WS-REJECT-REASON      00065400
065500         ADD 1 TO NUM-REJ-PAXINFO                                 00065500
065600         GO TO 210-EXIT                                           00065600
065700     END-IF.                                                      00065700
065800     MOVE TXN-PASSENGER-NAME                                      00065800
065900         TO BT-PASSENGER-NAME  (WS-BKG-FOUND-SUB).                00065900
066000     MOVE TXN-PASSENGER-EMAIL                                     00066000
066100         TO BT-PASSENGER-EMAIL (WS-BKG-FOUND-SUB).                00066100
066200     MOVE 'INFO-ADDED' TO BT-STATUS (WS-BKG-FOUND-SUB).           00066200
066300 210-EXIT.                                                        00066300
066400     EXIT.                                                        00066400
066500*                                                                 00066500
066600 265-NAME-LENGTH-RTN.                                             00066600
066700*    TRAILING-BLANK TRIM -- RIGHTMOST NON-SPACE POSITION IN THE   00066700
066800*    30-BYTE NAME FIELD IS ITS LENGTH.                            00066800
066900     MOVE 0 TO WS-NAME-LEN.                                       00066900
067000     MOVE 30 TO WS-SCAN-SUB.                                      00067000
067100 266-NAME-LEN-LOOP.                                               00067100
067200     IF WS-SCAN-SUB = 0                                           00067200
067300         GO TO 265-EXIT                                           00067300
067400     END-IF.                                                      00067400
067500     IF TXN-PASSENGER-NAME (WS-SCAN-SUB:1) NOT = SPACE            00067500
067600         MOVE WS-SCAN-SUB TO WS-NAME-LEN                          00067600
067700         GO TO 265-EXIT                                           00067700
067800     END-IF.                                                      00067800
067900     SUBTRACT 1 FROM WS-SCAN-SUB.                                 00067900
068000     GO TO 266-NAME-LEN-LOOP.                                     00068000
068100 265-EXIT.                                                        00068100
068200     EXIT.                                                        00068200
068300*                                                                 00068300
068400****************************************************************  00068400
068500* PAYMENT -- CARD VALIDATION, SIMULATED CHARGE, PNR ISSUANCE      00068500
068600****************************************************************  00068600
068700 220-PROCESS-PAYMENT-TXN.                                         00068700
068800     MOVE TXN-BOOKING-ID TO WS-LOOKUP-BOOKING-ID.                 00068800
068900     PERFORM 250-FIND-BOOKING-ROW THRU 250-EXIT.                  00068900
069000     IF WS-BKG-FOUND-SUB = 0                                      00069000
069100         MOVE 'Y' TO WS-REJECT-SW                                 00069100
069200         MOVE 'BOOKING NOT FOUND' TO WS-REJECT-REASON             00069200
069300         ADD 1 TO NUM-REJ-PAYMENT                                 00069300
069400         GO TO 220-EXIT                                           00069400
069500     END-IF.                                                      00069500
069600     IF BT-USER-ID (WS-BKG-FOUND-SUB) NOT = TXN-USER-ID           00069600
069700         MOVE 'Y' TO WS-REJECT-SW                                 00069700
069800         MOVE 'NOT THE BOOKING OWNER' TO WS-REJECT-REASON         00069800
069900         ADD 1 TO NUM-REJ-PAYMENT                                 00069900
070000         GO TO 220-EXIT                                           00070000
070100     END-IF.                                                      00070100
070200     IF NOT BT-PENDING (WS-BKG-FOUND-SUB)                         00070200
070300       AND NOT BT-INFO-ADDED (WS-BKG-FOUND-SUB)                   00070300
070400         MOVE 'Y' TO WS-REJECT-SW                                 00070400
070500         MOVE 'BOOKING NOT PAYABLE' TO WS-REJECT-REASON           00070500
070600         ADD 1 TO NUM-REJ-PAYMENT                                 00070600
070700         GO TO 220-EXIT                                           00070700
070800     END-IF.                                                      00070800
070900     PERFORM 280-CARD-VALIDATE-RTN THRU 280-EXIT.                 00070900
071000     IF NOT WS-CARD-IS-VALID                                      00071000
071100         MOVE 'Y' TO WS-REJECT-SW                                 00071100
071200         MOVE 'CARD FAILED VALIDATION' TO WS-REJECT-REASON        00071200
071300         ADD 1 TO NUM-REJ-PAYMENT                                 00071300
071400         GO TO 220-EXIT                                           00071400
071500     END-IF.                                                      00071500
071600*                                                                 00071600
071700     PERFORM 285-SIMULATE-PAYMENT THRU 285-EXIT.                  00071700
071800     IF WS-PAYMENT-SUCCESS                                        00071800
071900         MOVE TXN-FLIGHT-ID TO WS-LOOKUP-FLIGHT-ID                00071900
072000         CALL 'FLTPNRG' USING WS-NOW-TS, WS-PNR-TABLE-COUNT,      00072000
072100                               WS-PNR-TABLE, WS-NEW-PNR           00072100
072200         MOVE WS-NEW-PNR TO BT-PNR (WS-BKG-FOUND-SUB)             00072200
072300         MOVE 'CONFIRMED ' TO BT-STATUS (WS-BKG-FOUND-SUB)        00072300
072400         MOVE WS-NOW-TS TO BT-BOOKING-TS (WS-BKG-FOUND-SUB)       00072400
072500         ADD 1 TO WS-PNR-TABLE-COUNT                              00072500
072600         MOVE WS-NEW-PNR TO WS-PNR-ENTRY (WS-PNR-TABLE-COUNT)     00072600
072700         ADD BT-FINAL-PRICE (WS-BKG-FOUND-SUB)                    00072700
072800                 TO REVENUE-CONFIRMED-RUN                         00072800
072900         DISPLAY 'PAYMENT SUCCESS - PNR ' WS-NEW-PNR              00072900
073000     ELSE                                                         00073000
073100         PERFORM 240-FIND-FLIGHT-ROW THRU 240-EXIT                00073100
073200         IF WS-FLT-FOUND-SUB NOT = 0                              00073200
073300             ADD 1 TO WT-AVAILABLE-SEATS (WS-FLT-FOUND-SUB)       00073300
073400         END-IF                                                   00073400
073500         MOVE 'FAILED    ' TO BT-STATUS (WS-BKG-FOUND-SUB)        00073500
073600         ADD 1 TO NUM-SEATS-RELEASED                              00073600
073700         ADD 1 TO NUM-PAYMENT-FAILED                              00073700
073800         DISPLAY 'PAYMENT FAILED - BOOKING '                      00073800
073900                 BT-BOOKING-ID (WS-BKG-FOUND-SUB)                 00073900
074000     END-IF.                                                      00074000
074100 220-EXIT.                                                        00074100
074200     EXIT.                                                        00074200
074300*                                                                 00074300
074400 280-CARD-VALIDATE-RTN.                                           00074400
074500     MOVE 'N' TO WS-CARD-VALID-SW.                                00074500
074600     IF NOT TXN-CARD-NUMBER-R NUMERIC                             00074600
074700         GO TO 280-EXIT                                           00074700
074800     END-IF.                                                      00074800
074900     IF TXN-EXPIRY-YEAR > WS-NOW-YYYY                             00074900
075000         SET WS-CARD-IS-VALID TO TRUE                             00075000
075100         GO TO 280-EXIT                                           00075100
075200     END-IF.                                                      00075200
075300     IF TXN-EXPIRY-YEAR = WS-NOW-YYYY                             00075300
075400       AND TXN-EXPIRY-MONTH NOT < WS-NOW-MM                       00075400
075500         SET WS-CARD-IS-VALID TO TRUE                             00075500
075600     END-IF.                                                      00075600
075700 280-EXIT.                                                        00075700
075800     EXIT.                                                        00075800
075900*                                                                 00075900
076000 285-SIMULATE-PAYMENT.                                            00076000
076100*    SIMPLE LINEAR-CONGRUENTIAL DRAW, 90% SUCCESS RATE -- THE     00076100
076200*    SAME FAMILY OF DRAW USED IN FLTPNRG; NO RANDOM-NUMBER        00076200
076300*    FUNCTION IS USED IN THIS SHOP'S PRODUCTION CODE.             00076300
076400     COMPUTE WS-PAY-SEED =                                        00076400
076500         ( WS-PAY-SEED * 31 ) + 7 + NUM-TXN-READ.                 00076500
076600     COMPUTE WS-PAY-QUOT = WS-PAY-SEED / 100.                     00076600
076700     COMPUTE WS-PAY-MOD = WS-PAY-SEED - ( WS-PAY-QUOT * 100 ).    00076700
076800     IF WS-PAY-MOD < 0                                            00076800
076900         COMPUTE WS-PAY-MOD = WS-PAY-MOD + 100                    00076900
077000     END-IF.                                                      00077000
077100     IF WS-PAY-MOD < 90                                           00077100
077200         SET WS-PAYMENT-SUCCESS TO TRUE                           00077200
077300     ELSE                                                         00077300
077400         MOVE 'N' TO WS-PAYMENT-OK-SW                             00077400
077500     END-IF.                                                      00077500
077600 285-EXIT.                                                        00077600
077700     EXIT.                                                        00077700
077800*                                                                 00077800
077900****************************************************************  00077900
078000* CANCEL                                                          00078000
078100****************************************************************  00078100
078200 230-PROCESS-CANCEL-TXN.                                          00078200
078300     MOVE TXN-BOOKING-ID TO WS-LOOKUP-BOOKING-ID.                 00078300
078400     PERFORM 250-FIND-BOOKING-ROW THRU 250-EXIT.                  00078400
078500     IF WS-BKG-FOUND-SUB = 0                                      00078500
078600         MOVE 'Y' TO WS-REJECT-SW                                 00078600
078700         MOVE 'BOOKING NOT FOUND' TO WS-REJECT-REASON             00078700
078800         ADD 1 TO NUM-REJ-CANCEL                                  00078800
078900         GO TO 230-EXIT                                           00078900
079000     END-IF.                                                      00079000
079100     IF BT-USER-ID (WS-BKG-FOUND-SUB) NOT = TXN-USER-ID           00079100
079200         MOVE 'Y' TO WS-REJECT-SW                                 00079200
079300         MOVE 'NOT THE BOOKING OWNER' TO WS-REJECT-REASON         00079300
079400         ADD 1 TO NUM-REJ-CANCEL                                  00079400
079500         GO TO 230-EXIT                                           00079500
079600     END-IF.                                                      00079600
079700     IF BT-CANCELLED (WS-BKG-FOUND-SUB)                           00079700
079800         MOVE 'Y' TO WS-REJECT-SW                                 00079800
079900         MOVE 'ALREADY CANCELLED' TO WS-REJECT-REASON             00079900
080000         ADD 1 TO NUM-REJ-CANCEL                                  00080000
080100         GO TO 230-EXIT                                           00080100
080200     END-IF.                                                      00080200
080300     IF BT-FAILED (WS-BKG-FOUND-SUB)                              00080300
080400         MOVE 'Y' TO WS-REJECT-SW                                 00080400
080500         MOVE 'CANNOT CANCEL A FAILED BOOKING' TO WS-REJECT-REASON00080500
080600         ADD 1 TO NUM-REJ-CANCEL                                  00080600
080700         GO TO 230-EXIT                                           00080700
080800     END-IF.                                                      00080800
080900*                                                                 00080900
081000     MOVE BT-FLIGHT-ID (WS-BKG-FOUND-SUB) TO WS-LOOKUP-FLIGHT-ID. 00081000
081100     PERFORM 240-FIND-FLIGHT-ROW THRU 240-EXIT.                   00081100
081200     IF WS-FLT-FOUND-SUB NOT = 0                                  00081200
081300         ADD 1 TO WT-AVAILABLE-SEATS (WS-FLT-FOUND-SUB)           00081300
081400         ADD 1 TO NUM-SEATS-RELEASED                              00081400
081500     END-IF.                                                      00081500
081600*                                                                 00081600
081700     MOVE 0 TO WS-REFUND-AMT.                                     00081700
081800     IF BT-CONFIRMED (WS-BKG-FOUND-SUB)                           00081800
081900       AND BT-FINAL-PRICE (WS-BKG-FOUND-SUB) > 0                  00081900
082000         COMPUTE WS-REFUND-AMT ROUNDED =                          00082000
082100             BT-FINAL-PRICE (WS-BKG-FOUND-SUB) * 0.80             00082100
082200         DISPLAY 'CANCEL - REFUND ' WS-REFUND-AMT                 00082200
082300                 ' ON BOOKING ' BT-BOOKING-ID (WS-BKG-FOUND-SUB)  00082300
082400     END-IF.                                                      00082400
082500     MOVE 'CANCELLED ' TO BT-STATUS (WS-BKG-FOUND-SUB).           00082500
082600 230-EXIT.                                                        00082600
082700     EXIT.                                                        00082700
082800*                                                                 00082800
082900****************************************************************  00082900
083000* SHARED LOOKUP / VALIDATION PARAGRAPHS                           00083000
083100****************************************************************  00083100
083200 240-FIND-FLIGHT-ROW.                                             00083200
083300     MOVE 0 TO WS-FLT-FOUND-SUB.                                  00083300
083400     MOVE 1 TO WS-FLT-TABLE-SUB.                                  00083400
083500     IF WS-FLT-TABLE-COUNT = 0                                    00083500
083600         GO TO 240-EXIT                                           00083600
083700     END-IF.                                                      00083700
083800 241-FIND-FLIGHT-LOOP.                                            00083800
083900     IF WS-FLT-TABLE-SUB > WS-FLT-TABLE-COUNT                     00083900
084000         GO TO 240-EXIT                                           00084000
084100     END-IF.                                                      00084100
084200     IF WT-FLIGHT-ID (WS-FLT-TABLE-SUB) = WS-LOOKUP-FLIGHT-ID     00084200
084300         MOVE WS-FLT-TABLE-SUB TO WS-FLT-FOUND-SUB                00084300
084400         GO TO 240-EXIT                                           00084400
084500     END-IF.                                                      00084500
084600     ADD 1 TO WS-FLT-TABLE-SUB.                                   00084600
084700     GO TO 241-FIND-FLIGHT-LOOP.                                  00084700
084800 240-EXIT.                                                        00084800
084900     EXIT.                                                        00084900
085000*                                                                 00085000
085100 250-FIND-BOOKING-ROW.                                            00085100
085200     MOVE 0 TO WS-BKG-FOUND-SUB.                                  00085200
085300     MOVE 1 TO WS-BKG-TABLE-SUB.                                  00085300
085400     IF WS-BKG-TABLE-COUNT = 0                                    00085400
085500         GO TO 250-EXIT                                           00085500
085600     END-IF.                                                      00085600
085700 251-FIND-BOOKING-LOOP.                                           00085700
085800     IF WS-BKG-TABLE-SUB > WS-BKG-TABLE-COUNT                     00085800
085900         GO TO 250-EXIT                                           00085900
086000     END-IF.                                                      00086000
086100     IF BT-BOOKING-ID (WS-BKG-TABLE-SUB) = WS-LOOKUP-BOOKING-ID   00086100
086200         MOVE WS-BKG-TABLE-SUB TO WS-BKG-FOUND-SUB                00086200
086300         GO TO 250-EXIT                                           00086300
086400     END-IF.                                                      00086400
086500     ADD 1 TO WS-BKG-TABLE-SUB.                                   00086500
086600     GO TO 251-FIND-BOOKING-LOOP.                                 00086600
086700 250-EXIT.                                                        00086700
086800     EXIT.                                                        00086800
086900*                                                                 00086900
087000 260-VALIDATE-SEAT-NO.                                            00087000
087100     MOVE 'N' TO WS-SEAT-VALID-SW.                                00087100
087200     MOVE TXN-SEAT-NO TO WS-SEAT-NO-WORK.                         00087200
087300     INSPECT WS-SEAT-NO-COL CONVERTING                            00087300
087400         'abcdef' TO 'ABCDEF'.                                    00087400
087500     IF NOT WS-SEAT-NO-ROW-N NUMERIC                              00087500
087600         GO TO 260-EXIT                                           00087600
087700     END-IF.                                                      00087700
087800     IF WS-SEAT-NO-ROW-N < 1                                      00087800
087900         GO TO 260-EXIT                                           00087900
088000     END-IF.                                                      00088000
088100     COMPUTE WS-SEAT-ROW-MAX ROUNDED =                            00088100
088200         ( WT-TOTAL-SEATS (WS-FLT-FOUND-SUB) + 5 ) / 6.           00088200
088300     IF WS-SEAT-NO-ROW-N > WS-SEAT-ROW-MAX                        00088300
088400         GO TO 260-EXIT                                           00088400
088500     END-IF.                                                      00088500
088600     IF WS-SEAT-NO-COL = 'A' OR 'B' OR 'C' OR 'D' OR 'E' OR 'F'   00088600
088700         SET WS-SEAT-IS-VALID TO TRUE                             00088700
088800     END-IF.                                                      00088800
088900 260-EXIT.                                                        00088900
089000     EXIT.                                                        00089000
089100*                                                                 00089100
089200 270-SEAT-HELD-CHECK.                                             00089200
089300     MOVE 'N' TO WS-SEAT-HELD-SW.                                 00089300
089400     MOVE 1 TO WS-BKG-TABLE-SUB.                                  00089400
089500     IF WS-BKG-TABLE-COUNT = 0                                    00089500
089600         GO TO 270-EXIT                                           00089600
089700     END-IF.                                                      00089700
089800 271-SEAT-HELD-LOOP.                                              00089800
089900     IF WS-BKG-TABLE-SUB > WS-BKG-TABLE-COUNT                     00089900
090000         GO TO 270-EXIT                                           00090000
090100     END-IF.                                                      00090100
090200     IF BT-FLIGHT-ID (WS-BKG-TABLE-SUB) = TXN-FLIGHT-ID           00090200
090300       AND BT-SEAT-NO (WS-BKG-TABLE-SUB) = WS-SEAT-NO-WORK        00090300
090400       AND NOT BT-CANCELLED (WS-BKG-TABLE-SUB)                    00090400
090500       AND NOT BT-FAILED (WS-BKG-TABLE-SUB)                       00090500
090600         SET WS-SEAT-IS-HELD TO TRUE                              00090600
090700         GO TO 270-EXIT                                           00090700
090800     END-IF.                                                      00090800
090900     ADD 1 TO WS-BKG-TABLE-SUB.                                   00090900
091000     GO TO 271-SEAT-HELD-LOOP.                                    00091000
091100 270-EXIT.                                                        00091100
091200     EXIT.                                                        00091200
091300*                                                                 00091300
091400****************************************************************  00091400
091500* DEMAND SIMULATOR                                                00091500
091600****************************************************************  00091600
091700 500-DEMAND-SIM-RTN.                                              00091700
091800     MOVE 1 TO WS-FLT-TABLE-SUB.                                  00091800
091900     IF WS-FLT-TABLE-COUNT = 0                                    00091900
092000         GO TO 500-EXIT                                           00092000
092100     END-IF.                                                      00092100
092200 510-DEMAND-SIM-LOOP.                                             00092200
092300     IF WS-FLT-TABLE-SUB > WS-FLT-TABLE-COUNT                     00092300
092400         GO TO 500-EXIT                                           00092400
092500     END-IF.                                                      00092500
092600     IF WT-DEPARTURE-TS (WS-FLT-TABLE-SUB) NOT > WS-NOW-TS        00092600
092700         GO TO 519-DEMAND-SIM-NEXT                                00092700
092800     END-IF.                                                      00092800
092900     ADD 1 TO NUM-FLIGHTS-EXAMINED.                               00092900
093000     PERFORM 520-HOURS-TO-DEP-RTN THRU 520-EXIT.                  00093000
093100     PERFORM 530-PICK-ADJUSTMENT-RTN THRU 530-EXIT.               00093100
093200     MOVE WT-DEMAND-FACTOR (WS-FLT-TABLE-SUB)                     00093200
093300         TO WS-OLD-DEMAND-FACTOR.                                 00093300
093400     COMPUTE WS-NEW-DEMAND-FACTOR ROUNDED =                       00093400
093500         WS-OLD-DEMAND-FACTOR + WS-DEMAND-ADJUST.                 00093500
093600     IF WS-NEW-DEMAND-FACTOR < 0.80                               00093600
093700         MOVE 0.80 TO WS-NEW-DEMAND-FACTOR                        00093700
093800     END-IF.                                                      00093800
093900     IF WS-NEW-DEMAND-FACTOR > 1.50                               00093900
094000         MOVE 1.50 TO WS-NEW-DEMAND-FACTOR                        00094000
094100     END-IF.                                                      00094100
094200     COMPUTE WS-DEMAND-DIFF =                                     00094200
094300         WS-NEW-DEMAND-FACTOR - WS-OLD-DEMAND-FACTOR.             00094300
094400     IF WS-DEMAND-DIFF > 0.01 OR WS-DEMAND-DIFF < -0.01           00094400
094500         MOVE WS-NEW-DEMAND-FACTOR                                00094500
094600             TO WT-DEMAND-FACTOR (WS-FLT-TABLE-SUB)               00094600
094700         CALL 'FLTPRIC' USING WS-FLT-ENTRY (WS-FLT-TABLE-SUB),    00094700
094800                               WS-NOW-TS, WS-DYNAMIC-PRICE        00094800
094900         MOVE WT-FLIGHT-ID (WS-FLT-TABLE-SUB) TO FAR-FLIGHT-ID    00094900
095000         MOVE WS-DYNAMIC-PRICE               TO FAR-PRICE         00095000
095100         MOVE WS-NEW-DEMAND-FACTOR        TO FAR-DEMAND-FACTOR    00095100
095200         MOVE WT-AVAILABLE-SEATS (WS-FLT-TABLE-SUB)               00095200
095300                                   TO FAR-AVAILABLE-SEATS         00095300
095400         MOVE WS-NOW-TS                    TO FAR-RECORDED-TS     00095400
095500         WRITE FAR-RECORD-FD FROM FAR-RECORD                      00095500
095600         ADD 1 TO NUM-FLIGHTS-REPRICED                            00095600
095700         ADD 1 TO NUM-FAREHIST-WRITTEN                            00095700
095800     END-IF.                                                      00095800
095900 519-DEMAND-SIM-NEXT.                                             00095900
096000     ADD 1 TO WS-FLT-TABLE-SUB.                                   00096000
096100     GO TO 510-DEMAND-SIM-LOOP.                                   00096100
096200 500-EXIT.                                                        00096200
096300     EXIT.                                                        00096300
096400*                                                                 00096400
096500 520-HOURS-TO-DEP-RTN.                                            00096500
096600     MOVE WS-NOW-TS TO WS-TS-BREAKOUT.                            00096600
096700     PERFORM 540-ABS-MINUTES-RTN THRU 540-EXIT.                   00096700
096800     MOVE WS-ABS-MINUTES TO WS-NOW-ABS-MIN.                       00096800
096900     MOVE WT-DEPARTURE-TS (WS-FLT-TABLE-SUB) TO WS-TS-BREAKOUT.   00096900
097000     PERFORM 540-ABS-MINUTES-RTN THRU 540-EXIT.                   00097000
097100     MOVE WS-ABS-MINUTES TO WS-DEP-ABS-MIN.                       00097100
097200     COMPUTE WS-HOURS-TO-DEP =                                    00097200
097300         ( WS-DEP-ABS-MIN - WS-NOW-ABS-MIN ) / 60.                00097300
097400 520-EXIT.                                                        00097400
097500     EXIT.                                                        00097500
097600*                                                                 00097600
097700 540-ABS-MINUTES-RTN.                                             00097700
097800*    ABSOLUTE-DAY NUMBER VIA THE GREGORIAN FORMULA, SAME METHOD   00097800
097900*    AS FLTPRIC 210-DAYS-FROM-TS, THEN ADD THE TIME OF DAY IN     00097900
098000*    MINUTES.                                                     00098000
098100     COMPUTE WS-ABS-DAYS =                                        00098100
098200         ( WS-TS-YYYY * 365 ) + WS-CUM-DAYS (WS-TS-MM)            00098200
098300         + WS-TS-DD.                                              00098300
098400     DIVIDE WS-TS-YYYY BY 4   GIVING WS-LEAP-QUOT                 00098400
098500                              REMAINDER WS-LEAP-REM-4.            00098500
098600     DIVIDE WS-TS-YYYY BY 100 GIVING WS-LEAP-QUOT                 00098600
098700                              REMAINDER WS-LEAP-REM-100.          00098700
098800     DIVIDE WS-TS-YYYY BY 400 GIVING WS-LEAP-QUOT                 00098800
098900                              REMAINDER WS-LEAP-REM-400.          00098900
099000     COMPUTE WS-ABS-DAYS = WS-ABS-DAYS                            00099000
099100         + ( WS-TS-YYYY / 4 ) - ( WS-TS-YYYY / 100 )              00099100
099200         + ( WS-TS-YYYY / 400 ).                                  00099200
099300     IF WS-LEAP-REM-4 = 0                                         00099300
099400       AND ( WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0 )     00099400
099500       AND WS-TS-MM < 3                                           00099500
099600         SUBTRACT 1 FROM WS-ABS-DAYS                              00099600
099700     END-IF.                                                      00099700
099800     COMPUTE WS-ABS-MINUTES =                                     00099800
099900         ( WS-ABS-DAYS * 1440 ) + ( WS-TS-HH * 60 ) + WS-TS-MI.   00099900
100000 540-EXIT.                                                        00100000
100100     EXIT.                                                        00100100
100200*                                                                 00100200
100300 530-PICK-ADJUSTMENT-RTN.                                         00100300
100400     COMPUTE WS-DEMAND-SEED =                                     00100400
100500         ( WS-DEMAND-SEED * 31 ) + 7 + WS-FLT-TABLE-SUB.          00100500
100600     EVALUATE TRUE                                                00100600
100700         WHEN WS-HOURS-TO-DEP < 24                                00100700
100800             COMPUTE WS-DEMAND-QUOT = WS-DEMAND-SEED / 11         00100800
100900             COMPUTE WS-DEMAND-MOD =                              00100900
101000                 WS-DEMAND-SEED - ( WS-DEMAND-QUOT * 11 )         00101000
101100             IF WS-DEMAND-MOD < 0                                 00101100
101200                 COMPUTE WS-DEMAND-MOD = WS-DEMAND-MOD + 11       00101200
101300             END-IF                                               00101300
101400             COMPUTE WS-DEMAND-ADJUST =                           00101400
101500                 0.05 + ( WS-DEMAND-MOD * 0.01 )                  00101500
101600         WHEN WS-HOURS-TO-DEP < 72                                00101600
101700             COMPUTE WS-DEMAND-QUOT = WS-DEMAND-SEED / 16         00101700
101800             COMPUTE WS-DEMAND-MOD =                              00101800
101900                 WS-DEMAND-SEED - ( WS-DEMAND-QUOT * 16 )         00101900
102000             IF WS-DEMAND-MOD < 0                                 00102000
102100                 COMPUTE WS-DEMAND-MOD = WS-DEMAND-MOD + 16       00102100
102200             END-IF                                               00102200
102300             COMPUTE WS-DEMAND-ADJUST =                           00102300
102400                 -0.05 + ( WS-DEMAND-MOD * 0.01 )                 00102400
102500         WHEN OTHER                                               00102500
102600             COMPUTE WS-DEMAND-QUOT = WS-DEMAND-SEED / 21         00102600
102700             COMPUTE WS-DEMAND-MOD =                              00102700
102800                 WS-DEMAND-SEED - ( WS-DEMAND-QUOT * 21 )         00102800
102900             IF WS-DEMAND-MOD < 0                                 00102900
103000                 COMPUTE WS-DEMAND-MOD = WS-DEMAND-MOD + 21       00103000
103100             END-IF                                               00103100
103200             COMPUTE WS-DEMAND-ADJUST =                           00103200
103300                 -0.10 + ( WS-DEMAND-MOD * 0.01 )                 00103300
103400     END-EVALUATE.                                                00103400
103500 530-EXIT.                                                        00103500
103600     EXIT.                                                        00103600
103700*                                                                 00103700
103800****************************************************************  00103800
103900* ADMIN STATISTICS                                                00103900
104000****************************************************************  00104000
104100 600-ADMIN-STATS-RTN.                                             00104100
104200     MOVE WS-USR-TABLE-COUNT TO NUM-TOTAL-USERS.                  00104200
104300     MOVE WS-FLT-TABLE-COUNT TO NUM-TOTAL-FLIGHTS.                00104300
104400     MOVE WS-BKG-TABLE-COUNT TO NUM-TOTAL-BOOKINGS.               00104400
104500     MOVE 0 TO NUM-CONFIRMED-BOOKINGS.                            00104500
104600     MOVE 0 TO NUM-PENDING-BOOKINGS.                              00104600
104700     MOVE 0 TO TOTAL-REVENUE.                                     00104700
104800     MOVE 1 TO WS-BKG-TABLE-SUB.                                  00104800
104900     IF WS-BKG-TABLE-COUNT = 0                                    00104900
105000         GO TO 600-EXIT                                           00105000
105100     END-IF.                                                      00105100
105200 610-ADMIN-STATS-LOOP.                                            00105200
105300     IF WS-BKG-TABLE-SUB > WS-BKG-TABLE-COUNT                     00105300
105400         GO TO 600-EXIT                                           00105400
105500     END-IF.                                                      00105500
105600     IF BT-CONFIRMED (WS-BKG-TABLE-SUB)                           00105600
105700         ADD 1 TO NUM-CONFIRMED-BOOKINGS                          00105700
105800         ADD BT-FINAL-PRICE (WS-BKG-TABLE-SUB) TO TOTAL-REVENUE   00105800
105900     END-IF.                                                      00105900
106000     IF BT-PENDING (WS-BKG-TABLE-SUB)                             00106000
106100       OR BT-INFO-ADDED (WS-BKG-TABLE-SUB)                        00106100
106200         ADD 1 TO NUM-PENDING-BOOKINGS                            00106200
106300     END-IF.                                                      00106300
106400     ADD 1 TO WS-BKG-TABLE-SUB.                                   00106400
106500     GO TO 610-ADMIN-STATS-LOOP.                                  00106500
106600 600-EXIT.                                                        00106600
106700     EXIT.                                                        00106700
106800*                                                                 00106800
106900****************************************************************  00106900
107000* FILE HANDLING                                                   00107000
107100****************************************************************  00107100
107200 700-OPEN-FILES.                                                  00107200
107300     OPEN INPUT  FLIGHT-MASTER                                    00107300
107400                 BOOKING-FILE                                     00107400
107500                 USER-FILE                                        00107500
107600                 BOOKING-TXN                                      00107600
107700                 BOOKING-LOOKUP                                   00107700
107800          OUTPUT FLIGHT-MASTER-NEW                                00107800
107900                 BOOKING-FILE-NEW                                 00107900
108000                 SUMMARY-REPORT                                   00108000
108100          EXTEND FARE-HISTORY.                                    00108100
108200     IF WS-FLTMSTR-STATUS NOT = '00'                              00108200
108300       DISPLAY 'ERROR OPENING FLIGHT MASTER. RC:'                 00108300
108400               WS-FLTMSTR-STATUS                                  00108400
108500       MOVE 16 TO RETURN-CODE                                     00108500
108600       MOVE 'Y' TO WS-BKGTXN-EOF                                  00108600
108700     END-IF.                                                      00108700
108800     IF WS-BKGTXN-STATUS NOT = '00'                               00108800
108900       DISPLAY 'ERROR OPENING BOOKING-TXN FILE. RC:'              00108900
109000               WS-BKGTXN-STATUS                                   00109000
109100       MOVE 16 TO RETURN-CODE                                     00109100
109200       MOVE 'Y' TO WS-BKGTXN-EOF                                  00109200
109300     END-IF.                                                      00109300
109400     IF WS-LKUPIN-STATUS NOT = '00'                               00109400
109500       DISPLAY 'ERROR OPENING BOOKING-LOOKUP FILE. RC:'           00109500
109600               WS-LKUPIN-STATUS                                   00109600
109700       MOVE 16 TO RETURN-CODE                                     00109700
109800       MOVE 'Y' TO WS-LKUPIN-EOF                                  00109800
109900     END-IF.                                                      00109900
110000*                                                                 00110000
110100 710-LOAD-FLIGHT-TABLE.                                           00110100
110200     MOVE 0 TO WS-FLT-TABLE-COUNT.                                00110200
110300 711-LOAD-FLIGHT-LOOP.                                            00110300
110400     READ FLIGHT-MASTER INTO FLT-RECORD-HOLD                      00110400
110500         AT END                                                   00110500
110600             GO TO 710-EXIT                                       00110600
110700     END-READ.                                                    00110700
110800     ADD 1 TO WS-FLT-TABLE-COUNT.                                 00110800
110900     MOVE FLT-RECORD-HOLD TO WS-FLT-ENTRY (WS-FLT-TABLE-COUNT).   00110900
111000     GO TO 711-LOAD-FLIGHT-LOOP.                                  00111000
111100 710-EXIT.                                                        00111100
111200     EXIT.                                                        00111200
111300*                                                                 00111300
111400 720-LOAD-BOOKING-TABLE.                                          00111400
111500     MOVE 0 TO WS-BKG-TABLE-COUNT.                                00111500
111600     MOVE 0 TO WS-PNR-TABLE-COUNT.                                00111600
111700 721-LOAD-BOOKING-LOOP.                                           00111700
111800     READ BOOKING-FILE INTO BKG-RECORD                            00111800
111900         AT END                                                   00111900
112000             GO TO 720-EXIT                                       00112000
112100     END-READ.                                                    00112100
112200     ADD 1 TO WS-BKG-TABLE-COUNT.                                 00112200
112300     MOVE BKG-BOOKING-ID      TO BT-BOOKING-ID                    00112300
112400                                      (WS-BKG-TABLE-COUNT).       00112400
112500     MOVE BKG-PNR             TO BT-PNR (WS-BKG-TABLE-COUNT).     00112500
112600     MOVE BKG-USER-ID         TO BT-USER-ID                       00112600
112700                                      (WS-BKG-TABLE-COUNT).       00112700
112800     MOVE BKG-FLIGHT-ID       TO BT-FLIGHT-ID                     00112800
112900                                      (WS-BKG-TABLE-COUNT).       00112900
113000     MOVE BKG-SEAT-NO         TO BT-SEAT-NO                       00113000
113100                                      (WS-BKG-TABLE-COUNT).       00113100
113200     MOVE BKG-PASSENGER-NAME  TO BT-PASSENGER-NAME                00113200
113300                                      (WS-BKG-TABLE-COUNT).       00113300
113400     MOVE BKG-PASSENGER-EMAIL TO BT-PASSENGER-EMAIL               00113400
113500                                      (WS-BKG-TABLE-COUNT).       00113500
113600     MOVE BKG-FINAL-PRICE     TO BT-FINAL-PRICE                   00113600
113700                                      (WS-BKG-TABLE-COUNT).       00113700
113800     MOVE BKG-STATUS          TO BT-STATUS                        00113800
113900                                      (WS-BKG-TABLE-COUNT).       00113900
114000     MOVE BKG-BOOKING-TS      TO BT-BOOKING-TS                    00114000
114100                                      (WS-BKG-TABLE-COUNT).       00114100
114200     IF BKG-PNR NOT = SPACES                                      00114200
114300         ADD 1 TO WS-PNR-TABLE-COUNT                              00114300
114400         MOVE BKG-PNR TO WS-PNR-ENTRY (WS-PNR-TABLE-COUNT)        00114400
114500     END-IF.                                                      00114500
114600     GO TO 721-LOAD-BOOKING-LOOP.                                 00114600
114700 720-EXIT.                                                        00114700
114800     EXIT.                                                        00114800
114900*                                                                 00114900
115000*    NOTE PER RESERVATIONS -- A USER'S OWN ADMIN FLAG MAY NOT BE  00115000
115100*    TOGGLED BY THAT USER.  THIS BATCH HAS NO ADMIN-TOGGLE CARD TO00115100
115200*    CARRY THAT RULE; USER-FILE IS LOADED HERE AS-IS, UNCHANGED,  00115200
115300*    SO THE FLAG CANNOT DRIFT DURING A FLTMAIN RUN EITHER WAY.    00115300
115400 730-LOAD-USER-TABLE.                                             00115400
115500     MOVE 0 TO WS-USR-TABLE-COUNT.                                00115500
115600 731-LOAD-USER-LOOP.                                              00115600
115700     READ USER-FILE INTO USR-RECORD                               00115700
115800         AT END                                                   00115800
115900             GO TO 730-EXIT                                       00115900
116000     END-READ.                                                    00116000
116100     PERFORM 735-DUP-EMAIL-CHECK THRU 735-EXIT.                   00116100
116200     IF WS-EMAIL-IS-DUP                                           00116200
116300         DISPLAY 'DUPLICATE USER EMAIL ON FILE: ' USR-EMAIL       00116300
116400     END-IF.                                                      00116400
116500     ADD 1 TO WS-USR-TABLE-COUNT.                                 00116500
116600     MOVE USR-EMAIL TO WU-EMAIL (WS-USR-TABLE-COUNT).             00116600
116700     GO TO 731-LOAD-USER-LOOP.                                    00116700
116800 730-EXIT.                                                        00116800
116900     EXIT.                                                        00116900
117000*                                                                 00117000
117100 735-DUP-EMAIL-CHECK.                                             00117100
117200     MOVE 'N' TO WS-DUP-EMAIL-SW.                                 00117200
117300     MOVE 1 TO WS-USR-TABLE-SUB.                                  00117300
117400     IF WS-USR-TABLE-COUNT = 0                                    00117400
117500         GO TO 735-EXIT                                           00117500
117600     END-IF.                                                      00117600
117700 736-DUP-EMAIL-LOOP.                                              00117700
117800     IF WS-USR-TABLE-SUB > WS-USR-TABLE-COUNT                     00117800
117900         GO TO 735-EXIT                                           00117900
118000     END-IF.                                                      00118000
118100     IF WU-EMAIL (WS-USR-TABLE-SUB) = USR-EMAIL                   00118100
118200         SET WS-EMAIL-IS-DUP TO TRUE                              00118200
118300         GO TO 735-EXIT                                           00118300
118400     END-IF.                                                      00118400
118500     ADD 1 TO WS-USR-TABLE-SUB.                                   00118500
118600     GO TO 736-DUP-EMAIL-LOOP.                                    00118600
118700 735-EXIT.                                                        00118700
118800     EXIT.                                                        00118800
118900*                                                                 00118900
119000 740-READ-TXN-FILE.                                               00119000
119100     READ BOOKING-TXN INTO TXN-RECORD                             00119100
119200         AT END                                                   00119200
119300             MOVE 'Y' TO WS-BKGTXN-EOF                            00119300
119400     END-READ.                                                    00119400
119500*                                                                 00119500
119600*    BOOKING-LOOKUP CARD PROCESSING -- RUNS AFTER ALL BOOKING-TXN 00119600
119700*    CARDS ARE APPLIED SO A LOOKUP CARD SEES ANY BOOKING CREATED  00119700
119800*    EARLIER IN THE SAME RUN.  A CARD WITH LKP-PNR PRESENT IS A   00119800
119900*    LOOKUP BY PNR; OTHERWISE, IF LKP-USER-ID IS PRESENT, IT IS A 00119900
120000*    LOOKUP OF ALL BOOKINGS FOR THAT USER.  A CARD WITH BOTH      00120000
120100*    BLANK IS SKIPPED.                                            00120100
120200 900-PROCESS-LOOKUP-CARD.                                         00120200
120300     IF LKP-PNR NOT = SPACES                                      00120300
120400         PERFORM 910-LOOKUP-BY-PNR-RTN THRU 910-EXIT              00120400
120500     ELSE                                                         00120500
120600         IF LKP-USER-ID NOT = SPACES                              00120600
120700             PERFORM 920-LOOKUP-BY-USER-RTN THRU 920-EXIT         00120700
120800         END-IF                                                   00120800
120900     END-IF.                                                      00120900
121000     PERFORM 940-READ-LOOKUP-CARD.                                00121000
121100*                                                                 00121100
121200 910-LOOKUP-BY-PNR-RTN.                                           00121200
121300*    SPEC RULE PER RESERVATIONS -- UPPER-CASE THE PNR BEFORE      00121300
121400*    MATCHING.  NOT FOUND IS NOT AN ERROR, JUST NO RECORD.        00121400
121500     MOVE LKP-PNR TO WS-LKP-PNR-UC.                               00121500
121600     INSPECT WS-LKP-PNR-UC CONVERTING                             00121600
121700         'abcdefghijklmnopqrstuvwxyz' TO                          00121700
121800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00121800
121900     MOVE 'N' TO WS-LKP-FOUND-SW.                                 00121900
122000     MOVE 1 TO WS-BKG-TABLE-SUB.                                  00122000
122100     IF WS-BKG-TABLE-COUNT = 0                                    00122100
122200         GO TO 910-EXIT                                           00122200
122300     END-IF.                                                      00122300
122400 911-LOOKUP-PNR-LOOP.                                             00122400
122500     IF WS-BKG-TABLE-SUB > WS-BKG-TABLE-COUNT                     00122500
122600         GO TO 910-EXIT                                           00122600
122700     END-IF.                                                      00122700
122800     IF BT-PNR (WS-BKG-TABLE-SUB) = WS-LKP-PNR-UC                 00122800
122900         SET WS-LKP-FOUND TO TRUE                                 00122900
123000         DISPLAY 'BOOKING LOOKUP BY PNR ' WS-LKP-PNR-UC ' - '     00123000
123100                 BT-BOOKING-ID (WS-BKG-TABLE-SUB)                 00123100
123200                 ' FLIGHT=' BT-FLIGHT-ID (WS-BKG-TABLE-SUB)       00123200
123300                 ' STATUS=' BT-STATUS (WS-BKG-TABLE-SUB)          00123300
123400         GO TO 910-EXIT                                           00123400
123500     END-IF.                                                      00123500
123600     ADD 1 TO WS-BKG-TABLE-SUB.                                   00123600
123700     GO TO 911-LOOKUP-PNR-LOOP.                                   00123700
123800 910-EXIT.                                                        00123800
123900     IF NOT WS-LKP-FOUND                                          00123900
124000         DISPLAY 'BOOKING LOOKUP BY PNR ' WS-LKP-PNR-UC           00124000
124100                 ' - NOT FOUND'                                   00124100
124200     END-IF.                                                      00124200
124300     EXIT.                                                        00124300
124400*                                                                 00124400
124500 920-LOOKUP-BY-USER-RTN.                                          00124500
124600*    ALL OF THIS USER'S BOOKINGS, MOST RECENT FIRST.  WS-BKG-     00124600
124700*    TABLE WAS LOADED FORWARD FROM THE BOOKING FILE (OLDEST       00124700
124800*    FIRST AT 720-LOAD-BOOKING-TABLE) AND ANY BOOKING CREATED     00124800
124900*    THIS RUN WAS APPENDED THE SAME WAY, SO SCANNING THE TABLE    00124900
125000*    BACKWARD GIVES MOST-RECENT-FIRST ORDER WITH NO SORT NEEDED   00125000
125100*    -- SAME METHOD AS FLTSRCH 360-FARE-HIST-RTN.                 00125100
125200     MOVE 0 TO WS-LKP-FOUND-CTR.                                  00125200
125300     DISPLAY 'BOOKING LOOKUP BY USER ' LKP-USER-ID                00125300
125400             ' (MOST RECENT FIRST):'.                             00125400
125500     MOVE WS-BKG-TABLE-COUNT TO WS-BKG-TABLE-SUB.                 00125500
125600     IF WS-BKG-TABLE-SUB = 0                                      00125600
125700         GO TO 920-EXIT                                           00125700
125800     END-IF.                                                      00125800
125900 921-LOOKUP-USER-LOOP.                                            00125900
126000     IF WS-BKG-TABLE-SUB = 0                                      00126000
126100         GO TO 920-EXIT                                           00126100
126200     END-IF.                                                      00126200
126300     IF BT-USER-ID (WS-BKG-TABLE-SUB) = LKP-USER-ID               00126300
126400         ADD 1 TO WS-LKP-FOUND-CTR                                00126400
126500         DISPLAY '   PNR=' BT-PNR (WS-BKG-TABLE-SUB)              00126500
126600                 ' FLIGHT=' BT-FLIGHT-ID (WS-BKG-TABLE-SUB)       00126600
126700                 ' STATUS=' BT-STATUS (WS-BKG-TABLE-SUB)          00126700
126800                 ' TS=' BT-BOOKING-TS (WS-BKG-TABLE-SUB)          00126800
126900     END-IF.                                                      00126900
127000     SUBTRACT 1 FROM WS-BKG-TABLE-SUB.                            00127000
127100     GO TO 921-LOOKUP-USER-LOOP.                                  00127100
127200 920-EXIT.                                                        00127200
127300     IF WS-LKP-FOUND-CTR = 0                                      00127300
127400         DISPLAY '   (NO BOOKINGS ON FILE FOR THIS USER)'         00127400
127500     END-IF.                                                      00127500
127600     EXIT.                                                        00127600
127700*                                                                 00127700
127800 940-READ-LOOKUP-CARD.                                            00127800
127900     READ BOOKING-LOOKUP INTO LKP-RECORD                          00127900
128000         AT END                                                   00128000
128100             MOVE 'Y' TO WS-LKUPIN-EOF                            00128100
128200     END-READ.                                                    00128200
128300*                                                                 00128300
128400 880-REWRITE-FLIGHTS.                                             00128400
128500     MOVE 1 TO WS-FLT-TABLE-SUB.                                  00128500
128600     IF WS-FLT-TABLE-COUNT = 0                                    00128600
128700         GO TO 880-EXIT                                           00128700
128800     END-IF.                                                      00128800
128900 881-REWRITE-FLIGHTS-LOOP.                                        00128900
129000     IF WS-FLT-TABLE-SUB > WS-FLT-TABLE-COUNT                     00129000
129100         GO TO 880-EXIT                                           00129100
129200     END-IF.                                                      00129200
129300     WRITE FLT-RECORD-NEW-FD FROM WS-FLT-ENTRY (WS-FLT-TABLE-SUB).00129300
129400     ADD 1 TO WS-FLT-TABLE-SUB.                                   00129400
129500     GO TO 881-REWRITE-FLIGHTS-LOOP.                              00129500
129600 880-EXIT.                                                        00129600
129700     EXIT.                                                        00129700
129800*                                                                 00129800
129900 890-REWRITE-BOOKINGS.                                            00129900
130000     MOVE 1 TO WS-BKG-TABLE-SUB.                                  00130000
130100     IF WS-BKG-TABLE-COUNT = 0                                    00130100
130200         GO TO 890-EXIT                                           00130200
130300     END-IF.                                                      00130300
130400 891-REWRITE-BOOKINGS-LOOP.                                       00130400
130500     IF WS-BKG-TABLE-SUB > WS-BKG-TABLE-COUNT                     00130500
130600         GO TO 890-EXIT                                           00130600
130700     END-IF.                                                      00130700
130800     WRITE BKG-RECORD-NEW-FD FROM WS-BKG-ENTRY (WS-BKG-TABLE-SUB).00130800
130900     ADD 1 TO WS-BKG-TABLE-SUB.                                   00130900
131000     GO TO 891-REWRITE-BOOKINGS-LOOP.                             00131000
131100 890-EXIT.                                                        00131100
131200     EXIT.                                                        00131200
131300*                                                                 00131300
131400 790-CLOSE-FILES.                                                 00131400
131500     CLOSE FLIGHT-MASTER                                          00131500
131600           FLIGHT-MASTER-NEW                                      00131600
131700           BOOKING-FILE                                           00131700
131800           BOOKING-FILE-NEW                                       00131800
131900           USER-FILE                                              00131900
132000           BOOKING-TXN                                            00132000
132100           BOOKING-LOOKUP                                         00132100
132200           FARE-HISTORY                                           00132200
132300           SUMMARY-REPORT.                                        00132300
132400*                                                                 00132400
132500****************************************************************  00132500
132600* REPORT PRINTING                                                 00132600
132700****************************************************************  00132700
132800 800-INIT-REPORT.                                                 00132800
132900     MOVE CURRENT-MONTH  TO RPT-MM.                               00132900
133000     MOVE CURRENT-DAY    TO RPT-DD.                               00133000
133100     MOVE CURRENT-YEAR   TO RPT-YY.                               00133100
133200     MOVE CURRENT-HOUR   TO RPT-HH.                               00133200
133300     MOVE CURRENT-MINUTE TO RPT-MIN.                              00133300
133400     MOVE CURRENT-SECOND TO RPT-SS.                               00133400
133500     WRITE REPORT-RECORD FROM RPT-HEADER1.                        00133500
133600     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                     00133600
133700*                                                                 00133700
133800 650-PRINT-SUMMARY-RTN.                                           00133800
133900     WRITE REPORT-RECORD FROM RPT-STATS-HDR.                      00133900
134000     MOVE 'TOTAL USERS' TO RPT-STATS-LABEL.                       00134000
134100     MOVE NUM-TOTAL-USERS TO RPT-STATS-VALUE.                     00134100
134200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00134200
134300     MOVE 'TOTAL FLIGHTS' TO RPT-STATS-LABEL.                     00134300
134400     MOVE NUM-TOTAL-FLIGHTS TO RPT-STATS-VALUE.                   00134400
134500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00134500
134600     MOVE 'TOTAL BOOKINGS' TO RPT-STATS-LABEL.                    00134600
134700     MOVE NUM-TOTAL-BOOKINGS TO RPT-STATS-VALUE.                  00134700
134800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00134800
134900     MOVE 'CONFIRMED BOOKINGS' TO RPT-STATS-LABEL.                00134900
135000     MOVE NUM-CONFIRMED-BOOKINGS TO RPT-STATS-VALUE.              00135000
135100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00135100
135200     MOVE 'PENDING BOOKINGS' TO RPT-STATS-LABEL.                  00135200
135300     MOVE NUM-PENDING-BOOKINGS TO RPT-STATS-VALUE.                00135300
135400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00135400
135500     MOVE TOTAL-REVENUE TO RPT-REV-VALUE.                         00135500
135600     WRITE REPORT-RECORD FROM RPT-REVENUE-DETAIL.                 00135600
135700     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                     00135700
135800*                                                                 00135800
135900 850-PRINT-BOOKING-TOTALS-RTN.                                    00135900
136000     WRITE REPORT-RECORD FROM RPT-BOOKING-HDR.                    00136000
136100     MOVE 'TRANSACTIONS READ' TO RPT-STATS-LABEL.                 00136100
136200     MOVE NUM-TXN-READ TO RPT-STATS-VALUE.                        00136200
136300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00136300
136400     MOVE 'TRANSACTIONS ACCEPTED' TO RPT-STATS-LABEL.             00136400
136500     MOVE NUM-TXN-ACCEPTED TO RPT-STATS-VALUE.                    00136500
136600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00136600
136700     MOVE 'TRANSACTIONS REJECTED' TO RPT-STATS-LABEL.             00136700
136800     MOVE NUM-TXN-REJECTED TO RPT-STATS-VALUE.                    00136800
136900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00136900
137000     MOVE 'SELECT REJECTED' TO RPT-STATS-LABEL.                   00137000
137100     MOVE NUM-REJ-SELECT TO RPT-STATS-VALUE.                      00137100
137200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00137200
137300     MOVE 'PAXINFO REJECTED' TO RPT-STATS-LABEL.                  00137300
137400     MOVE NUM-REJ-PAXINFO TO RPT-STATS-VALUE.                     00137400
137500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00137500
137600     MOVE 'PAYMENT REJECTED' TO RPT-STATS-LABEL.                  00137600
137700     MOVE NUM-REJ-PAYMENT TO RPT-STATS-VALUE.                     00137700
137800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00137800
137900     MOVE 'CANCEL REJECTED' TO RPT-STATS-LABEL.                   00137900
138000     MOVE NUM-REJ-CANCEL TO RPT-STATS-VALUE.                      00138000
138100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00138100
138200     MOVE 'PAYMENTS FAILED' TO RPT-STATS-LABEL.                   00138200
138300     MOVE NUM-PAYMENT-FAILED TO RPT-STATS-VALUE.                  00138300
138400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00138400
138500     MOVE 'SEATS SOLD' TO RPT-STATS-LABEL.                        00138500
138600     MOVE NUM-SEATS-SOLD TO RPT-STATS-VALUE.                      00138600
138700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00138700
138800     MOVE 'SEATS RELEASED' TO RPT-STATS-LABEL.                    00138800
138900     MOVE NUM-SEATS-RELEASED TO RPT-STATS-VALUE.                  00138900
139000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00139000
139100     MOVE 'REVENUE CONFIRMED' TO RPT-REV-LABEL.                   00139100
139200     MOVE REVENUE-CONFIRMED-RUN TO RPT-REV-VALUE.                 00139200
139300     WRITE REPORT-RECORD FROM RPT-REVENUE-DETAIL.                 00139300
139400     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                     00139400
139500*                                                                 00139500
139600 860-PRINT-DEMAND-TOTALS-RTN.                                     00139600
139700     WRITE REPORT-RECORD FROM RPT-DEMAND-HDR.                     00139700
139800     MOVE 'FLIGHTS EXAMINED' TO RPT-STATS-LABEL.                  00139800
139900     MOVE NUM-FLIGHTS-EXAMINED TO RPT-STATS-VALUE.                00139900
140000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00140000
140100     MOVE 'FLIGHTS RE-PRICED' TO RPT-STATS-LABEL.                 00140100
140200     MOVE NUM-FLIGHTS-REPRICED TO RPT-STATS-VALUE.                00140200
140300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00140300
140400     MOVE 'FARE-HISTORY RECORDS WRITTEN' TO RPT-STATS-LABEL.      00140400
140500     MOVE NUM-FAREHIST-WRITTEN TO RPT-STATS-VALUE.                00140500
140600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00140600
