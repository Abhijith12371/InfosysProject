000100****************************************************************  00000100
000200* BKGREC  -- BOOKING RECORD LAYOUT                                00000200
000300*            ONE ENTRY PER BOOKING ATTEMPT, FROM SEAT SELECTION   00000300
000400*            THROUGH CONFIRMATION, FAILURE OR CANCELLATION.       00000400
000500*            KEYED BY BKG-BOOKING-ID; FLTMAIN ALSO LOADS EVERY    00000500
000600*            RECORD INTO AN IN-MEMORY TABLE, SCANNED BY BOOKING-  00000600
000700*            LOOKUP CARDS FOR LOOKUP-BY-PNR AND LOOKUP-BY-USER.   00000700
000800****************************************************************  00000800
000900 01  BKG-RECORD.                                                  00000900
001000     05  BKG-KEY.                                                 00001000
001100         10  BKG-BOOKING-ID         PIC X(8).                     00001100
001200     05  BKG-PNR                    PIC X(6).                     00001200
001300     05  BKG-USER-ID                PIC X(8).                     00001300
001400     05  BKG-FLIGHT-ID              PIC X(8).                     00001400
001500     05  BKG-SEAT-NO                PIC X(4).                     00001500
001600     05  BKG-SEAT-NO-R REDEFINES BKG-SEAT-NO.                     00001600
001700         10  BKG-SEAT-ROW           PIC X(3).                     00001700
001800         10  BKG-SEAT-COL           PIC X(1).                     00001800
001900     05  BKG-PASSENGER-NAME         PIC X(30).                    00001900
002000     05  BKG-PASSENGER-EMAIL        PIC X(40).                    00002000
002100     05  BKG-FINAL-PRICE            PIC S9(7)V99.                 00002100
002200     05  BKG-STATUS                 PIC X(10).                    00002200
002300         88  BKG-PENDING            VALUE 'PENDING   '.           00002300
002400         88  BKG-INFO-ADDED         VALUE 'INFO-ADDED'.           00002400
002500         88  BKG-CONFIRMED          VALUE 'CONFIRMED '.           00002500
002600         88  BKG-CANCELLED          VALUE 'CANCELLED '.           00002600
002700         88  BKG-FAILED             VALUE 'FAILED    '.           00002700
002800     05  BKG-BOOKING-TS             PIC 9(14).                    00002800
002900     05  BKG-BOOKING-TS-R REDEFINES BKG-BOOKING-TS.               00002900
003000         10  BKG-TS-YYYY            PIC 9(4).                     00003000
003100         10  BKG-TS-MM              PIC 9(2).                     00003100
003200         10  BKG-TS-DD              PIC 9(2).                     00003200
003300         10  BKG-TS-HH              PIC 9(2).                     00003300
003400         10  BKG-TS-MI              PIC 9(2).                     00003400
003500         10  BKG-TS-SS              PIC 9(2).                     00003500
003600*                                                                 00003600
003700*        SPARE -- RESERVED FOR FUTURE BOOKING-FILE GROWTH         00003700
003800     05  FILLER                     PIC X(03).                    00003800
