000100 IDENTIFICATION DIVISION.                                         00000100
000200****************************************************************  00000200
000300* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000300
000400* ALL RIGHTS RESERVED                                             00000400
000500****************************************************************  00000500
000600 PROGRAM-ID.    FLTSRCH.                                          00000600
000700 AUTHOR.        JON SAYLES.                                       00000700
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000800
000900 DATE-WRITTEN.  05/02/90.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300****************************************************************  00001300
001400* FLTSRCH ANSWERS TWO KINDS OF REQUEST FROM THE SEARCH-CRIT       00001400
001500* CONTROL-CARD FILE, ONE CARD PER REQUEST:                        00001500
001600*                                                                 00001600
001700*  - SCH-FLIGHT-ID BLANK  : LIST SEARCH -- SCAN THE FLIGHT MASTER 00001700
001800*                           IN DEPARTURE-TS SEQUENCE, APPLY THE   00001800
001900*                           SUPPLIED FILTERS, AND DISPLAY EVERY   00001900
002000*                           FUTURE FLIGHT WITH SEATS LEFT THAT    00002000
002100*                           MATCHES, ALONG WITH ITS DYNAMIC PRICE 00002100
002200*                           AND FLIGHT DURATION.                  00002200
002300*  - SCH-FLIGHT-ID PRESENT: FLIGHT-DETAIL REQUEST -- DISPLAYS THE 00002300
002400*                           SEAT MAP AND THE LAST 50 FARE-HISTORY 00002400
002500*                           ENTRIES FOR THE ONE FLIGHT NAMED.     00002500
002600*                                                                 00002600
002700* OUTPUT IS TO SYSOUT VIA DISPLAY, NOT A PRINT FILE -- THIS IS A  00002700
002800* LOOKUP SERVICE, NOT A REPORT RUN.                               00002800
002900*                                                                 00002900
003000*     CHANGE LOG                                                  00003000
003100*     ----------                                                  00003100
003200*     05/02/90  JJS  0000  ORIGINAL PROGRAM.                      00003200
003300*     09/14/91  JJS  0011  ADDED CASE-INSENSITIVE SUBSTRING MATCH 00003300
003400*                          ON SOURCE/DESTINATION PER HELP DESK    00003400
003500*                          COMPLAINTS ABOUT EXACT-MATCH SEARCHES. 00003500
003600*     04/03/95  RMC  0028  ADDED SEAT-MAP DISPLAY MODE.           00003600
003700*     01/04/99  TLK  0061  Y2K -- RUN TIMESTAMP NOW WINDOWED FROM 00003700
003800*                          THE 2-DIGIT SYSTEM DATE (50-99 = 19XX, 00003800
003900*                          00-49 = 20XX) INSTEAD OF HARD-CODING   00003900
004000*                          THE CENTURY DIGITS.                    00004000
004100*     08/22/03  RMC  0074  ADDED FARE-HISTORY DISPLAY MODE, LAST  00004100
004200*                          50 ENTRIES, MOST RECENT FIRST.         00004200
004300*     02/09/09  JJS  0095  REVIEWED FOR COBOL DEVELOPMENT CENTER  00004300
004400*                          STANDARDS; NO LOGIC CHANGE.            00004400
004500*                                                                 00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER. IBM-390.                                        00004800
004900 OBJECT-COMPUTER. IBM-390.                                        00004900
005000 SPECIAL-NAMES.                                                   00005000
005100     C01 IS TOP-OF-FORM.                                          00005100
005200 INPUT-OUTPUT SECTION.                                            00005200
005300 FILE-CONTROL.                                                    00005300
005400*                                                                 00005400
005500     SELECT FLIGHT-MASTER  ASSIGN TO FLTMSTR                      00005500
005600         ACCESS IS SEQUENTIAL                                     00005600
005700         FILE STATUS  IS  WS-FLTMSTR-STATUS.                      00005700
005800*                                                                 00005800
005900     SELECT BOOKING-FILE   ASSIGN TO BKGFILE                      00005900
006000         ACCESS IS SEQUENTIAL                                     00006000
006100         FILE STATUS  IS  WS-BKGFILE-STATUS.                      00006100
006200*                                                                 00006200
006300     SELECT FARE-HISTORY   ASSIGN TO FARHIST                      00006300
006400         ACCESS IS SEQUENTIAL                                     00006400
006500         FILE STATUS  IS  WS-FARHIST-STATUS.                      00006500
006600*                                                                 00006600
006700     SELECT SEARCH-CRIT    ASSIGN TO SEARCHIN                     00006700
006800         ACCESS IS SEQUENTIAL                                     00006800
006900         FILE STATUS  IS  WS-SEARCHIN-STATUS.                     00006900
007000*                                                                 00007000
007100****************************************************************  00007100
007200 DATA DIVISION.                                                   00007200
007300 FILE SECTION.                                                    00007300
007400*                                                                 00007400
007500 FD  FLIGHT-MASTER                                                00007500
007600     RECORDING MODE IS F                                          00007600
007700     BLOCK CONTAINS 0 RECORDS.                                    00007700
007800 01  FLT-RECORD-FD              PIC X(132).                       00007800
007900*                                                                 00007900
008000 FD  BOOKING-FILE                                                 00008000
008100     RECORDING MODE IS F                                          00008100
008200     BLOCK CONTAINS 0 RECORDS.                                    00008200
008300 01  BKG-RECORD-FD              PIC X(140).                       00008300
008400*                                                                 00008400
008500 FD  FARE-HISTORY                                                 00008500
008600     RECORDING MODE IS F                                          00008600
008700     BLOCK CONTAINS 0 RECORDS.                                    00008700
008800 01  FAR-RECORD-FD              PIC X(43).                        00008800
008900*                                                                 00008900
009000 FD  SEARCH-CRIT                                                  00009000
009100     RECORDING MODE IS F.                                         00009100
009200 01  SCH-RECORD-FD               PIC X(79).                       00009200
009300*                                                                 00009300
009400****************************************************************  00009400
009500 WORKING-STORAGE SECTION.                                         00009500
009600****************************************************************  00009600
009700*                                                                 00009700
009800 01  SYSTEM-DATE-AND-TIME.                                        00009800
009900     05  CURRENT-DATE.                                            00009900
010000         10  CURRENT-YEAR            PIC 9(2).                    00010000
010100         10  CURRENT-MONTH           PIC 9(2).                    00010100
010200         10  CURRENT-DAY             PIC 9(2).                    00010200
010300     05  CURRENT-TIME.                                            00010300
010400         10  CURRENT-HOUR            PIC 9(2).                    00010400
010500         10  CURRENT-MINUTE          PIC 9(2).                    00010500
010600         10  CURRENT-SECOND          PIC 9(2).                    00010600
010700         10  CURRENT-HNDSEC          PIC 9(2).                    00010700
010800 01  WS-CENTURY                  PIC 9(2)   VALUE 0.              00010800
010900 01  WS-NOW-TS                   PIC 9(14)  VALUE 0.              00010900
011000 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.                             00011000
011100     05  WS-NOW-YYYY              PIC 9(4).                       00011100
011200     05  WS-NOW-MM                PIC 9(2).                       00011200
011300     05  WS-NOW-DD                PIC 9(2).                       00011300
011400     05  WS-NOW-HH                PIC 9(2).                       00011400
011500     05  WS-NOW-MI                PIC 9(2).                       00011500
011600     05  WS-NOW-SS                PIC 9(2).                       00011600
011700*                                                                 00011700
011800 01  WS-FIELDS.                                                   00011800
011900     05  WS-FLTMSTR-STATUS       PIC X(2)  VALUE SPACES.          00011900
012000     05  WS-BKGFILE-STATUS       PIC X(2)  VALUE SPACES.          00012000
012100     05  WS-FARHIST-STATUS       PIC X(2)  VALUE SPACES.          00012100
012200     05  WS-SEARCHIN-STATUS      PIC X(2)  VALUE SPACES.          00012200
012300     05  WS-SEARCHIN-EOF         PIC X     VALUE 'N'.             00012300
012400*                                                                 00012400
012500     COPY SRCHREC.                                                00012500
012600*                                                                 00012600
012700     COPY BKGREC.                                                 00012700
012800*                                                                 00012800
012900     COPY FARREC.                                                 00012900
013000*                                                                 00013000
013100 01  WS-WORK-FIELDS.                                              00013100
013200     05  WS-FLT-TABLE-SUB        PIC 9(4)   COMP   VALUE 0.       00013200
013300     05  WS-FLT-FOUND-SUB        PIC 9(4)   COMP   VALUE 0.       00013300
013400     05  WS-BKG-TABLE-SUB        PIC 9(5)   COMP   VALUE 0.       00013400
013500     05  WS-MATCH-COUNT          PIC 9(5)   COMP   VALUE 0.       00013500
013600     05  WS-DURATION-MINUTES     PIC S9(9)  COMP   VALUE 0.       00013600
013700     05  WS-DEP-TOTAL-MIN        PIC S9(9)  COMP   VALUE 0.       00013700
013800     05  WS-ARR-TOTAL-MIN        PIC S9(9)  COMP   VALUE 0.       00013800
013900     05  WS-DEP-DAYS             PIC S9(9)  COMP   VALUE 0.       00013900
014000     05  WS-ARR-DAYS             PIC S9(9)  COMP   VALUE 0.       00014000
014100     05  WS-DYNAMIC-PRICE        PIC S9(7)V99  VALUE 0.           00014100
014200     05  WS-SEAT-ROW-NO          PIC 9(3)   COMP   VALUE 0.       00014200
014300     05  WS-SEAT-ROW-MAX         PIC 9(3)   COMP   VALUE 0.       00014300
014400     05  WS-SEAT-COL-SUB         PIC 9(1)   COMP   VALUE 0.       00014400
014500     05  WS-SEAT-OCCUPIED-SW     PIC X(1)   VALUE 'N'.            00014500
014600         88  WS-SEAT-IS-OCCUPIED VALUE 'Y'.                       00014600
014700     05  WS-REMAINING-SEATS      PIC 9(3)   COMP   VALUE 0.       00014700
014800     05  WS-FAR-TABLE-SUB        PIC 9(5)   COMP   VALUE 0.       00014800
014900     05  WS-FARHIST-FOUND-CTR    PIC 9(3)   COMP   VALUE 0.       00014900
015000*                                                                 00015000
015100*    DATE PIECES HANDED TO 345-DAYS-FROM-TS -- CALLER LOADS       00015100
015200*    THESE FROM WHICHEVER TIMESTAMP BREAKOUT IT IS CONVERTING.    00015200
015300 01  WS-CALC-DATE-FIELDS.                                         00015300
015400     05  WS-CALC-YYYY            PIC 9(4).                        00015400
015500     05  WS-CALC-MM              PIC 9(2).                        00015500
015600     05  WS-CALC-DD              PIC 9(2).                        00015600
015700 01  WS-ABS-DAYS                 PIC S9(9)  COMP   VALUE 0.       00015700
015800*                                                                 00015800
015900*    DAYS-BEFORE-MONTH TABLE, NON-LEAP BASELINE -- A LITERAL      00015900
016000*    STRING REDEFINED AS A TABLE, THE SAME WAY FLTPRIC BUILDS     00016000
016100*    ITS CALENDAR TABLE FOR 210-DAYS-FROM-TS.                     00016100
016200 01  WS-CUM-DAYS-LITERALS.                                        00016200
016300     05  FILLER                  PIC 9(3) VALUE 000.              00016300
016400     05  FILLER                  PIC 9(3) VALUE 031.              00016400
016500     05  FILLER                  PIC 9(3) VALUE 059.              00016500
016600     05  FILLER                  PIC 9(3) VALUE 090.              00016600
016700     05  FILLER                  PIC 9(3) VALUE 120.              00016700
016800     05  FILLER                  PIC 9(3) VALUE 151.              00016800
016900     05  FILLER                  PIC 9(3) VALUE 181.              00016900
017000     05  FILLER                  PIC 9(3) VALUE 212.              00017000
017100     05  FILLER                  PIC 9(3) VALUE 243.              00017100
017200     05  FILLER                  PIC 9(3) VALUE 273.              00017200
017300     05  FILLER                  PIC 9(3) VALUE 304.              00017300
017400     05  FILLER                  PIC 9(3) VALUE 334.              00017400
017500 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERALS.            00017500
017600     05  WS-CUM-DAYS             OCCURS 12 TIMES PIC 9(3).        00017600
017700*                                                                 00017700
017800 01  WS-LEAP-WORK-FIELDS.                                         00017800
017900     05  WS-LEAP-QUOT            PIC S9(9)  COMP   VALUE 0.       00017900
018000     05  WS-LEAP-REM-4           PIC S9(3)  COMP   VALUE 0.       00018000
018100     05  WS-LEAP-REM-100         PIC S9(3)  COMP   VALUE 0.       00018100
018200     05  WS-LEAP-REM-400         PIC S9(3)  COMP   VALUE 0.       00018200
018300*                                                                 00018300
018400 01  WS-SEAT-NO-BUILD.                                            00018400
018500     05  WS-SEAT-NO-ROW          PIC 9(3).                        00018500
018600     05  WS-SEAT-NO-COL          PIC X(1).                        00018600
018700*                                                                 00018700
018800*    COLUMN LETTERS A-F, ONE PER SEAT ACROSS A ROW -- A LITERAL   00018800
018900*    REDEFINED AS A TABLE, AS ELSEWHERE IN THIS SHOP'S CODE.      00018900
019000 01  WS-SEAT-COL-LITERAL         PIC X(6) VALUE 'ABCDEF'.         00019000
019100 01  WS-SEAT-COL-TABLE REDEFINES WS-SEAT-COL-LITERAL.             00019100
019200     05  WS-SEAT-COL-LETTER      OCCURS 6 TIMES PIC X(1).         00019200
019300*                                                                 00019300
019400*    ONE-ROW HOLDER FOR THE FLIGHT-MASTER READ -- THE RECORD IS   00019400
019500*    READ HERE FIRST, THEN MOVED INTO THE IN-STORAGE TABLE BELOW. 00019500
019600 01  FLT-RECORD-HOLD.                                             00019600
019700     05  FLTH-FLIGHT-ID              PIC X(8).                    00019700
019800     05  FLTH-FLIGHT-NUMBER          PIC X(6).                    00019800
019900     05  FLTH-AIRLINE                PIC X(20).                   00019900
020000     05  FLTH-SOURCE                 PIC X(20).                   00020000
020100     05  FLTH-DESTINATION            PIC X(20).                   00020100
020200     05  FLTH-DEPARTURE-TS           PIC 9(14).                   00020200
020300     05  FLTH-ARRIVAL-TS             PIC 9(14).                   00020300
020400     05  FLTH-BASE-PRICE             PIC S9(7)V99.                00020400
020500     05  FLTH-TOTAL-SEATS            PIC 9(3).                    00020500
020600     05  FLTH-AVAILABLE-SEATS        PIC 9(3).                    00020600
020700     05  FLTH-DEMAND-FACTOR          PIC 9(1)V99.                 00020700
020800     05  FILLER                      PIC X(12).                   00020800
020900*                                                                 00020900
021000*    FLIGHT MASTER, HELD IN STORAGE FOR THE DURATION OF THE RUN --00021000
021100*    REBUILT EVERY RUN FROM THE SEQUENTIAL MASTER, READ ONCE.     00021100
021200 01  WS-FLT-TABLE-COUNT          PIC 9(4)   COMP   VALUE 0.       00021200
021300 01  WS-FLT-TABLE.                                                00021300
021400     05  WS-FLT-ENTRY OCCURS 1 TO 2000 TIMES                      00021400
021500             DEPENDING ON WS-FLT-TABLE-COUNT.                     00021500
021600         10  WT-FLIGHT-ID           PIC X(8).                     00021600
021700         10  WT-FLIGHT-NUMBER       PIC X(6).                     00021700
021800         10  WT-AIRLINE             PIC X(20).                    00021800
021900         10  WT-SOURCE              PIC X(20).                    00021900
022000         10  WT-DESTINATION         PIC X(20).                    00022000
022100         10  WT-DEPARTURE-TS        PIC 9(14).                    00022100
022200         10  WT-DEPARTURE-TS-R REDEFINES WT-DEPARTURE-TS.         00022200
022300             15  WT-DEP-YYYY        PIC 9(4).                     00022300
022400             15  WT-DEP-MM          PIC 9(2).                     00022400
022500             15  WT-DEP-DD          PIC 9(2).                     00022500
022600             15  WT-DEP-HH          PIC 9(2).                     00022600
022700             15  WT-DEP-MI          PIC 9(2).                     00022700
022800             15  WT-DEP-SS          PIC 9(2).                     00022800
022900         10  WT-ARRIVAL-TS          PIC 9(14).                    00022900
023000         10  WT-ARRIVAL-TS-R REDEFINES WT-ARRIVAL-TS.             00023000
023100             15  WT-ARR-YYYY        PIC 9(4).                     00023100
023200             15  WT-ARR-MM          PIC 9(2).                     00023200
023300             15  WT-ARR-DD          PIC 9(2).                     00023300
023400             15  WT-ARR-HH          PIC 9(2).                     00023400
023500             15  WT-ARR-MI          PIC 9(2).                     00023500
023600             15  WT-ARR-SS          PIC 9(2).                     00023600
023700         10  WT-BASE-PRICE          PIC S9(7)V99.                 00023700
023800         10  WT-TOTAL-SEATS         PIC 9(3).                     00023800
023900         10  WT-AVAILABLE-SEATS     PIC 9(3).                     00023900
024000         10  WT-DEMAND-FACTOR       PIC 9(1)V99.                  00024000
024100         10  FILLER                 PIC X(12).                    00024100
024200*                                                                 00024200
024300*    BOOKED-SEAT TABLE -- FLIGHT-ID/SEAT-NO OF EVERY BOOKING NOT  00024300
024400*    CANCELLED AND NOT FAILED, USED TO MARK THE SEAT MAP.         00024400
024500 01  WS-BKG-TABLE-COUNT          PIC 9(5)   COMP   VALUE 0.       00024500
024600 01  WS-BKG-TABLE.                                                00024600
024700     05  WS-BKG-ENTRY OCCURS 1 TO 20000 TIMES                     00024700
024800             DEPENDING ON WS-BKG-TABLE-COUNT.                     00024800
024900         10  WB-FLIGHT-ID           PIC X(8).                     00024900
025000         10  WB-SEAT-NO             PIC X(4).                     00025000
025100*                                                                 00025100
025200*    FARE-HISTORY, HELD IN STORAGE FOR THE RUN -- READ FORWARD    00025200
025300*    ONCE (WRITE ORDER, OLDEST FIRST) SO 360-FARE-HIST-RTN CAN    00025300
025400*    SCAN IT BACKWARD FOR THE MOST-RECENT-50-PER-FLIGHT DISPLAY.  00025400
025500 01  WS-FAR-TABLE-COUNT          PIC 9(5)   COMP   VALUE 0.       00025500
025600 01  WS-FAR-TABLE.                                                00025600
025700     05  WS-FAR-ENTRY OCCURS 1 TO 50000 TIMES                     00025700
025800             DEPENDING ON WS-FAR-TABLE-COUNT.                     00025800
025900         10  FH-FLIGHT-ID           PIC X(8).                     00025900
026000         10  FH-PRICE               PIC S9(7)V99.                 00026000
026100         10  FH-DEMAND-FACTOR       PIC 9(1)V99.                  00026100
026200         10  FH-AVAILABLE-SEATS     PIC 9(3).                     00026200
026300         10  FH-RECORDED-TS         PIC 9(14).                    00026300
026400*                                                                 00026400
026500*    WORK FIELDS FOR THE CASE-INSENSITIVE SUBSTRING FILTER MATCH. 00026500
026600 01  WS-SUBSTR-FIELDS.                                            00026600
026700     05  WS-HAYSTACK              PIC X(20).                      00026700
026800     05  WS-NEEDLE                PIC X(20).                      00026800
026900     05  WS-HAYSTACK-LEN          PIC 9(2)   COMP   VALUE 0.      00026900
027000     05  WS-NEEDLE-LEN            PIC 9(2)   COMP   VALUE 0.      00027000
027100     05  WS-SCAN-SUB              PIC 9(2)   COMP   VALUE 0.      00027100
027200     05  WS-SCAN-LIMIT            PIC S9(2)  COMP   VALUE 0.      00027200
027300     05  WS-SUBSTR-MATCH-SW       PIC X(1)   VALUE 'N'.           00027300
027400         88  WS-SUBSTR-MATCHES    VALUE 'Y'.                      00027400
027500*                                                                 00027500
027600 01  WS-FILTER-SW.                                                00027600
027700     05  WS-PASSES-FILTER-SW      PIC X(1)   VALUE 'N'.           00027700
027800         88  WS-PASSES-FILTER     VALUE 'Y'.                      00027800
027900*                                                                 00027900
028000 LINKAGE SECTION.                                                 00028000
028100*    (NOT USED -- FLTSRCH HAS NO CALLERS OF ITS OWN; LINKAGE      00028100
028200*    SECTION RETAINED FOR PARITY WITH THE OTHER PROGRAMS IN       00028200
028300*    THIS SUITE.)                                                 00028300
028400*                                                                 00028400
028500****************************************************************  00028500
028600 PROCEDURE DIVISION.                                              00028600
028700****************************************************************  00028700
028800*                                                                 00028800
028900 000-MAIN.                                                        00028900
029000     ACCEPT CURRENT-DATE FROM DATE.                               00029000
029100     ACCEPT CURRENT-TIME FROM TIME.                               00029100
029200     PERFORM 050-BUILD-NOW-TS THRU 050-EXIT.                      00029200
029300     DISPLAY 'FLTSRCH STARTED DATE = ' CURRENT-MONTH '/'          00029300
029400            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00029400
029500*                                                                 00029500
029600     PERFORM 700-OPEN-FILES.                                      00029600
029700     PERFORM 710-LOAD-FLIGHT-TABLE THRU 710-EXIT.                 00029700
029800     PERFORM 720-LOAD-BOOKED-SEATS THRU 720-EXIT.                 00029800
029900     PERFORM 725-LOAD-FARE-HIST-TABLE THRU 725-EXIT.              00029900
030000*                                                                 00030000
030100     PERFORM 730-READ-SEARCH-CARD.                                00030100
030200     PERFORM 100-PROCESS-SEARCH-CARD                              00030200
030300             UNTIL WS-SEARCHIN-EOF = 'Y'.                         00030300
030400*                                                                 00030400
030500     PERFORM 790-CLOSE-FILES.                                     00030500
030600     GOBACK.                                                      00030600
030700*                                                                 00030700
030800 050-BUILD-NOW-TS.                                                00030800
030900*    Y2K CENTURY WINDOW -- SYSTEM CLOCK STILL RETURNS A 2-DIGIT   00030900
031000*    YEAR.  50-99 IS TAKEN AS 19XX, 00-49 AS 20XX.                00031000
031100     IF CURRENT-YEAR < 50                                         00031100
031200         MOVE 20 TO WS-CENTURY                                    00031200
031300     ELSE                                                         00031300
031400         MOVE 19 TO WS-CENTURY                                    00031400
031500     END-IF.                                                      00031500
031600     COMPUTE WS-NOW-YYYY = ( WS-CENTURY * 100 ) + CURRENT-YEAR.   00031600
031700     MOVE CURRENT-MONTH  TO WS-NOW-MM.                            00031700
031800     MOVE CURRENT-DAY    TO WS-NOW-DD.                            00031800
031900     MOVE CURRENT-HOUR   TO WS-NOW-HH.                            00031900
032000     MOVE CURRENT-MINUTE TO WS-NOW-MI.                            00032000
032100     MOVE CURRENT-SECOND TO WS-NOW-SS.                            00032100
032200 050-EXIT.                                                        00032200
032300     EXIT.                                                        00032300
032400*                                                                 00032400
032500 100-PROCESS-SEARCH-CARD.                                         00032500
032600     IF SCH-FLIGHT-ID = SPACES                                    00032600
032700         PERFORM 200-LIST-SEARCH-RTN THRU 200-EXIT                00032700
032800     ELSE                                                         00032800
032900         PERFORM 300-FLIGHT-DETAIL-RTN THRU 300-EXIT              00032900
033000     END-IF.                                                      00033000
033100     PERFORM 730-READ-SEARCH-CARD.                                00033100
033200*                                                                 00033200
033300 200-LIST-SEARCH-RTN.                                             00033300
033400     MOVE 0 TO WS-MATCH-COUNT.                                    00033400
033500     DISPLAY ' '.                                                 00033500
033600     DISPLAY 'FLIGHT SEARCH RESULTS'.                             00033600
033700     MOVE 1 TO WS-FLT-TABLE-SUB.                                  00033700
033800     IF WS-FLT-TABLE-COUNT = 0                                    00033800
033900         GO TO 200-EXIT                                           00033900
034000     END-IF.                                                      00034000
034100 210-LIST-SEARCH-LOOP.                                            00034100
034200     IF WS-FLT-TABLE-SUB > WS-FLT-TABLE-COUNT                     00034200
034300         GO TO 200-EXIT                                           00034300
034400     END-IF.                                                      00034400
034500     PERFORM 220-APPLY-FILTERS-RTN THRU 220-EXIT.                 00034500
034600     IF WS-PASSES-FILTER                                          00034600
034700         PERFORM 340-DURATION-RTN THRU 340-EXIT                   00034700
034800         PERFORM 350-PRICE-ONE-RTN THRU 350-EXIT                  00034800
034900         ADD 1 TO WS-MATCH-COUNT                                  00034900
035000         DISPLAY WT-FLIGHT-NUMBER (WS-FLT-TABLE-SUB) ' '          00035000
035100                 WT-SOURCE (WS-FLT-TABLE-SUB) ' TO '              00035100
035200                 WT-DESTINATION (WS-FLT-TABLE-SUB)                00035200
035300         DISPLAY '    PRICE=' WS-DYNAMIC-PRICE                    00035300
035400                 ' DURATION-MIN=' WS-DURATION-MINUTES             00035400
035500                 ' SEATS=' WT-AVAILABLE-SEATS (WS-FLT-TABLE-SUB)  00035500
035600     END-IF.                                                      00035600
035700     ADD 1 TO WS-FLT-TABLE-SUB.                                   00035700
035800     GO TO 210-LIST-SEARCH-LOOP.                                  00035800
035900 200-EXIT.                                                        00035900
036000     DISPLAY 'FLIGHTS MATCHED: ' WS-MATCH-COUNT.                  00036000
036100     EXIT.                                                        00036100
036200*                                                                 00036200
036300 220-APPLY-FILTERS-RTN.                                           00036300
036400     MOVE 'N' TO WS-PASSES-FILTER-SW.                             00036400
036500*                                                                 00036500
036600*    FUTURE DEPARTURE, SEATS LEFT.                                00036600
036700     IF WT-DEPARTURE-TS (WS-FLT-TABLE-SUB) NOT > WS-NOW-TS        00036700
036800         GO TO 220-EXIT                                           00036800
036900     END-IF.                                                      00036900
037000     IF WT-AVAILABLE-SEATS (WS-FLT-TABLE-SUB) = 0                 00037000
037100         GO TO 220-EXIT                                           00037100
037200     END-IF.                                                      00037200
037300*                                                                 00037300
037400*    SOURCE CITY, CASE-INSENSITIVE SUBSTRING.                     00037400
037500     MOVE WT-SOURCE (WS-FLT-TABLE-SUB) TO WS-HAYSTACK.            00037500
037600     MOVE SCH-SOURCE TO WS-NEEDLE.                                00037600
037700     PERFORM 400-SUBSTR-MATCH-RTN THRU 400-EXIT.                  00037700
037800     IF NOT WS-SUBSTR-MATCHES                                     00037800
037900         GO TO 220-EXIT                                           00037900
038000     END-IF.                                                      00038000
038100*                                                                 00038100
038200*    DESTINATION CITY, CASE-INSENSITIVE SUBSTRING.                00038200
038300     MOVE WT-DESTINATION (WS-FLT-TABLE-SUB) TO WS-HAYSTACK.       00038300
038400     MOVE SCH-DESTINATION TO WS-NEEDLE.                           00038400
038500     PERFORM 400-SUBSTR-MATCH-RTN THRU 400-EXIT.                  00038500
038600     IF NOT WS-SUBSTR-MATCHES                                     00038600
038700         GO TO 220-EXIT                                           00038700
038800     END-IF.                                                      00038800
038900*                                                                 00038900
039000*    DEPARTURE DATE, IF SUPPLIED AND VALID.                       00039000
039100     IF SCH-DEPART-DATE NOT = ZERO                                00039100
039200         IF SCH-DEPART-MM NOT NUMERIC                             00039200
039300             OR SCH-DEPART-MM < 1 OR SCH-DEPART-MM > 12           00039300
039400             OR SCH-DEPART-DD < 1 OR SCH-DEPART-DD > 31           00039400
039500                 CONTINUE                                         00039500
039600         ELSE                                                     00039600
039700             IF SCH-DEPART-YYYY NOT =                             00039700
039800                     WT-DEP-YYYY (WS-FLT-TABLE-SUB)               00039800
039900               OR SCH-DEPART-MM NOT = WT-DEP-MM (WS-FLT-TABLE-SUB)00039900
040000               OR SCH-DEPART-DD NOT = WT-DEP-DD (WS-FLT-TABLE-SUB)00040000
040100                 GO TO 220-EXIT                                   00040100
040200             END-IF                                               00040200
040300         END-IF                                                   00040300
040400     END-IF.                                                      00040400
040500*                                                                 00040500
040600*    PRICE RANGE, IF SUPPLIED.                                    00040600
040700     IF SCH-MIN-PRICE NOT = ZERO                                  00040700
040800         IF WT-BASE-PRICE (WS-FLT-TABLE-SUB) < SCH-MIN-PRICE      00040800
040900             GO TO 220-EXIT                                       00040900
041000         END-IF                                                   00041000
041100     END-IF.                                                      00041100
041200     IF SCH-MAX-PRICE NOT = ZERO                                  00041200
041300         IF WT-BASE-PRICE (WS-FLT-TABLE-SUB) > SCH-MAX-PRICE      00041300
041400             GO TO 220-EXIT                                       00041400
041500         END-IF                                                   00041500
041600     END-IF.                                                      00041600
041700*                                                                 00041700
041800     SET WS-PASSES-FILTER TO TRUE.                                00041800
041900 220-EXIT.                                                        00041900
042000     EXIT.                                                        00042000
042100*                                                                 00042100
042200 300-FLIGHT-DETAIL-RTN.                                           00042200
042300     PERFORM 310-FIND-FLIGHT-BY-ID THRU 310-EXIT.                 00042300
042400     IF WS-FLT-FOUND-SUB = 0                                      00042400
042500         DISPLAY 'FLTSRCH - FLIGHT NOT ON FILE: ' SCH-FLIGHT-ID   00042500
042600         GO TO 300-EXIT                                           00042600
042700     END-IF.                                                      00042700
042800     MOVE WS-FLT-FOUND-SUB TO WS-FLT-TABLE-SUB.                   00042800
042900     PERFORM 340-DURATION-RTN THRU 340-EXIT.                      00042900
043000     PERFORM 350-PRICE-ONE-RTN THRU 350-EXIT.                     00043000
043100     DISPLAY ' '.                                                 00043100
043200     DISPLAY 'FLIGHT DETAIL - '                                   00043200
043300             WT-FLIGHT-NUMBER (WS-FLT-TABLE-SUB).                 00043300
043400     DISPLAY '    PRICE=' WS-DYNAMIC-PRICE                        00043400
043500             ' DURATION-MIN=' WS-DURATION-MINUTES.                00043500
043600     PERFORM 320-SEAT-MAP-RTN THRU 320-EXIT.                      00043600
043700     PERFORM 360-FARE-HIST-RTN THRU 360-EXIT.                     00043700
043800 300-EXIT.                                                        00043800
043900     EXIT.                                                        00043900
044000*                                                                 00044000
044100 310-FIND-FLIGHT-BY-ID.                                           00044100
044200     MOVE 0 TO WS-FLT-FOUND-SUB.                                  00044200
044300     MOVE 1 TO WS-FLT-TABLE-SUB.                                  00044300
044400     IF WS-FLT-TABLE-COUNT = 0                                    00044400
044500         GO TO 310-EXIT                                           00044500
044600     END-IF.                                                      00044600
044700 311-FIND-FLIGHT-LOOP.                                            00044700
044800     IF WS-FLT-TABLE-SUB > WS-FLT-TABLE-COUNT                     00044800
044900         GO TO 310-EXIT                                           00044900
045000     END-IF.                                                      00045000
045100     IF WT-FLIGHT-ID (WS-FLT-TABLE-SUB) = SCH-FLIGHT-ID           00045100
045200         MOVE WS-FLT-TABLE-SUB TO WS-FLT-FOUND-SUB                00045200
045300         GO TO 310-EXIT                                           00045300
045400     END-IF.                                                      00045400
045500     ADD 1 TO WS-FLT-TABLE-SUB.                                   00045500
045600     GO TO 311-FIND-FLIGHT-LOOP.                                  00045600
045700 310-EXIT.                                                        00045700
045800     EXIT.                                                        00045800
045900*                                                                 00045900
046000 320-SEAT-MAP-RTN.                                                00046000
046100*    ROWS 1..CEIL(TOTAL-SEATS / 6), COLUMNS A-F, TRUNCATED TO     00046100
046200*    TOTAL-SEATS.  A SEAT IS SHOWN OCCUPIED WHEN IT APPEARS IN    00046200
046300*    THE BOOKED-SEAT TABLE BUILT AT 720-LOAD-BOOKED-SEATS.        00046300
046400     COMPUTE WS-SEAT-ROW-MAX ROUNDED =                            00046400
046500         ( WT-TOTAL-SEATS (WS-FLT-TABLE-SUB) + 5 ) / 6.           00046500
046600     MOVE 0 TO WS-REMAINING-SEATS.                                00046600
046700     COMPUTE WS-REMAINING-SEATS =                                 00046700
046800         WT-TOTAL-SEATS (WS-FLT-TABLE-SUB).                       00046800
046900     MOVE 1 TO WS-SEAT-ROW-NO.                                    00046900
047000 321-SEAT-ROW-LOOP.                                               00047000
047100     IF WS-SEAT-ROW-NO > WS-SEAT-ROW-MAX                          00047100
047200         GO TO 320-EXIT                                           00047200
047300     END-IF.                                                      00047300
047400     MOVE 1 TO WS-SEAT-COL-SUB.                                   00047400
047500 322-SEAT-COL-LOOP.                                               00047500
047600     IF WS-SEAT-COL-SUB > 6                                       00047600
047700         GO TO 325-SEAT-ROW-DONE                                  00047700
047800     END-IF.                                                      00047800
047900     IF WS-REMAINING-SEATS = 0                                    00047900
048000         GO TO 325-SEAT-ROW-DONE                                  00048000
048100     END-IF.                                                      00048100
048200     MOVE WS-SEAT-ROW-NO TO WS-SEAT-NO-ROW.                       00048200
048300     MOVE WS-SEAT-COL-LETTER (WS-SEAT-COL-SUB) TO WS-SEAT-NO-COL. 00048300
048400     PERFORM 330-SEAT-HELD-CHECK THRU 330-EXIT.                   00048400
048500     IF WS-SEAT-IS-OCCUPIED                                       00048500
048600         DISPLAY '    SEAT ' WS-SEAT-NO-BUILD ' - OCCUPIED'       00048600
048700     ELSE                                                         00048700
048800         DISPLAY '    SEAT ' WS-SEAT-NO-BUILD ' - OPEN'           00048800
048900     END-IF.                                                      00048900
049000     SUBTRACT 1 FROM WS-REMAINING-SEATS.                          00049000
049100     ADD 1 TO WS-SEAT-COL-SUB.                                    00049100
049200     GO TO 322-SEAT-COL-LOOP.                                     00049200
049300 325-SEAT-ROW-DONE.                                               00049300
049400     ADD 1 TO WS-SEAT-ROW-NO.                                     00049400
049500     GO TO 321-SEAT-ROW-LOOP.                                     00049500
049600 320-EXIT.                                                        00049600
049700     EXIT.                                                        00049700
049800*                                                                 00049800
049900 330-SEAT-HELD-CHECK.                                             00049900
050000     MOVE 'N' TO WS-SEAT-OCCUPIED-SW.                             00050000
050100     MOVE 1 TO WS-BKG-TABLE-SUB.                                  00050100
050200     IF WS-BKG-TABLE-COUNT = 0                                    00050200
050300         GO TO 330-EXIT                                           00050300
050400     END-IF.                                                      00050400
050500 331-SEAT-HELD-LOOP.                                              00050500
050600     IF WS-BKG-TABLE-SUB > WS-BKG-TABLE-COUNT                     00050600
050700         GO TO 330-EXIT                                           00050700
050800     END-IF.                                                      00050800
050900     IF WB-FLIGHT-ID (WS-BKG-TABLE-SUB) =                         00050900
051000             WT-FLIGHT-ID (WS-FLT-TABLE-SUB)                      00051000
051100       AND WB-SEAT-NO (WS-BKG-TABLE-SUB) = WS-SEAT-NO-BUILD       00051100
051200         SET WS-SEAT-IS-OCCUPIED TO TRUE                          00051200
051300         GO TO 330-EXIT                                           00051300
051400     END-IF.                                                      00051400
051500     ADD 1 TO WS-BKG-TABLE-SUB.                                   00051500
051600     GO TO 331-SEAT-HELD-LOOP.                                    00051600
051700 330-EXIT.                                                        00051700
051800     EXIT.                                                        00051800
051900*                                                                 00051900
052000 340-DURATION-RTN.                                                00052000
052100*    WHOLE-MINUTE DURATION OFF THE ABSOLUTE-DAY NUMBER OF EACH    00052100
052200*    TIMESTAMP (PER 345-DAYS-FROM-TS), NOT JUST THE HH/MI PIECE   00052200
052300*    -- A ROUTE CAN ARRIVE ONE OR MORE CALENDAR DAYS AFTER IT     00052300
052400*    DEPARTS, AND THIS MUST NOT LOSE THOSE DAYS.                  00052400
052500     MOVE WT-DEP-YYYY (WS-FLT-TABLE-SUB) TO WS-CALC-YYYY.         00052500
052600     MOVE WT-DEP-MM   (WS-FLT-TABLE-SUB) TO WS-CALC-MM.           00052600
052700     MOVE WT-DEP-DD   (WS-FLT-TABLE-SUB) TO WS-CALC-DD.           00052700
052800     PERFORM 345-DAYS-FROM-TS THRU 345-EXIT.                      00052800
052900     MOVE WS-ABS-DAYS TO WS-DEP-DAYS.                             00052900
053000     COMPUTE WS-DEP-TOTAL-MIN =                                   00053000
053100         ( WS-DEP-DAYS * 1440 )                                   00053100
053200         + ( WT-DEP-HH (WS-FLT-TABLE-SUB) * 60 )                  00053200
053300         + WT-DEP-MI (WS-FLT-TABLE-SUB).                          00053300
053400*                                                                 00053400
053500     MOVE WT-ARR-YYYY (WS-FLT-TABLE-SUB) TO WS-CALC-YYYY.         00053500
053600     MOVE WT-ARR-MM   (WS-FLT-TABLE-SUB) TO WS-CALC-MM.           00053600
053700     MOVE WT-ARR-DD   (WS-FLT-TABLE-SUB) TO WS-CALC-DD.           00053700
053800     PERFORM 345-DAYS-FROM-TS THRU 345-EXIT.                      00053800
053900     MOVE WS-ABS-DAYS TO WS-ARR-DAYS.                             00053900
054000     COMPUTE WS-ARR-TOTAL-MIN =                                   00054000
054100         ( WS-ARR-DAYS * 1440 )                                   00054100
054200         + ( WT-ARR-HH (WS-FLT-TABLE-SUB) * 60 )                  00054200
054300         + WT-ARR-MI (WS-FLT-TABLE-SUB).                          00054300
054400*                                                                 00054400
054500     COMPUTE WS-DURATION-MINUTES =                                00054500
054600         WS-ARR-TOTAL-MIN - WS-DEP-TOTAL-MIN.                     00054600
054700 340-EXIT.                                                        00054700
054800     EXIT.                                                        00054800
054900*                                                                 00054900
055000 345-DAYS-FROM-TS.                                                00055000
055100*    CONVERTS WS-CALC-YYYY/MM/DD (LOADED BY THE CALLER) TO AN     00055100
055200*    ABSOLUTE DAY NUMBER USING THE USUAL 4/100/400-YEAR LEAP      00055200
055300*    RULE -- SAME METHOD AS FLTPRIC 210-DAYS-FROM-TS.             00055300
055400     COMPUTE WS-ABS-DAYS =                                        00055400
055500         ( WS-CALC-YYYY * 365 )                                   00055500
055600         + ( ( WS-CALC-YYYY - 1 ) / 4 )                           00055600
055700         - ( ( WS-CALC-YYYY - 1 ) / 100 )                         00055700
055800         + ( ( WS-CALC-YYYY - 1 ) / 400 )                         00055800
055900         + WS-CUM-DAYS ( WS-CALC-MM )                             00055900
056000         + WS-CALC-DD.                                            00056000
056100*                                                                 00056100
056200*    LEAP-YEAR TEST BY REMAINDER, NOT BY THE MOD FUNCTION --      00056200
056300*    THIS SHOP'S COMPILER STANDARD DOES NOT PERMIT INTRINSIC      00056300
056400*    FUNCTIONS IN PRODUCTION CODE.                                00056400
056500     DIVIDE WS-CALC-YYYY BY 4 GIVING WS-LEAP-QUOT                 00056500
056600         REMAINDER WS-LEAP-REM-4.                                 00056600
056700     DIVIDE WS-CALC-YYYY BY 100 GIVING WS-LEAP-QUOT               00056700
056800         REMAINDER WS-LEAP-REM-100.                               00056800
056900     DIVIDE WS-CALC-YYYY BY 400 GIVING WS-LEAP-QUOT               00056900
057000         REMAINDER WS-LEAP-REM-400.                               00057000
057100     IF WS-LEAP-REM-4 = 0                                         00057100
057200         AND ( WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0 )   00057200
057300         IF WS-CALC-MM > 2                                        00057300
057400             ADD 1 TO WS-ABS-DAYS                                 00057400
057500         END-IF                                                   00057500
057600     END-IF.                                                      00057600
057700 345-EXIT.                                                        00057700
057800     EXIT.                                                        00057800
057900*                                                                 00057900
058000 350-PRICE-ONE-RTN.                                               00058000
058100     CALL 'FLTPRIC' USING WS-FLT-ENTRY (WS-FLT-TABLE-SUB),        00058100
058200                           WS-NOW-TS, WS-DYNAMIC-PRICE.           00058200
058300 350-EXIT.                                                        00058300
058400     EXIT.                                                        00058400
058500*                                                                 00058500
058600 360-FARE-HIST-RTN.                                               00058600
058700*    FARE-HISTORY WAS READ FORWARD ONCE AT 725-LOAD-FARE-HIST-    00058700
058800*    TABLE (WRITE ORDER, OLDEST FIRST), SO THE LAST 50 ENTRIES FOR00058800
058900*    THIS FLIGHT ARE THE LAST 50 MATCHES FOUND SCANNING THE TABLE 00058900
059000*    BACKWARD -- WHICH ALSO GIVES MOST-RECENT-FIRST ORDER WITH NO 00059000
059100*    RING BUFFER NEEDED.                                          00059100
059200     MOVE 0 TO WS-FARHIST-FOUND-CTR.                              00059200
059300     DISPLAY '    FARE HISTORY (MOST RECENT FIRST):'.             00059300
059400     MOVE WS-FAR-TABLE-COUNT TO WS-FAR-TABLE-SUB.                 00059400
059500     IF WS-FAR-TABLE-SUB = 0                                      00059500
059600         GO TO 360-EXIT                                           00059600
059700     END-IF.                                                      00059700
059800 365-FARE-HIST-LOOP.                                              00059800
059900     IF WS-FAR-TABLE-SUB = 0                                      00059900
060000         GO TO 360-EXIT                                           00060000
060100     END-IF.                                                      00060100
060200     IF WS-FARHIST-FOUND-CTR = 50                                 00060200
060300         GO TO 360-EXIT                                           00060300
060400     END-IF.                                                      00060400
060500     IF FH-FLIGHT-ID (WS-FAR-TABLE-SUB) = SCH-FLIGHT-ID           00060500
060600         ADD 1 TO WS-FARHIST-FOUND-CTR                            00060600
060700         DISPLAY '      TS=' FH-RECORDED-TS (WS-FAR-TABLE-SUB)    00060700
060800                 ' PRICE=' FH-PRICE (WS-FAR-TABLE-SUB)            00060800
060900                 ' DEMAND=' FH-DEMAND-FACTOR (WS-FAR-TABLE-SUB)   00060900
061000                 ' SEATS=' FH-AVAILABLE-SEATS (WS-FAR-TABLE-SUB)  00061000
061100     END-IF.                                                      00061100
061200     SUBTRACT 1 FROM WS-FAR-TABLE-SUB.                            00061200
061300     GO TO 365-FARE-HIST-LOOP.                                    00061300
061400 360-EXIT.                                                        00061400
061500     IF WS-FARHIST-FOUND-CTR = 0                                  00061500
061600         DISPLAY '      (NONE ON FILE FOR THIS FLIGHT)'           00061600
061700     END-IF.                                                      00061700
061800     EXIT.                                                        00061800
061900*                                                                 00061900
062000 400-SUBSTR-MATCH-RTN.                                            00062000
062100*    CASE-FOLD BOTH SIDES, THEN LOOK FOR THE NEEDLE AT EVERY      00062100
062200*    STARTING POSITION IN THE HAYSTACK.  A BLANK NEEDLE MEANS     00062200
062300*    THE FILTER WAS NOT SUPPLIED AND ALWAYS MATCHES.              00062300
062400     MOVE 'N' TO WS-SUBSTR-MATCH-SW.                              00062400
062500     IF WS-NEEDLE = SPACES                                        00062500
062600         SET WS-SUBSTR-MATCHES TO TRUE                            00062600
062700         GO TO 400-EXIT                                           00062700
062800     END-IF.                                                      00062800
062900     INSPECT WS-HAYSTACK CONVERTING                               00062900
063000         'abcdefghijklmnopqrstuvwxyz' TO                          00063000
063100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00063100
063200     INSPECT WS-NEEDLE CONVERTING                                 00063200
063300         'abcdefghijklmnopqrstuvwxyz' TO                          00063300
063400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00063400
063500     MOVE 0 TO WS-HAYSTACK-LEN.                                   00063500
063600     MOVE 20 TO WS-SCAN-SUB.                                      00063600
063700 405-HAY-LEN-LOOP.                                                00063700
063800     IF WS-SCAN-SUB = 0                                           00063800
063900         GO TO 406-HAY-LEN-DONE                                   00063900
064000     END-IF.                                                      00064000
064100     IF WS-HAYSTACK (WS-SCAN-SUB:1) NOT = SPACE                   00064100
064200         MOVE WS-SCAN-SUB TO WS-HAYSTACK-LEN                      00064200
064300         GO TO 406-HAY-LEN-DONE                                   00064300
064400     END-IF.                                                      00064400
064500     SUBTRACT 1 FROM WS-SCAN-SUB.                                 00064500
064600     GO TO 405-HAY-LEN-LOOP.                                      00064600
064700 406-HAY-LEN-DONE.                                                00064700
064800     MOVE 0 TO WS-NEEDLE-LEN.                                     00064800
064900     MOVE 20 TO WS-SCAN-SUB.                                      00064900
065000 407-NEEDLE-LEN-LOOP.                                             00065000
065100     IF WS-SCAN-SUB = 0                                           00065100
065200         GO TO 408-NEEDLE-LEN-DONE                                00065200
065300     END-IF.                                                      00065300
065400     IF WS-NEEDLE (WS-SCAN-SUB:1) NOT = SPACE                     00065400
065500         MOVE WS-SCAN-SUB TO WS-NEEDLE-LEN                        00065500
065600         GO TO 408-NEEDLE-LEN-DONE                                00065600
065700     END-IF.                                                      00065700
065800     SUBTRACT 1 FROM WS-SCAN-SUB.                                 00065800
065900     GO TO 407-NEEDLE-LEN-LOOP.                                   00065900
066000 408-NEEDLE-LEN-DONE.                                             00066000
066100     IF WS-NEEDLE-LEN > WS-HAYSTACK-LEN                           00066100
066200         GO TO 400-EXIT                                           00066200
066300     END-IF.                                                      00066300
066400     COMPUTE WS-SCAN-LIMIT = WS-HAYSTACK-LEN - WS-NEEDLE-LEN + 1. 00066400
066500     MOVE 1 TO WS-SCAN-SUB.                                       00066500
066600 409-SCAN-LOOP.                                                   00066600
066700     IF WS-SCAN-SUB > WS-SCAN-LIMIT                               00066700
066800         GO TO 400-EXIT                                           00066800
066900     END-IF.                                                      00066900
067000     IF WS-HAYSTACK (WS-SCAN-SUB:WS-NEEDLE-LEN) =                 00067000
067100             WS-NEEDLE (1:WS-NEEDLE-LEN)                          00067100
067200         SET WS-SUBSTR-MATCHES TO TRUE                            00067200
067300         GO TO 400-EXIT                                           00067300
067400     END-IF.                                                      00067400
067500     ADD 1 TO WS-SCAN-SUB.                                        00067500
067600     GO TO 409-SCAN-LOOP.                                         00067600
067700 400-EXIT.                                                        00067700
067800     EXIT.                                                        00067800
067900*                                                                 00067900
068000 700-OPEN-FILES.                                                  00068000
068100     OPEN INPUT FLIGHT-MASTER                                     00068100
068200                BOOKING-FILE                                      00068200
068300                FARE-HISTORY                                      00068300
068400                SEARCH-CRIT.                                      00068400
068500     IF WS-FLTMSTR-STATUS NOT = '00'                              00068500
068600       DISPLAY 'ERROR OPENING FLIGHT MASTER. RC:'                 00068600
068700               WS-FLTMSTR-STATUS                                  00068700
068800       MOVE 16 TO RETURN-CODE                                     00068800
068900       MOVE 'Y' TO WS-SEARCHIN-EOF                                00068900
069000     END-IF.                                                      00069000
069100     IF WS-SEARCHIN-STATUS NOT = '00'                             00069100
069200       DISPLAY 'ERROR OPENING SEARCH-CRIT FILE. RC:'              00069200
069300               WS-SEARCHIN-STATUS                                 00069300
069400       MOVE 16 TO RETURN-CODE                                     00069400
069500       MOVE 'Y' TO WS-SEARCHIN-EOF                                00069500
069600     END-IF.                                                      00069600
069700*                                                                 00069700
069800 710-LOAD-FLIGHT-TABLE.                                           00069800
069900     MOVE 0 TO WS-FLT-TABLE-COUNT.                                00069900
070000 711-LOAD-FLIGHT-LOOP.                                            00070000
070100     READ FLIGHT-MASTER INTO FLT-RECORD-HOLD                      00070100
070200         AT END                                                   00070200
070300             GO TO 710-EXIT                                       00070300
070400     END-READ.                                                    00070400
070500     ADD 1 TO WS-FLT-TABLE-COUNT.                                 00070500
070600     MOVE FLT-RECORD-HOLD TO WS-FLT-ENTRY (WS-FLT-TABLE-COUNT).   00070600
070700     GO TO 711-LOAD-FLIGHT-LOOP.                                  00070700
070800 710-EXIT.                                                        00070800
070900     EXIT.                                                        00070900
071000*                                                                 00071000
071100 720-LOAD-BOOKED-SEATS.                                           00071100
071200     MOVE 0 TO WS-BKG-TABLE-COUNT.                                00071200
071300 721-LOAD-BOOKED-LOOP.                                            00071300
071400     READ BOOKING-FILE INTO BKG-RECORD                            00071400
071500         AT END                                                   00071500
071600             GO TO 720-EXIT                                       00071600
071700     END-READ.                                                    00071700
071800     IF BKG-CANCELLED OR BKG-FAILED                               00071800
071900         GO TO 721-LOAD-BOOKED-LOOP                               00071900
072000     END-IF.                                                      00072000
072100     ADD 1 TO WS-BKG-TABLE-COUNT.                                 00072100
072200     MOVE BKG-FLIGHT-ID TO WB-FLIGHT-ID (WS-BKG-TABLE-COUNT).     00072200
072300     MOVE BKG-SEAT-NO   TO WB-SEAT-NO   (WS-BKG-TABLE-COUNT).     00072300
072400     GO TO 721-LOAD-BOOKED-LOOP.                                  00072400
072500 720-EXIT.                                                        00072500
072600     EXIT.                                                        00072600
072700*                                                                 00072700
072800 725-LOAD-FARE-HIST-TABLE.                                        00072800
072900*    FARE-HISTORY IS WRITTEN BY FLTMAIN IN WRITE ORDER (OLDEST    00072900
073000*    FIRST) AND IS READ FORWARD THE SAME WAY, ONCE, INTO THE      00073000
073100*    TABLE.                                                       00073100
073200     MOVE 0 TO WS-FAR-TABLE-COUNT.                                00073200
073300 726-LOAD-FARE-HIST-LOOP.                                         00073300
073400     READ FARE-HISTORY INTO FAR-RECORD                            00073400
073500         AT END                                                   00073500
073600             GO TO 725-EXIT                                       00073600
073700     END-READ.                                                    00073700
073800     ADD 1 TO WS-FAR-TABLE-COUNT.                                 00073800
073900     MOVE FAR-FLIGHT-ID  TO FH-FLIGHT-ID (WS-FAR-TABLE-COUNT).    00073900
074000     MOVE FAR-PRICE      TO FH-PRICE     (WS-FAR-TABLE-COUNT).    00074000
074100     MOVE FAR-DEMAND-FACTOR                                       00074100
074200                    TO FH-DEMAND-FACTOR (WS-FAR-TABLE-COUNT).     00074200
074300     MOVE FAR-AVAILABLE-SEATS                                     00074300
074400                    TO FH-AVAILABLE-SEATS (WS-FAR-TABLE-COUNT).   00074400
074500     MOVE FAR-RECORDED-TS                                         00074500
074600                    TO FH-RECORDED-TS (WS-FAR-TABLE-COUNT).       00074600
074700     GO TO 726-LOAD-FARE-HIST-LOOP.                               00074700
074800 725-EXIT.                                                        00074800
074900     EXIT.                                                        00074900
075000*                                                                 00075000
075100 730-READ-SEARCH-CARD.                                            00075100
075200     READ SEARCH-CRIT INTO SCH-RECORD                             00075200
075300         AT END                                                   00075300
075400             MOVE 'Y' TO WS-SEARCHIN-EOF                          00075400
075500     END-READ.                                                    00075500
075600*                                                                 00075600
075700 790-CLOSE-FILES.                                                 00075700
075800     CLOSE FLIGHT-MASTER                                          00075800
075900           BOOKING-FILE                                           00075900
076000           FARE-HISTORY                                           00076000
076100           SEARCH-CRIT.                                           00076100
