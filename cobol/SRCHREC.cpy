000100****************************************************************  00000100
000200* SRCHREC -- FLIGHT-SEARCH CRITERIA CONTROL CARD                  00000200
000300*            ONE CARD PER SEARCH REQUEST.  SPACES/ZEROES MEAN     00000300
000400*            "FILTER NOT SUPPLIED".  READ BY FLTSRCH.             00000400
000500****************************************************************  00000500
000600 01  SCH-RECORD.                                                  00000600
000700     05  SCH-SOURCE                 PIC X(20).                    00000700
000800     05  SCH-DESTINATION            PIC X(20).                    00000800
000900     05  SCH-DEPART-DATE            PIC 9(8).                     00000900
001000     05  SCH-DEPART-DATE-R REDEFINES SCH-DEPART-DATE.             00001000
001100         10  SCH-DEPART-YYYY        PIC 9(4).                     00001100
001200         10  SCH-DEPART-MM          PIC 9(2).                     00001200
001300         10  SCH-DEPART-DD          PIC 9(2).                     00001300
001400     05  SCH-MIN-PRICE              PIC S9(7)V99.                 00001400
001500     05  SCH-MAX-PRICE              PIC S9(7)V99.                 00001500
001600     05  SCH-FLIGHT-ID              PIC X(8).                     00001600
001700*                                                                 00001700
001800*        SPARE -- RESERVED FOR FUTURE SEARCH-CARD GROWTH          00001800
001900     05  FILLER                     PIC X(05).                    00001900
