000100 IDENTIFICATION DIVISION.                                         00000100
000200****************************************************************  00000200
000300* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000300
000400* ALL RIGHTS RESERVED                                             00000400
000500****************************************************************  00000500
000600 PROGRAM-ID.    FLTPNRG.                                          00000600
000700 AUTHOR.        DOUG STOUT.                                       00000700
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000800
000900 DATE-WRITTEN.  09/09/88.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*                                                                 00001200
001300****************************************************************  00001300
001400* FLTPNRG DRAWS A 6-CHARACTER CONFIRMATION CODE (PNR) FOR THE     00001400
001500* BOOKING BATCH.  CALLED FROM FLTMAIN AT PAYMENT TIME, ONCE PER   00001500
001600* CONFIRMED BOOKING.  THE CALLER'S IN-MEMORY BOOKING TABLE IS     00001600
001700* PASSED IN SO THE DRAWN CODE CAN BE CHECKED FOR A COLLISION      00001700
001800* AGAINST PNRS ALREADY ISSUED THIS RUN.                           00001800
001900*                                                                 00001900
002000*     CHANGE LOG                                                  00002000
002100*     ----------                                                  00002100
002200*     09/09/88  DWS  0000  ORIGINAL PROGRAM.                      00002200
002300*     01/17/90  DWS  0009  RAISED RETRY LIMIT FROM 20 TO 100      00002300
002400*                          ATTEMPTS PER RESERVATIONS QA REQUEST.  00002400
002500*     08/05/94  RMC  0026  ADDED TIMESTAMP FALLBACK CODE FOR THE  00002500
002600*                          RARE CASE ALL 100 DRAWS COLLIDE.       00002600
002700*     01/04/99  TLK  0071  Y2K -- FALLBACK CODE NOW BUILT FROM    00002700
002800*                          THE 14-DIGIT TIMESTAMP (WAS 6-DIGIT).  00002800
002900*     03/11/03  RMC  0088  SEED NOW TAKEN FROM FULL TIMESTAMP,    00002900
003000*                          NOT JUST THE SECONDS, AFTER TWO RUNS   00003000
003100*                          IN THE SAME WALL-CLOCK SECOND DREW     00003100
003200*                          IDENTICAL FIRST CODES.                 00003200
003300*     05/22/08  JJS  0103  REVIEWED FOR COBOL DEVELOPMENT CENTER  00003300
003400*                          STANDARDS; NO LOGIC CHANGE.            00003400
003500*                                                                 00003500
003600 ENVIRONMENT DIVISION.                                            00003600
003700 CONFIGURATION SECTION.                                           00003700
003800 SOURCE-COMPUTER. IBM-390.                                        00003800
003900 OBJECT-COMPUTER. IBM-390.                                        00003900
004000 SPECIAL-NAMES.                                                   00004000
004100     C01 IS TOP-OF-FORM.                                          00004100
004200*                                                                 00004200
004300 DATA DIVISION.                                                   00004300
004400 WORKING-STORAGE SECTION.                                         00004400
004500*                                                                 00004500
004600 01  WS-PROGRAM-SWITCHES.                                         00004600
004700     05  WS-FOUND-SW                PIC X(1)   VALUE 'N'.         00004700
004800         88  WS-CODE-COLLIDES       VALUE 'Y'.                    00004800
004900     05  WS-EXHAUSTED-SW            PIC X(1)   VALUE 'N'.         00004900
005000         88  WS-RETRIES-EXHAUSTED   VALUE 'Y'.                    00005000
005100*                                                                 00005100
005200 01  WS-WORK-FIELDS.                                              00005200
005300     05  WS-SEED                    PIC S9(9)  COMP   VALUE 0.    00005300
005400     05  WS-SEED-QUOT               PIC S9(9)  COMP   VALUE 0.    00005400
005500     05  WS-SEED-MOD                PIC S9(4)  COMP   VALUE 0.    00005500
005600     05  WS-CHAR-SUB                PIC 9(2)   COMP   VALUE 0.    00005600
005700     05  WS-ATTEMPT-CTR             PIC 9(3)   COMP   VALUE 0.    00005700
005800     05  WS-TABLE-SUB               PIC 9(5)   COMP   VALUE 0.    00005800
005900*                                                                 00005900
006000*    ALPHABET FOR THE DRAW -- A LITERAL STRING REDEFINED AS A     00006000
006100*    36-ENTRY TABLE, ONE CHARACTER PER ENTRY.                     00006100
006200 01  WS-ALPHABET-LITERAL                                          00006200
006300         PIC X(36)  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'. 00006300
006400 01  WS-ALPHABET-TABLE REDEFINES WS-ALPHABET-LITERAL.             00006400
006500     05  WS-ALPHABET-CHAR           OCCURS 36 TIMES PIC X(1).     00006500
006600*                                                                 00006600
006700 01  WS-DRAWN-CODE                  PIC X(6)   VALUE SPACES.      00006700
006800 01  WS-DRAWN-CODE-R REDEFINES WS-DRAWN-CODE.                     00006800
006900     05  WS-DRAWN-CHAR              OCCURS 6 TIMES PIC X(1).      00006900
007000*                                                                 00007000
007100 01  WS-FALLBACK-CODE               PIC X(6)   VALUE SPACES.      00007100
007200 01  WS-TS-BREAKOUT.                                              00007200
007300     05  WS-TS-YYYY                 PIC 9(4).                     00007300
007400     05  WS-TS-MMDDHH               PIC 9(6).                     00007400
007500     05  WS-TS-LAST-5               PIC 9(5).                     00007500
007600 01  WS-TS-BREAKOUT-R REDEFINES WS-TS-BREAKOUT                    00007600
007700                                    PIC 9(14)  VALUE ZERO.        00007700
007800*                                                                 00007800
007900 LINKAGE SECTION.                                                 00007900
008000 01  LK-CURRENT-TS                  PIC 9(14).                    00008000
008100 01  LK-PNR-TABLE-COUNT             PIC 9(5)   COMP.              00008100
008200 01  LK-PNR-TABLE.                                                00008200
008300     05  LK-PNR-ENTRY OCCURS 1 TO 5000 TIMES                      00008300
008400             DEPENDING ON LK-PNR-TABLE-COUNT                      00008400
008500             PIC X(6).                                            00008500
008600 01  LK-NEW-PNR                     PIC X(6).                     00008600
008700*                                                                 00008700
008800 PROCEDURE DIVISION USING LK-CURRENT-TS, LK-PNR-TABLE-COUNT,      00008800
008900                           LK-PNR-TABLE, LK-NEW-PNR.              00008900
009000*                                                                 00009000
009100 000-MAIN-RTN.                                                    00009100
009200     MOVE LK-CURRENT-TS TO WS-TS-BREAKOUT-R.                      00009200
009300     COMPUTE WS-SEED = WS-TS-YYYY + WS-TS-MMDDHH.                 00009300
009400     MOVE 0 TO WS-ATTEMPT-CTR.                                    00009400
009500     MOVE 'N' TO WS-EXHAUSTED-SW.                                 00009500
009600     MOVE SPACES TO LK-NEW-PNR.                                   00009600
009700*                                                                 00009700
009800 010-DRAW-LOOP.                                                   00009800
009900     ADD 1 TO WS-ATTEMPT-CTR.                                     00009900
010000     IF WS-ATTEMPT-CTR > 100                                      00010000
010100         SET WS-RETRIES-EXHAUSTED TO TRUE                         00010100
010200         GO TO 010-DRAW-LOOP-EXIT                                 00010200
010300     END-IF.                                                      00010300
010400     PERFORM 100-DRAW-CODE-RTN THRU 100-EXIT.                     00010400
010500     PERFORM 200-COLLISION-CHECK-RTN THRU 200-EXIT.               00010500
010600     IF WS-CODE-COLLIDES                                          00010600
010700         GO TO 010-DRAW-LOOP                                      00010700
010800     END-IF.                                                      00010800
010900     MOVE WS-DRAWN-CODE TO LK-NEW-PNR.                            00010900
011000 010-DRAW-LOOP-EXIT.                                              00011000
011100     EXIT.                                                        00011100
011200*                                                                 00011200
011300     IF WS-RETRIES-EXHAUSTED                                      00011300
011400         PERFORM 300-FALLBACK-RTN THRU 300-EXIT                   00011400
011500     END-IF.                                                      00011500
011600     GOBACK.                                                      00011600
011700*                                                                 00011700
011800 100-DRAW-CODE-RTN.                                               00011800
011900*    SIMPLE LINEAR-CONGRUENTIAL DRAW -- NO RANDOM-NUMBER          00011900
012000*    FUNCTION IS USED IN THIS SHOP'S PRODUCTION CODE.             00012000
012100     MOVE 1 TO WS-CHAR-SUB.                                       00012100
012200 110-DRAW-CHAR-LOOP.                                              00012200
012300     IF WS-CHAR-SUB > 6                                           00012300
012400         GO TO 100-EXIT                                           00012400
012500     END-IF.                                                      00012500
012600     COMPUTE WS-SEED = ( WS-SEED * 31 ) + 7 + WS-CHAR-SUB.        00012600
012700     COMPUTE WS-SEED-QUOT = WS-SEED / 36.                         00012700
012800     COMPUTE WS-SEED-MOD = WS-SEED - ( WS-SEED-QUOT * 36 ).       00012800
012900     IF WS-SEED-MOD < 0                                           00012900
013000         COMPUTE WS-SEED-MOD = WS-SEED-MOD + 36                   00013000
013100     END-IF.                                                      00013100
013200     MOVE WS-ALPHABET-CHAR ( WS-SEED-MOD + 1 )                    00013200
013300         TO WS-DRAWN-CHAR ( WS-CHAR-SUB ).                        00013300
013400     ADD 1 TO WS-CHAR-SUB.                                        00013400
013500     GO TO 110-DRAW-CHAR-LOOP.                                    00013500
013600 100-EXIT.                                                        00013600
013700     EXIT.                                                        00013700
013800*                                                                 00013800
013900 200-COLLISION-CHECK-RTN.                                         00013900
014000     MOVE 'N' TO WS-FOUND-SW.                                     00014000
014100     MOVE 1 TO WS-TABLE-SUB.                                      00014100
014200     IF LK-PNR-TABLE-COUNT = 0                                    00014200
014300         GO TO 200-EXIT                                           00014300
014400     END-IF.                                                      00014400
014500 210-CHECK-LOOP.                                                  00014500
014600     IF WS-TABLE-SUB > LK-PNR-TABLE-COUNT                         00014600
014700         GO TO 200-EXIT                                           00014700
014800     END-IF.                                                      00014800
014900     IF WS-CODE-COLLIDES                                          00014900
015000         GO TO 200-EXIT                                           00015000
015100     END-IF.                                                      00015100
015200     IF LK-PNR-ENTRY ( WS-TABLE-SUB ) = WS-DRAWN-CODE             00015200
015300         SET WS-CODE-COLLIDES TO TRUE                             00015300
015400         GO TO 200-EXIT                                           00015400
015500     END-IF.                                                      00015500
015600     ADD 1 TO WS-TABLE-SUB.                                       00015600
015700     GO TO 210-CHECK-LOOP.                                        00015700
015800 200-EXIT.                                                        00015800
015900     EXIT.                                                        00015900
016000*                                                                 00016000
016100 300-FALLBACK-RTN.                                                00016100
016200*    ALL 100 DRAWS COLLIDED -- BUILD A CODE FROM THE LAST 5       00016200
016300*    DIGITS OF THE RUN TIMESTAMP, PREFIXED WITH A LITERAL T.      00016300
016400     MOVE LK-CURRENT-TS TO WS-TS-BREAKOUT-R.                      00016400
016500     MOVE SPACES TO WS-FALLBACK-CODE.                             00016500
016600     STRING 'T' DELIMITED BY SIZE                                 00016600
016700            WS-TS-LAST-5 DELIMITED BY SIZE                        00016700
016800            INTO WS-FALLBACK-CODE.                                00016800
016900     MOVE WS-FALLBACK-CODE TO LK-NEW-PNR.                         00016900
017000 300-EXIT.                                                        00017000
017100     EXIT.                                                        00017100
