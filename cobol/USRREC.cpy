000100****************************************************************  00000100
000200* USRREC  -- USER MASTER RECORD LAYOUT                            00000200
000300*            ONE ENTRY PER REGISTERED USER.  READ-ONLY INPUT TO   00000300
000400*            FLTMAIN (ADMIN STATISTICS PASS).  USR-EMAIL MUST BE  00000400
000500*            UNIQUE ACROSS THE FILE -- SEE 050-LOAD-USER-TABLE.   00000500
000600****************************************************************  00000600
000700 01  USR-RECORD.                                                  00000700
000800     05  USR-USER-ID                PIC X(8).                     00000800
000900     05  USR-USER-NAME              PIC X(30).                    00000900
001000     05  USR-EMAIL                  PIC X(40).                    00001000
001100     05  USR-MOBILE-NO              PIC X(15).                    00001100
001200     05  USR-MOBILE-NO-R REDEFINES USR-MOBILE-NO.                 00001200
001300         10  USR-MOBILE-CC          PIC X(03).                    00001300
001400         10  USR-MOBILE-NUM         PIC X(12).                    00001400
001500     05  USR-IS-ADMIN               PIC 9(1).                     00001500
001600         88  USR-ADMIN-YES          VALUE 1.                      00001600
001700         88  USR-ADMIN-NO           VALUE 0.                      00001700
001800*                                                                 00001800
001900*        SPARE -- RESERVED FOR FUTURE USER-FILE GROWTH            00001900
002000     05  FILLER                     PIC X(01).                    00002000
