000100****************************************************************  00000100
000200* LKUPREC -- BOOKING-LOOKUP CONTROL CARD                          00000200
000300*            ONE CARD PER LOOKUP REQUEST AGAINST THE IN-MEMORY    00000300
000400*            BOOKING TABLE.  LKP-PNR SUPPLIED RETURNS THE ONE     00000400
000500*            BOOKING FOR THAT PNR; LKP-USER-ID SUPPLIED (WITH     00000500
000600*            LKP-PNR BLANK) LISTS ALL OF THAT USER'S BOOKINGS,    00000600
000700*            MOST RECENT FIRST.  READ BY FLTMAIN.                 00000700
000800****************************************************************  00000800
000900 01  LKP-RECORD.                                                  00000900
001000     05  LKP-PNR                    PIC X(6).                     00001000
001100     05  LKP-USER-ID                PIC X(8).                     00001100
001200*                                                                 00001200
001300*        SPARE -- RESERVED FOR FUTURE LOOKUP-CARD GROWTH          00001300
001400     05  FILLER                     PIC X(06).                    00001400
