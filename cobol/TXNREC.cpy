000100****************************************************************  00000100
000200* TXNREC  -- BOOKING-TRANSACTION RECORD LAYOUT                    00000200
000300*            ONE TRANSACTION CARD PER BOOKING-LIFECYCLE STEP      00000300
000400*            (SELECT / PAXINFO / PAYMENT / CANCEL).  READ         00000400
000500*            SEQUENTIALLY BY FLTMAIN 100-PROCESS-TRANSACTIONS.    00000500
000600****************************************************************  00000600
000700 01  TXN-RECORD.                                                  00000700
000800     05  TXN-TYPE                   PIC X(8).                     00000800
000900         88  TXN-SELECT             VALUE 'SELECT  '.             00000900
001000         88  TXN-PAXINFO            VALUE 'PAXINFO '.             00001000
001100         88  TXN-PAYMENT            VALUE 'PAYMENT '.             00001100
001200         88  TXN-CANCEL             VALUE 'CANCEL  '.             00001200
001300     05  TXN-USER-ID                PIC X(8).                     00001300
001400     05  TXN-BOOKING-ID             PIC X(8).                     00001400
001500     05  TXN-FLIGHT-ID              PIC X(8).                     00001500
001600     05  TXN-SEAT-NO                PIC X(4).                     00001600
001700     05  TXN-PASSENGER-NAME         PIC X(30).                    00001700
001800     05  TXN-PASSENGER-EMAIL        PIC X(40).                    00001800
001900     05  TXN-CARD-NUMBER            PIC X(16).                    00001900
002000     05  TXN-CARD-NUMBER-R REDEFINES TXN-CARD-NUMBER              00002000
002100                                    PIC 9(16).                    00002100
002200     05  TXN-EXPIRY-MONTH           PIC 9(2).                     00002200
002300     05  TXN-EXPIRY-YEAR            PIC 9(4).                     00002300
002400*                                                                 00002400
002500*        SPARE -- RESERVED FOR FUTURE TRANSACTION GROWTH          00002500
002600     05  FILLER                     PIC X(02).                    00002600
